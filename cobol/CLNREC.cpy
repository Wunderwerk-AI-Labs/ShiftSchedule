000100******************************************************************
000200* CLNREC  --  RECORD LAYOUT FOR THE CLINICIANS MASTER FILE
000300*             ONE CLINICIAN PER RECORD -- 860 BYTES
000400*             QUALIFICATIONS, RANKED PREFERENCES AND VACATION
000500*             RANGES ARE CARRIED AS FIXED OCCURS TABLES (MAX 10)
000600******************************************************************
000700 01  CLN-RECORD.
000800     05  CLN-ID                      PIC X(20).
000900     05  CLN-NAME                    PIC X(30).
001000     05  CLN-QUAL-COUNT              PIC 9(02).
001100     05  CLN-QUAL-TBL OCCURS 10 TIMES
001200                           INDEXED BY CLN-QUAL-IDX.
001300         10  CLN-QUAL-ID             PIC X(20).
001400     05  CLN-PREF-COUNT              PIC 9(02).
001500     05  CLN-PREF-TBL OCCURS 10 TIMES
001600                           INDEXED BY CLN-PREF-IDX.
001700         10  CLN-PREF-ID             PIC X(20).
001800     05  CLN-VAC-COUNT               PIC 9(02).
001900     05  CLN-VAC-TBL OCCURS 10 TIMES
002000                           INDEXED BY CLN-VAC-IDX.
002100         10  VAC-ID                  PIC X(20).
002200         10  VAC-START               PIC X(10).
002300         10  VAC-END                 PIC X(10).
002400     05  FILLER                      PIC X(04).

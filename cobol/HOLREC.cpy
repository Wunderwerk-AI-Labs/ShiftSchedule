000100******************************************************************
000200* HOLREC  --  RECORD LAYOUT FOR THE HOLIDAYS FILE (INPUT ONLY)
000300*             ONE PUBLIC HOLIDAY PER RECORD -- 42 BYTES
000400******************************************************************
000500 01  HOL-RECORD.
000600     05  HOL-DATE                    PIC X(10).
000700     05  HOL-NAME                    PIC X(30).
000800     05  FILLER                      PIC X(02).

000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RSTRSOLV.
000400 AUTHOR. T. DELACROIX-GUPTA.
000500 INSTALLATION. COBOL DEV CENTER.
000600 DATE-WRITTEN. 06/05/89.
000700 DATE-COMPILED. 06/05/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM BUILDS ONE DAY'S DUTY ROSTER.  GIVEN A
001400*          TARGET DATE (AND AN OPTIONAL "REQUIRED SLOTS ONLY"
001500*          SWITCH), IT READS THE NORMALIZED MASTER DATASET,
001600*          WORKS OUT WHICH CLINICIANS ARE FREE, WORKS OUT HOW
001700*          MANY SEATS EACH SHIFT ROW STILL NEEDS, AND ASSIGNS
001800*          FREE CLINICIANS TO SEATS BY THE SHOP'S STANDING
001900*          PRIORITY POLICY: COVERAGE FIRST, THEN REMAINING SLACK,
002000*          THEN CLASS PRIORITY, THEN STATED PREFERENCE.
002100*
002200*          THE DATASET MUST HAVE BEEN RUN THROUGH DSETNORM FIRST
002300*          -- THIS PROGRAM DOES NOT REPAIR BAD RECORDS, IT TRUSTS
002400*          THEM.
002500*
002600******************************************************************
002700         INPUT FILES             -   ROWS, CLINICIANS,
002800                                      ASSIGNMENTS, MINSLOTS,
002900                                      OVERRIDES, HOLIDAYS
003000
003100         PARAMETER CARD          -   RUNCARD (TARGET DATE,
003200                                      REQUIRED-ONLY SWITCH)
003300
003400         OUTPUT FILES PRODUCED   -   NEWASGN  (NEW-ASSIGNMENT
003500                                      RECORDS)
003600                                      SOLVLOG  (SOLVER RUN LOG)
003700
003800         DUMP FILE               -   SYSOUT
003900******************************************************************
004000* CHANGE LOG
004100*----------------------------------------------------------------
004200* DATE     BY   REQ#      DESCRIPTION
004300*----------------------------------------------------------------
004400* 060589   TGD  INIT      ORIGINAL WRITE-UP -- COVERAGE PASS ONLY
004500* 072089   TGD  INIT      ADDED THE SLACK-FILL AND SURPLUS PASSES
004600* 102389   JS   CR-0142   FREE-CLINICIAN ELIGIBILITY NOW CHECKS
004700*                         THE QUALIFIED-CLASS LIST INSTEAD OF
004800*                         ASSUMING EVERY CLINICIAN CAN COVER
004900*                         EVERY CLASS
005000* 041590   TGD  CR-0158   VACATION-RANGE SCAN ADDED -- A
005100*                         CLINICIAN ON VACATION COULD STILL BE
005200*                         HANDED A SHIFT IF THEIR OLD ASSIGNMENT
005300*                         HAD ALREADY BEEN PURGED
005400* 091290   JS   CR-0171   ORDER-WEIGHT AND PREFERENCE-WEIGHT
005500*                         FORMULAS MOVED OUT TO RANKCALC SO
005600*                         STRLTH AND THIS PROGRAM SHARE ONE COPY
005700* 031591   TGD  CR-0188   WEEKEND/HOLIDAY TARGET LOOKUP MOVED OUT
005800*                         TO WKNDHOL, HOLIDAY TABLE NOW LOADED
005900*                         ONCE AND PASSED BY REFERENCE
006000* 052093   JS   CR-0260   "REQUIRED SLOTS ONLY" SWITCH ADDED --
006100*                         DISPATCH NOW SKIPS THE SURPLUS PASS AND
006200*                         CAPS EACH ROW AT ITS MISSING COUNT
006300* 082298   TGD  Y2K-003   DATE FIELDS REVIEWED -- ALL ISO TEXT,
006400*                         NO 2-DIGIT YEAR ARITHMETIC HERE
006500* 012599   TGD  Y2K-003   REGRESSION RUN, 1999/2000 BOUNDARY OK
006600* 061404   ROK  CR-0472   TIE-BREAK ON EQUAL PREFERENCE WEIGHT
006700*                         NOW KEEPS DATASET (CLINICIAN-TABLE)
006800*                         ORDER -- WAS PICKING UP SUBSCRIPT ORDER
006900*                         FROM THE WRONG TABLE AFTER A RESHUFFLE
007000* 090706   JS   CR-0511   "NO SOLUTION" NOTE ADDED FOR THE GUARD
007100*                         CASE WHERE THE SHIFT-ROW TABLE IS EMPTY
007200* 041908   ROK  CR-0470   ADDED THE ROW-WEIGHT SYSOUT DUMP AND THE
007300*                         CLASS-ID BREAKOUT ON THE SOLVER LOG LINE
007400*                         -- SCHEDULING WANTED TO SEE THE RANKCALC
007500*                         WEIGHTS WITHOUT RE-DERIVING THEM BY HAND
007600*                         WHEN A COVERAGE RUN LOOKED WRONG.  ALSO
007700*                         DROPPED TWO SCRATCH FIELDS LEFT OVER
007800*                         FROM AN EARLIER DRAFT THAT NOTHING USED.
007900******************************************************************
008000
008100 ENVIRONMENT DIVISION.
008200 CONFIGURATION SECTION.
008300 SOURCE-COMPUTER. IBM-390.
008400 OBJECT-COMPUTER. IBM-390.
008500 SPECIAL-NAMES.
008600     UPSI-0 ON STATUS IS UPSI-0-ON
008700            OFF STATUS IS UPSI-0-OFF.
008800
008900 INPUT-OUTPUT SECTION.
009000 FILE-CONTROL.
009100     SELECT SYSOUT
009200     ASSIGN TO UT-S-SYSOUT
009300       ORGANIZATION IS SEQUENTIAL.
009400
009500     SELECT RUNCARD
009600     ASSIGN TO UT-S-RUNCRD
009700       ORGANIZATION IS SEQUENTIAL.
009800
009900     SELECT ROWS-FILE
010000     ASSIGN TO UT-S-ROWS
010100       ACCESS MODE IS SEQUENTIAL
010200       FILE STATUS IS ROWS-STATUS.
010300
010400     SELECT CLINICIANS
010500     ASSIGN TO UT-S-CLNS
010600       ACCESS MODE IS SEQUENTIAL
010700       FILE STATUS IS CLNS-STATUS.
010800
010900     SELECT ASSIGNMTS
011000     ASSIGN TO UT-S-ASGN
011100       ACCESS MODE IS SEQUENTIAL
011200       FILE STATUS IS ASGN-STATUS.
011300
011400     SELECT MINSLOTS
011500     ASSIGN TO UT-S-MINSLT
011600       ACCESS MODE IS SEQUENTIAL
011700       FILE STATUS IS MINSLT-STATUS.
011800
011900     SELECT OVERRIDES
012000     ASSIGN TO UT-S-OVERRD
012100       ACCESS MODE IS SEQUENTIAL
012200       FILE STATUS IS OVERRD-STATUS.
012300
012400     SELECT HOLIDAYS
012500     ASSIGN TO UT-S-HOLIDY
012600       ACCESS MODE IS SEQUENTIAL
012700       FILE STATUS IS HOLIDY-STATUS.
012800
012900     SELECT NEWASGN
013000     ASSIGN TO UT-S-NEWASG
013100       ACCESS MODE IS SEQUENTIAL
013200       FILE STATUS IS NEWASG-STATUS.
013300
013400     SELECT SOLVLOG
013500     ASSIGN TO UT-S-SOLVLG
013600       ACCESS MODE IS SEQUENTIAL
013700       FILE STATUS IS SOLVLG-STATUS.
013800
013900 DATA DIVISION.
014000 FILE SECTION.
014100 FD  SYSOUT
014200     RECORDING MODE IS F
014300     LABEL RECORDS ARE STANDARD
014400     RECORD CONTAINS 130 CHARACTERS
014500     BLOCK CONTAINS 0 RECORDS
014600     DATA RECORD IS SYSOUT-REC.
014700 01  SYSOUT-REC  PIC X(130).
014800
014900 FD  RUNCARD
015000     RECORDING MODE IS F
015100     LABEL RECORDS ARE STANDARD
015200     BLOCK CONTAINS 0 RECORDS
015300     DATA RECORD IS RUNCARD-REC.
015400 01  RUNCARD-REC.
015500     05  RC-TARGET-DATE              PIC X(10).
015600     05  RC-REQUIRED-ONLY-FLAG       PIC X(01).
015700     05  FILLER                      PIC X(69).
015800
015900 FD  ROWS-FILE
016000     RECORDING MODE IS F
016100     LABEL RECORDS ARE STANDARD
016200     BLOCK CONTAINS 0 RECORDS
016300     DATA RECORD IS ROW-RECORD.
016400     COPY ROWREC.
016500
016600 FD  CLINICIANS
016700     RECORDING MODE IS F
016800     LABEL RECORDS ARE STANDARD
016900     BLOCK CONTAINS 0 RECORDS
017000     DATA RECORD IS CLN-RECORD.
017100     COPY CLNREC.
017200
017300 FD  ASSIGNMTS
017400     RECORDING MODE IS F
017500     LABEL RECORDS ARE STANDARD
017600     BLOCK CONTAINS 0 RECORDS
017700     DATA RECORD IS ASG-RECORD.
017800     COPY ASGREC.
017900
018000 FD  MINSLOTS
018100     RECORDING MODE IS F
018200     LABEL RECORDS ARE STANDARD
018300     BLOCK CONTAINS 0 RECORDS
018400     DATA RECORD IS MIN-RECORD.
018500     COPY MINREC.
018600
018700 FD  OVERRIDES
018800     RECORDING MODE IS F
018900     LABEL RECORDS ARE STANDARD
019000     BLOCK CONTAINS 0 RECORDS
019100     DATA RECORD IS OVR-RECORD.
019200     COPY OVRREC.
019300
019400 FD  HOLIDAYS
019500     RECORDING MODE IS F
019600     LABEL RECORDS ARE STANDARD
019700     BLOCK CONTAINS 0 RECORDS
019800     DATA RECORD IS HOL-RECORD.
019900     COPY HOLREC.
020000
020100 FD  NEWASGN
020200     RECORDING MODE IS F
020300     LABEL RECORDS ARE STANDARD
020400     BLOCK CONTAINS 0 RECORDS
020500     DATA RECORD IS NAO-RECORD.
020600     COPY ASGREC REPLACING LEADING ==ASG-== BY ==NAO-==.
020700
020800 FD  SOLVLOG
020900     RECORDING MODE IS F
021000     LABEL RECORDS ARE STANDARD
021100     RECORD CONTAINS 80 CHARACTERS
021200     BLOCK CONTAINS 0 RECORDS
021300     DATA RECORD IS SOLVLOG-REC.
021400 01  SOLVLOG-REC                     PIC X(80).
021500
021600 WORKING-STORAGE SECTION.
021700
021800 01  WS-SWITCHES.
021900     05  UPSI-0-ON                   PIC X(01).
022000     05  UPSI-0-OFF                  PIC X(01).
022100
022200 01  FILE-STATUS-CODES.
022300     05  ROWS-STATUS                 PIC X(02).
022400         88  ROWS-EOF                VALUE "10".
022500     05  CLNS-STATUS                 PIC X(02).
022600         88  CLNS-EOF                VALUE "10".
022700     05  ASGN-STATUS                 PIC X(02).
022800         88  ASGN-EOF                VALUE "10".
022900     05  MINSLT-STATUS               PIC X(02).
023000         88  MINSLT-EOF              VALUE "10".
023100     05  OVERRD-STATUS               PIC X(02).
023200         88  OVERRD-EOF              VALUE "10".
023300     05  HOLIDY-STATUS               PIC X(02).
023400         88  HOLIDY-EOF              VALUE "10".
023500     05  NEWASG-STATUS               PIC X(02).
023600     05  SOLVLG-STATUS               PIC X(02).
023700
023800 COPY ABENDREC.
023900
024000 77  WS-TODAY                       PIC 9(06).
024100 77  WS-ROW-COUNT                   PIC S9(04) COMP VALUE ZERO.
024200 77  WS-CLN-COUNT                   PIC S9(04) COMP VALUE ZERO.
024300 77  WS-ASG-COUNT                   PIC S9(04) COMP VALUE ZERO.
024400 77  WS-MIN-COUNT                   PIC S9(04) COMP VALUE ZERO.
024500 77  WS-OVR-COUNT                   PIC S9(04) COMP VALUE ZERO.
024600 77  WS-HOL-COUNT                   PIC S9(04) COMP VALUE ZERO.
024700 77  WS-SHIFTROW-COUNT              PIC S9(04) COMP VALUE ZERO.
024800 77  WS-CLASS-COUNT                 PIC S9(04) COMP VALUE ZERO.
024900 77  WS-ASSIGNED-COUNT              PIC S9(04) COMP VALUE ZERO.
025000 77  WS-UNMET-COUNT                 PIC S9(04) COMP VALUE ZERO.
025100
025200 01  WS-REQUIRED-ONLY-SW             PIC X(01).
025300     88  WS-REQUIRED-ONLY            VALUE "Y".
025400
025500 01  WS-NOTE-TEXT                    PIC X(60) VALUE SPACES.
025600
025700 01  WS-TIMEUTIL-LINKAGE.
025800     05  WS-TU-FUNCTION              PIC X(01).
025900     05  WS-TU-TIME-TEXT             PIC X(05).
026000     05  WS-TU-MINUTES               PIC S9(05) COMP.
026100     05  WS-TU-DATE-IN               PIC X(10).
026200     05  WS-TU-DATE-OUT              PIC X(10).
026300     05  WS-TU-WEEK-MONDAY           PIC X(10).
026400     05  WS-TU-WEEK-SUNDAY           PIC X(10).
026500     05  WS-TU-RETURN-CODE           PIC S9(04) COMP.
026600
026700 01  WS-WKNDHOL-LINKAGE.
026800     05  WS-WH-DATE-IN               PIC X(10).
026900     05  WS-WH-FLAG                  PIC X(01).
027000         88  WS-WH-IS-WKND-OR-HOL    VALUE "Y".
027100
027200 01  WS-RANKCALC-LINKAGE.
027300     05  WS-RC-FUNCTION              PIC X(01).
027400     05  WS-RC-ROW-COUNT             PIC S9(04) COMP.
027500     05  WS-RC-ROW-POSITION          PIC S9(04) COMP.
027600     05  WS-RC-SUBSHIFT-ORDER        PIC S9(04) COMP.
027700     05  WS-RC-LIST-LENGTH           PIC S9(04) COMP.
027800     05  WS-RC-RANK-POSITION         PIC S9(04) COMP.
027900     05  WS-RC-LISTED-FLAG           PIC X(01).
028000     05  WS-RC-WEIGHT-OUT            PIC S9(05) COMP.
028100
028200******************************************************************
028300* ROW-ID PARSE AREA (SAME IDIOM AS DSETNORM)
028400******************************************************************
028500 01  WS-ROWID-PARSE-AREA             PIC X(32).
028600 01  WS-ROWID-PARSE-SPLIT REDEFINES WS-ROWID-PARSE-AREA.
028700     05  WS-RIP-CLASS-PART           PIC X(20).
028800     05  WS-RIP-SEPARATOR            PIC X(02).
028900     05  WS-RIP-SUBSHIFT-PART        PIC X(10).
029000
029100******************************************************************
029200* WEIGHT-RANKING WORK AREA -- ALTERNATE DISPLAY VIEW USED WHEN
029300* THE SHIFT-ROW TABLE IS PRINTED TO SYSOUT FOR DIAGNOSTICS
029400******************************************************************
029500 01  WS-WEIGHT-SORT-KEY              PIC S9(07).
029600 01  WS-WEIGHT-SORT-KEY-ALPHA REDEFINES WS-WEIGHT-SORT-KEY
029700                                     PIC X(07).
029800
029900******************************************************************
030000* ASSIGNMENT-COUNT DISPLAY AREA -- DIGIT-TABLE VIEW FOR THE
030100* END-OF-JOB SYSOUT SUMMARY
030200******************************************************************
030300 01  WS-RUN-STATS-GROUP              PIC 9(05).
030400 01  WS-RUN-STATS-DIGITS REDEFINES WS-RUN-STATS-GROUP.
030500     05  WS-RSD-DIGIT OCCURS 5 TIMES PIC 9(01).
030600
030700******************************************************************
030800* SHIFT-ROW TABLE -- ONE ENTRY PER SUB-SHIFT OF EVERY CLASS ROW,
030900* IN DATASET ORDER.  THIS IS THE WORKING LIST THE SOLVER FILLS
031000* SEAT BY SEAT BELOW.
031100******************************************************************
031200 01  WS-SHIFTROW-TABLE.
031300     05  WS-SR-ENTRY OCCURS 180 TIMES INDEXED BY SR-IDX.
031400         10  WS-SR-ID                PIC X(32).
031500         10  WS-SR-CLASS-ID           PIC X(20).
031600         10  WS-SR-CLASS-POSITION     PIC S9(04) COMP.
031700         10  WS-SR-SUBSHIFT-ORDER     PIC S9(04) COMP.
031800         10  WS-SR-TARGET             PIC S9(05) COMP.
031900         10  WS-SR-WEIGHT             PIC S9(07) COMP.
032000         10  WS-SR-FILLED             PIC S9(05) COMP.
032100         10  WS-SR-MISSING            PIC S9(05) COMP.
032200         10  WS-SR-COVERED-SW         PIC X(01).
032300             88  WS-SR-IS-COVERED     VALUE "Y".
032400
032500******************************************************************
032600* CLINICIAN WORKING TABLE -- CARRIES THE BUSY/VACATION/ASSIGNED
032700* STATUS ALONGSIDE THE MASTER FIELDS NEEDED FOR ELIGIBILITY AND
032800* PREFERENCE SCORING
032900******************************************************************
033000 01  WS-CLINICIAN-TABLE.
033100     05  WS-CL-ENTRY OCCURS 400 TIMES INDEXED BY CL-IDX.
033200         10  WS-CL-ID                 PIC X(20).
033300         10  WS-CL-QUAL-COUNT         PIC 9(02).
033400         10  WS-CL-QUAL-ID OCCURS 10 TIMES
033500                             INDEXED BY CL-QUAL-IDX
033600                                       PIC X(20).
033700         10  WS-CL-PREF-COUNT         PIC 9(02).
033800         10  WS-CL-PREF-ID OCCURS 10 TIMES
033900                             INDEXED BY CL-PREF-IDX
034000                                       PIC X(20).
034100         10  WS-CL-VAC-COUNT          PIC 9(02).
034200         10  WS-CL-VAC-START OCCURS 10 TIMES
034300                             INDEXED BY CL-VAC-IDX
034400                                       PIC X(10).
034500         10  WS-CL-VAC-END OCCURS 10 TIMES PIC X(10).
034600         10  WS-CL-BUSY-SW            PIC X(01).
034700             88  WS-CL-IS-BUSY        VALUE "Y".
034800         10  WS-CL-VACATION-SW        PIC X(01).
034900             88  WS-CL-ON-VACATION    VALUE "Y".
035000         10  WS-CL-ASSIGNED-SW        PIC X(01).
035100             88  WS-CL-IS-ASSIGNED    VALUE "Y".
035200
035300 01  WS-ROW-TABLE.
035400     05  WS-ROW-ENTRY OCCURS 60 TIMES INDEXED BY ROW-IDX.
035500         10  WS-ROW-ID                PIC X(20).
035600         10  WS-ROW-KIND              PIC X(05).
035700             88  WS-ROW-IS-CLASS      VALUE "class".
035800             88  WS-ROW-IS-POOL       VALUE "pool".
035900         10  WS-ROW-SHIFT-COUNT       PIC 9(01).
036000         10  WS-ROW-CLASS-POSITION    PIC S9(04) COMP.
036100         10  WS-ROW-SUBSHIFT-TBL OCCURS 3 TIMES
036200                               INDEXED BY RS-IDX.
036300             15  WS-RS-ID             PIC X(10).
036400             15  WS-RS-ORDER          PIC 9(01).
036500
036600******************************************************************
036700* EXISTING-ASSIGNMENT TABLE -- ONLY ROWS DATED THE TARGET DATE
036800* ARE KEPT, SO A CLINICIAN ALREADY WORKING THAT DATE IS NOT
036900* DOUBLE-BOOKED
037000******************************************************************
037100 01  WS-ASSIGNMENT-TABLE.
037200     05  WS-ASG-ENTRY OCCURS 400 TIMES INDEXED BY ASG-IDX.
037300         10  WS-ASG-ROW-ID             PIC X(32).
037400         10  WS-ASG-CLINICIAN-ID       PIC X(20).
037500
037600 01  WS-MINSLOT-TABLE.
037700     05  WS-MIN-ENTRY OCCURS 180 TIMES INDEXED BY MIN-IDX.
037800         10  WS-MIN-ROW-ID             PIC X(32).
037900         10  WS-MIN-WEEKDAY            PIC 9(02).
038000         10  WS-MIN-WEEKEND            PIC 9(02).
038100
038200 01  WS-OVERRIDE-TABLE.
038300     05  WS-OVR-ENTRY OCCURS 200 TIMES INDEXED BY OVR-IDX.
038400         10  WS-OVR-ROW-ID             PIC X(32).
038500         10  WS-OVR-DATE               PIC X(10).
038600         10  WS-OVR-DELTA              PIC S9(03).
038700
038800 01  WS-HOLIDAY-TABLE.
038900     05  WS-HOL-ENTRY OCCURS 1 TO 366 TIMES
039000             DEPENDING ON WS-HOL-COUNT
039100             INDEXED BY HOL-IDX.
039200         10  WS-HOL-DATE               PIC X(10).
039300         10  WS-HOL-NAME               PIC X(30).
039400         10  FILLER                    PIC X(02).
039500
039600 01  WS-MISC-SWITCHES.
039700     05  WS-FOUND-SW                  PIC X(01).
039800         88  WS-WAS-FOUND             VALUE "Y".
039900     05  WS-ELIGIBLE-SW               PIC X(01).
040000         88  WS-IS-ELIGIBLE           VALUE "Y".
040100
040200 01  WS-WORK-FIELDS.
040300     05  WS-BEST-CL-IDX               PIC S9(04) COMP.
040400     05  WS-BEST-PREF-WEIGHT          PIC S9(05) COMP.
040500     05  WS-THIS-PREF-WEIGHT          PIC S9(05) COMP.
040600     05  WS-SEATS-TO-FILL             PIC S9(05) COMP.
040700     05  WS-LOOKUP-ID                 PIC X(32).
040800
040900******************************************************************
041000* VISIT-ORDER TABLE -- HOLDS SHIFT-ROW SUBSCRIPTS IN THE ORDER
041100* THE COVERAGE/SLACK/SURPLUS PASSES SHOULD WALK THEM
041200******************************************************************
041300 01  WS-VISIT-ORDER-TABLE.
041400     05  WS-VISIT-ORDER OCCURS 180 TIMES PIC S9(04) COMP
041500                               INDEXED BY WS-VO-SUB.
041600 77  WS-VISIT-COUNT                   PIC S9(04) COMP.
041700 77  WS-VO-OUTER                      PIC S9(04) COMP.
041800 77  WS-VO-INNER                      PIC S9(04) COMP.
041900 77  WS-VO-TEMP                       PIC S9(04) COMP.
042000 77  WS-VO-WEIGHT-A                   PIC S9(07) COMP.
042100 77  WS-VO-WEIGHT-B                   PIC S9(07) COMP.
042200
042300 PROCEDURE DIVISION.
042400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
042500     PERFORM 100-LOAD-MASTER-FILES THRU 100-EXIT.
042600     PERFORM 150-BUILD-SHIFTROW-TABLE THRU 150-EXIT.
042700     IF WS-SHIFTROW-COUNT = ZERO
042800         MOVE "No solution" TO WS-NOTE-TEXT
042900     ELSE
043000         PERFORM 200-SCAN-VACATIONS THRU 200-EXIT
043100         PERFORM 250-SCAN-ASSIGNMENTS THRU 250-EXIT
043200         PERFORM 300-COMPUTE-TARGETS-WEIGHTS THRU 300-EXIT
043300         PERFORM 400-COVERAGE-PASS THRU 400-EXIT
043400         PERFORM 450-SLACK-FILL-PASS THRU 450-EXIT
043500         PERFORM 456-RUN-SURPLUS-IF-NEEDED THRU 456-EXIT
043600         IF WS-UNMET-COUNT > ZERO
043700             MOVE "Could not fill all required slots."
043800                         TO WS-NOTE-TEXT.
043900     PERFORM 800-WRITE-SOLVER-OUTPUT THRU 800-EXIT.
044000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
044100     MOVE ZERO TO RETURN-CODE.
044200     GOBACK.
044300
044400 000-HOUSEKEEPING.
044500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
044600     DISPLAY "******** BEGIN JOB RSTRSOLV ********".
044700     ACCEPT WS-TODAY FROM DATE.
044800     OPEN INPUT ROWS-FILE, CLINICIANS, ASSIGNMTS, MINSLOTS,
044900                OVERRIDES, HOLIDAYS, RUNCARD.
045000     OPEN OUTPUT NEWASGN, SOLVLOG, SYSOUT.
045100     READ RUNCARD
045200         AT END
045300             MOVE SPACES TO RUNCARD-REC.
045400     MOVE RC-REQUIRED-ONLY-FLAG TO WS-REQUIRED-ONLY-SW.
045500 000-EXIT.
045600     EXIT.
045700
045800******************************************************************
045900* 100-LOAD-MASTER-FILES -- ROWS, CLINICIANS, EXISTING
046000* ASSIGNMENTS, MINIMUM SLOTS, OVERRIDES AND HOLIDAYS ARE ALL
046100* HELD IN WORKING STORAGE FOR THE DURATION OF THE SOLVE
046200******************************************************************
046300 100-LOAD-MASTER-FILES.
046400     MOVE "100-LOAD-MASTER-FILES" TO PARA-NAME.
046500     PERFORM 110-LOAD-ROWS THRU 110-EXIT.
046600     PERFORM 120-LOAD-CLINICIANS THRU 120-EXIT.
046700     PERFORM 130-LOAD-ASSIGNMENTS THRU 130-EXIT.
046800     PERFORM 140-LOAD-MINSLOTS THRU 140-EXIT.
046900     PERFORM 145-LOAD-OVERRIDES THRU 145-EXIT.
047000     PERFORM 148-LOAD-HOLIDAYS THRU 148-EXIT.
047100 100-EXIT.
047200     EXIT.
047300
047400 110-LOAD-ROWS.
047500     READ ROWS-FILE
047600         AT END
047700             GO TO 110-EXIT.
047800     ADD 1 TO WS-ROW-COUNT.
047900     SET ROW-IDX TO WS-ROW-COUNT.
048000     MOVE ROW-ID             TO WS-ROW-ID (ROW-IDX).
048100     MOVE ROW-KIND           TO WS-ROW-KIND (ROW-IDX).
048200     MOVE ROW-SHIFT-COUNT    TO WS-ROW-SHIFT-COUNT (ROW-IDX).
048300     MOVE ZERO               TO WS-ROW-CLASS-POSITION (ROW-IDX).
048400     PERFORM 112-STORE-ONE-SUBSHIFT THRU 112-EXIT
048500         VARYING RS-IDX FROM 1 BY 1 UNTIL RS-IDX > 3.
048600     IF WS-ROW-IS-CLASS (ROW-IDX)
048700         ADD 1 TO WS-CLASS-COUNT
048800         MOVE WS-CLASS-COUNT
048900                     TO WS-ROW-CLASS-POSITION (ROW-IDX).
049000     GO TO 110-LOAD-ROWS.
049100 110-EXIT.
049200     EXIT.
049300
049400******************************************************************
049500* 112-STORE-ONE-SUBSHIFT -- LOOP BODY FOR 110 ABOVE
049600******************************************************************
049700 112-STORE-ONE-SUBSHIFT.
049800     MOVE SS-ID (RS-IDX) TO WS-RS-ID (ROW-IDX, RS-IDX).
049900     MOVE SS-ORDER (RS-IDX) TO WS-RS-ORDER (ROW-IDX, RS-IDX).
050000 112-EXIT.
050100     EXIT.
050200
050300 120-LOAD-CLINICIANS.
050400     READ CLINICIANS
050500         AT END
050600             GO TO 120-EXIT.
050700     ADD 1 TO WS-CLN-COUNT.
050800     SET CL-IDX TO WS-CLN-COUNT.
050900     MOVE CLN-ID           TO WS-CL-ID (CL-IDX).
051000     MOVE CLN-QUAL-COUNT   TO WS-CL-QUAL-COUNT (CL-IDX).
051100     PERFORM 122-STORE-ONE-QUAL THRU 122-EXIT
051200         VARYING CLN-QUAL-IDX FROM 1 BY 1 UNTIL CLN-QUAL-IDX > 10.
051300     MOVE CLN-PREF-COUNT   TO WS-CL-PREF-COUNT (CL-IDX).
051400     PERFORM 124-STORE-ONE-PREF THRU 124-EXIT
051500         VARYING CLN-PREF-IDX FROM 1 BY 1 UNTIL CLN-PREF-IDX > 10.
051600     MOVE CLN-VAC-COUNT    TO WS-CL-VAC-COUNT (CL-IDX).
051700     PERFORM 126-STORE-ONE-VACATION THRU 126-EXIT
051800         VARYING CLN-VAC-IDX FROM 1 BY 1 UNTIL CLN-VAC-IDX > 10.
051900     MOVE "N" TO WS-CL-BUSY-SW (CL-IDX).
052000     MOVE "N" TO WS-CL-VACATION-SW (CL-IDX).
052100     MOVE "N" TO WS-CL-ASSIGNED-SW (CL-IDX).
052200     GO TO 120-LOAD-CLINICIANS.
052300 120-EXIT.
052400     EXIT.
052500
052600******************************************************************
052700* 122-STORE-ONE-QUAL -- LOOP BODY FOR 120 ABOVE
052800******************************************************************
052900 122-STORE-ONE-QUAL.
053000     MOVE CLN-QUAL-ID (CLN-QUAL-IDX)
053100                 TO WS-CL-QUAL-ID (CL-IDX, CLN-QUAL-IDX).
053200 122-EXIT.
053300     EXIT.
053400
053500******************************************************************
053600* 124-STORE-ONE-PREF -- LOOP BODY FOR 120 ABOVE
053700******************************************************************
053800 124-STORE-ONE-PREF.
053900     MOVE CLN-PREF-ID (CLN-PREF-IDX)
054000                 TO WS-CL-PREF-ID (CL-IDX, CLN-PREF-IDX).
054100 124-EXIT.
054200     EXIT.
054300
054400******************************************************************
054500* 126-STORE-ONE-VACATION -- LOOP BODY FOR 120 ABOVE
054600******************************************************************
054700 126-STORE-ONE-VACATION.
054800     MOVE VAC-START (CLN-VAC-IDX)
054900                 TO WS-CL-VAC-START (CL-IDX, CLN-VAC-IDX).
055000     MOVE VAC-END (CLN-VAC-IDX)
055100                 TO WS-CL-VAC-END (CL-IDX, CLN-VAC-IDX).
055200 126-EXIT.
055300     EXIT.
055400
055500******************************************************************
055600* 130-LOAD-ASSIGNMENTS -- ONLY THE TARGET DATE'S ROWS ARE KEPT.
055700* THE POOL-ROW AND VACATION EXCLUSIONS ARE APPLIED LATER, IN
055800* 250-SCAN-ASSIGNMENTS, ONCE THE SHIFT-ROW TABLE AND THE
055900* VACATION SCAN HAVE BOTH RUN.
056000******************************************************************
056100 130-LOAD-ASSIGNMENTS.
056200     READ ASSIGNMTS
056300         AT END
056400             GO TO 130-EXIT.
056500     IF ASG-DATE = RC-TARGET-DATE
056600         ADD 1 TO WS-ASG-COUNT
056700         SET ASG-IDX TO WS-ASG-COUNT
056800         MOVE ASG-ROW-ID      TO WS-ASG-ROW-ID (ASG-IDX)
056900         MOVE ASG-CLINICIAN-ID TO WS-ASG-CLINICIAN-ID (ASG-IDX).
057000     GO TO 130-LOAD-ASSIGNMENTS.
057100 130-EXIT.
057200     EXIT.
057300
057400 140-LOAD-MINSLOTS.
057500     READ MINSLOTS
057600         AT END
057700             GO TO 140-EXIT.
057800     ADD 1 TO WS-MIN-COUNT.
057900     SET MIN-IDX TO WS-MIN-COUNT.
058000     MOVE MIN-ROW-ID  TO WS-MIN-ROW-ID (MIN-IDX).
058100     MOVE MIN-WEEKDAY TO WS-MIN-WEEKDAY (MIN-IDX).
058200     MOVE MIN-WEEKEND TO WS-MIN-WEEKEND (MIN-IDX).
058300     GO TO 140-LOAD-MINSLOTS.
058400 140-EXIT.
058500     EXIT.
058600
058700 145-LOAD-OVERRIDES.
058800     READ OVERRIDES
058900         AT END
059000             GO TO 145-EXIT.
059100     ADD 1 TO WS-OVR-COUNT.
059200     SET OVR-IDX TO WS-OVR-COUNT.
059300     MOVE OVR-ROW-ID TO WS-OVR-ROW-ID (OVR-IDX).
059400     MOVE OVR-DATE   TO WS-OVR-DATE (OVR-IDX).
059500     MOVE OVR-DELTA  TO WS-OVR-DELTA (OVR-IDX).
059600     GO TO 145-LOAD-OVERRIDES.
059700 145-EXIT.
059800     EXIT.
059900
060000 148-LOAD-HOLIDAYS.
060100     READ HOLIDAYS
060200         AT END
060300             GO TO 148-EXIT.
060400     ADD 1 TO WS-HOL-COUNT.
060500     SET HOL-IDX TO WS-HOL-COUNT.
060600     MOVE HOL-DATE TO WS-HOL-DATE (HOL-IDX).
060700     MOVE HOL-NAME TO WS-HOL-NAME (HOL-IDX).
060800     GO TO 148-LOAD-HOLIDAYS.
060900 148-EXIT.
061000     EXIT.
061100
061200******************************************************************
061300* 150-BUILD-SHIFTROW-TABLE -- LOADS THE SHIFT-ROW TABLE ABOVE,
061400* ONE ENTRY PER SUB-SHIFT OF EVERY CLASS ROW, IN DATASET ORDER,
061500* WITH EACH CLASS ROW'S POSITION (I) AND THE TOTAL CLASS COUNT
061600* (N) CARRIED ALONG FOR THE ORDER-WEIGHT FORMULA.
061700******************************************************************
061800 150-BUILD-SHIFTROW-TABLE.
061900     MOVE "150-BUILD-SHIFTROW-TABLE" TO PARA-NAME.
062000     PERFORM 155-BUILD-ROWS-FOR-ONE-ROW THRU 155-EXIT
062100         VARYING ROW-IDX FROM 1 BY 1 UNTIL ROW-IDX > WS-ROW-COUNT.
062200 150-EXIT.
062300     EXIT.
062400
062500******************************************************************
062600* 155-BUILD-ROWS-FOR-ONE-ROW -- LOOP BODY FOR 150 ABOVE
062700******************************************************************
062800 155-BUILD-ROWS-FOR-ONE-ROW.
062900     IF WS-ROW-IS-CLASS (ROW-IDX)
063000         PERFORM 157-BUILD-ONE-SHIFTROW THRU 157-EXIT
063100             VARYING RS-IDX FROM 1 BY 1
063200                 UNTIL RS-IDX > WS-ROW-SHIFT-COUNT (ROW-IDX).
063300 155-EXIT.
063400     EXIT.
063500
063600******************************************************************
063700* 157-BUILD-ONE-SHIFTROW -- LOOP BODY FOR 155 ABOVE
063800******************************************************************
063900 157-BUILD-ONE-SHIFTROW.
064000     ADD 1 TO WS-SHIFTROW-COUNT.
064100     SET SR-IDX TO WS-SHIFTROW-COUNT.
064200     STRING WS-ROW-ID (ROW-IDX)    DELIMITED BY SPACE
064300            "::"                   DELIMITED BY SIZE
064400            WS-RS-ID (ROW-IDX, RS-IDX)
064500                                    DELIMITED BY SPACE
064600         INTO WS-SR-ID (SR-IDX)
064700     END-STRING.
064800     MOVE WS-ROW-ID (ROW-IDX)
064900                 TO WS-SR-CLASS-ID (SR-IDX).
065000     MOVE WS-ROW-CLASS-POSITION (ROW-IDX)
065100                 TO WS-SR-CLASS-POSITION (SR-IDX).
065200     MOVE WS-RS-ORDER (ROW-IDX, RS-IDX)
065300                 TO WS-SR-SUBSHIFT-ORDER (SR-IDX).
065400     MOVE ZERO   TO WS-SR-FILLED (SR-IDX).
065500     MOVE ZERO   TO WS-SR-TARGET (SR-IDX).
065600     MOVE ZERO   TO WS-SR-WEIGHT (SR-IDX).
065700     MOVE ZERO   TO WS-SR-MISSING (SR-IDX).
065800     MOVE "N"    TO WS-SR-COVERED-SW (SR-IDX).
065900 157-EXIT.
066000     EXIT.
066100
066200******************************************************************
066300* 200-SCAN-VACATIONS -- A CLINICIAN IS ON
066400* VACATION FOR THE TARGET DATE WHEN THE DATE FALLS WITHIN ANY OF
066500* THEIR VACATION RANGES, COMPARED AS ISO TEXT (START <= DATE
066600* <= END WORKS LEXICALLY FOR YYYY-MM-DD).
066700******************************************************************
066800 200-SCAN-VACATIONS.
066900     MOVE "200-SCAN-VACATIONS" TO PARA-NAME.
067000     PERFORM 205-SCAN-ONE-CLINICIAN THRU 205-EXIT
067100         VARYING CL-IDX FROM 1 BY 1 UNTIL CL-IDX > WS-CLN-COUNT.
067200 200-EXIT.
067300     EXIT.
067400
067500******************************************************************
067600* 205-SCAN-ONE-CLINICIAN -- LOOP BODY FOR 200 ABOVE
067700******************************************************************
067800 205-SCAN-ONE-CLINICIAN.
067900     PERFORM 207-TEST-ONE-VAC-RANGE THRU 207-EXIT
068000         VARYING CL-VAC-IDX FROM 1 BY 1
068100             UNTIL CL-VAC-IDX > WS-CL-VAC-COUNT (CL-IDX).
068200 205-EXIT.
068300     EXIT.
068400
068500******************************************************************
068600* 207-TEST-ONE-VAC-RANGE -- LOOP BODY FOR 205 ABOVE
068700******************************************************************
068800 207-TEST-ONE-VAC-RANGE.
068900     IF RC-TARGET-DATE
069000             NOT < WS-CL-VAC-START (CL-IDX, CL-VAC-IDX)
069100        AND RC-TARGET-DATE
069200             NOT > WS-CL-VAC-END (CL-IDX, CL-VAC-IDX)
069300         MOVE "Y" TO WS-CL-VACATION-SW (CL-IDX).
069400 207-EXIT.
069500     EXIT.
069600
069700******************************************************************
069800* 250-SCAN-ASSIGNMENTS -- POOL-NOT-ALLOCATED
069900* AND POOL-VACATION ROWS ARE IGNORED, AS ARE ROWS BELONGING TO A
070000* CLINICIAN WHO IS ON VACATION.  EVERY OTHER ROW MARKS ITS
070100* CLINICIAN BUSY, AND IF THE ROW ID IS A KNOWN SHIFT-ROW ID THE
070200* EXISTING ASSIGNMENT COUNTS AGAINST THAT ROW'S FILLED TOTAL.
070300******************************************************************
070400 250-SCAN-ASSIGNMENTS.
070500     MOVE "250-SCAN-ASSIGNMENTS" TO PARA-NAME.
070600     PERFORM 252-SCAN-ONE-ASSIGNMENT THRU 252-EXIT
070700         VARYING ASG-IDX FROM 1 BY 1 UNTIL ASG-IDX > WS-ASG-COUNT.
070800 250-EXIT.
070900     EXIT.
071000
071100******************************************************************
071200* 252-SCAN-ONE-ASSIGNMENT -- LOOP BODY FOR 250 ABOVE
071300******************************************************************
071400 252-SCAN-ONE-ASSIGNMENT.
071500     IF WS-ASG-ROW-ID (ASG-IDX) = "pool-not-allocated"
071600        OR WS-ASG-ROW-ID (ASG-IDX) = "pool-vacation"
071700         CONTINUE
071800     ELSE
071900         PERFORM 255-FIND-CLINICIAN THRU 255-EXIT
072000         IF WS-WAS-FOUND
072100             AND NOT WS-CL-ON-VACATION (CL-IDX)
072200             MOVE "Y" TO WS-CL-BUSY-SW (CL-IDX)
072300             MOVE WS-ASG-ROW-ID (ASG-IDX) TO WS-LOOKUP-ID
072400             PERFORM 257-FIND-SHIFTROW THRU 257-EXIT
072500             IF WS-WAS-FOUND
072600                 ADD 1 TO WS-SR-FILLED (SR-IDX).
072700 252-EXIT.
072800     EXIT.
072900
073000 255-FIND-CLINICIAN.
073100     MOVE "N" TO WS-FOUND-SW.
073200     PERFORM 256-TEST-ONE-CLINICIAN THRU 256-EXIT
073300         VARYING CL-IDX FROM 1 BY 1 UNTIL CL-IDX > WS-CLN-COUNT
073400            OR WS-WAS-FOUND.
073500 255-EXIT.
073600     EXIT.
073700
073800******************************************************************
073900* 256-TEST-ONE-CLINICIAN -- LOOP BODY FOR 255 ABOVE
074000******************************************************************
074100 256-TEST-ONE-CLINICIAN.
074200     IF WS-CL-ID (CL-IDX) = WS-ASG-CLINICIAN-ID (ASG-IDX)
074300         MOVE "Y" TO WS-FOUND-SW.
074400 256-EXIT.
074500     EXIT.
074600
074700 257-FIND-SHIFTROW.
074800     MOVE "N" TO WS-FOUND-SW.
074900     PERFORM 258-TEST-ONE-SHIFTROW THRU 258-EXIT
075000         VARYING SR-IDX FROM 1 BY 1
075100             UNTIL SR-IDX > WS-SHIFTROW-COUNT OR WS-WAS-FOUND.
075200 257-EXIT.
075300     EXIT.
075400
075500******************************************************************
075600* 258-TEST-ONE-SHIFTROW -- LOOP BODY FOR 257 ABOVE
075700******************************************************************
075800 258-TEST-ONE-SHIFTROW.
075900     IF WS-SR-ID (SR-IDX) = WS-LOOKUP-ID
076000         MOVE "Y" TO WS-FOUND-SW.
076100 258-EXIT.
076200     EXIT.
076300
076400******************************************************************
076500* 300-COMPUTE-TARGETS-WEIGHTS -- PER SHIFT ROW: TARGET = THE
076600* WEEKEND-OR-WEEKDAY MINIMUM (ZERO IF THE ROW HAS NO MIN-SLOT
076700* RECORD) PLUS ANY OVERRIDE DELTA FOR THE TARGET DATE, FLOORED
076800* AT ZERO; MISSING = MAX(0, TARGET - FILLED); WEIGHT FROM
076900* RANKCALC FUNCTION 'O'.
077000******************************************************************
077100 300-COMPUTE-TARGETS-WEIGHTS.
077200     MOVE "300-COMPUTE-TARGETS-WEIGHTS" TO PARA-NAME.
077300     MOVE RC-TARGET-DATE TO WS-WH-DATE-IN.
077400     PERFORM 310-COMPUTE-ONE-TARGET-WEIGHT THRU 310-EXIT
077500         VARYING SR-IDX FROM 1 BY 1
077600             UNTIL SR-IDX > WS-SHIFTROW-COUNT.
077700     PERFORM 305-DUMP-WEIGHTS-TO-SYSOUT THRU 305-EXIT.
077800 300-EXIT.
077900     EXIT.
078000
078100******************************************************************
078200* 310-COMPUTE-ONE-TARGET-WEIGHT -- LOOP BODY FOR 300 ABOVE
078300******************************************************************
078400 310-COMPUTE-ONE-TARGET-WEIGHT.
078500     CALL "WKNDHOL" USING WS-WH-DATE-IN, WS-HOL-COUNT,
078600              WS-HOLIDAY-TABLE, WS-WH-FLAG.
078700     PERFORM 320-LOOKUP-MINSLOT THRU 320-EXIT.
078800     PERFORM 330-LOOKUP-OVERRIDE THRU 330-EXIT.
078900
079000     COMPUTE WS-SEATS-TO-FILL =
079100             WS-SR-TARGET (SR-IDX) - WS-SR-FILLED (SR-IDX).
079200     IF WS-SEATS-TO-FILL < ZERO
079300         MOVE ZERO TO WS-SR-MISSING (SR-IDX)
079400     ELSE
079500         MOVE WS-SEATS-TO-FILL TO WS-SR-MISSING (SR-IDX).
079600
079700     MOVE "O"                    TO WS-RC-FUNCTION.
079800     MOVE WS-CLASS-COUNT         TO WS-RC-ROW-COUNT.
079900     COMPUTE WS-RC-ROW-POSITION =
080000             WS-SR-CLASS-POSITION (SR-IDX) - 1.
080100     MOVE WS-SR-SUBSHIFT-ORDER (SR-IDX)
080200                                 TO WS-RC-SUBSHIFT-ORDER.
080300     CALL "RANKCALC" USING WS-RC-FUNCTION, WS-RC-ROW-COUNT,
080400              WS-RC-ROW-POSITION, WS-RC-SUBSHIFT-ORDER,
080500              WS-RC-LIST-LENGTH, WS-RC-RANK-POSITION,
080600              WS-RC-LISTED-FLAG, WS-RC-WEIGHT-OUT.
080700     MOVE WS-RC-WEIGHT-OUT       TO WS-SR-WEIGHT (SR-IDX).
080800 310-EXIT.
080900     EXIT.
081000
081100******************************************************************
081200* 305-DUMP-WEIGHTS-TO-SYSOUT -- CR-0470 -- ONE LINE PER SHIFT
081300* ROW SHOWING THE ORDER WEIGHT RANKCALC HANDED BACK, SO A DESK
081400* CHECK OF A BAD COVERAGE RUN DOESN'T HAVE TO RE-DERIVE IT BY
081500* HAND FROM THE CLASS/SUB-SHIFT POSITIONS.
081600******************************************************************
081700 305-DUMP-WEIGHTS-TO-SYSOUT.
081800     PERFORM 307-DUMP-ONE-WEIGHT THRU 307-EXIT
081900         VARYING SR-IDX FROM 1 BY 1
082000             UNTIL SR-IDX > WS-SHIFTROW-COUNT.
082100 305-EXIT.
082200     EXIT.
082300
082400******************************************************************
082500* 307-DUMP-ONE-WEIGHT -- LOOP BODY FOR 305 ABOVE
082600******************************************************************
082700 307-DUMP-ONE-WEIGHT.
082800     MOVE WS-SR-WEIGHT (SR-IDX) TO WS-WEIGHT-SORT-KEY.
082900     MOVE SPACES TO SYSOUT-REC.
083000     STRING "RSTRSOLV ROW-WEIGHT "  DELIMITED BY SIZE
083100            WS-SR-ID (SR-IDX)       DELIMITED BY SPACE
083200            " = "                   DELIMITED BY SIZE
083300            WS-WEIGHT-SORT-KEY-ALPHA DELIMITED BY SIZE
083400         INTO SYSOUT-REC
083500     END-STRING.
083600     WRITE SYSOUT-REC.
083700 307-EXIT.
083800     EXIT.
083900
084000 320-LOOKUP-MINSLOT.
084100     MOVE ZERO TO WS-SR-TARGET (SR-IDX).
084200     MOVE "N" TO WS-FOUND-SW.
084300     PERFORM 325-TEST-ONE-MINSLOT THRU 325-EXIT
084400         VARYING MIN-IDX FROM 1 BY 1 UNTIL MIN-IDX > WS-MIN-COUNT
084500            OR WS-WAS-FOUND.
084600 320-EXIT.
084700     EXIT.
084800
084900******************************************************************
085000* 325-TEST-ONE-MINSLOT -- LOOP BODY FOR 320 ABOVE
085100******************************************************************
085200 325-TEST-ONE-MINSLOT.
085300     IF WS-MIN-ROW-ID (MIN-IDX) = WS-SR-ID (SR-IDX)
085400         MOVE "Y" TO WS-FOUND-SW
085500         IF WS-WH-IS-WKND-OR-HOL
085600             MOVE WS-MIN-WEEKEND (MIN-IDX)
085700                         TO WS-SR-TARGET (SR-IDX)
085800         ELSE
085900             MOVE WS-MIN-WEEKDAY (MIN-IDX)
086000                         TO WS-SR-TARGET (SR-IDX).
086100 325-EXIT.
086200     EXIT.
086300
086400 330-LOOKUP-OVERRIDE.
086500     MOVE "N" TO WS-FOUND-SW.
086600     PERFORM 335-TEST-ONE-OVERRIDE THRU 335-EXIT
086700         VARYING OVR-IDX FROM 1 BY 1 UNTIL OVR-IDX > WS-OVR-COUNT
086800            OR WS-WAS-FOUND.
086900 330-EXIT.
087000     EXIT.
087100
087200******************************************************************
087300* 335-TEST-ONE-OVERRIDE -- LOOP BODY FOR 330 ABOVE
087400******************************************************************
087500 335-TEST-ONE-OVERRIDE.
087600     IF WS-OVR-ROW-ID (OVR-IDX) = WS-SR-ID (SR-IDX)
087700        AND WS-OVR-DATE (OVR-IDX) = RC-TARGET-DATE
087800         MOVE "Y" TO WS-FOUND-SW
087900         ADD WS-OVR-DELTA (OVR-IDX) TO WS-SR-TARGET (SR-IDX)
088000         IF WS-SR-TARGET (SR-IDX) < ZERO
088100             MOVE ZERO TO WS-SR-TARGET (SR-IDX).
088200 335-EXIT.
088300     EXIT.
088400
088500******************************************************************
088600* 360-BUILD-VISIT-ORDER -- SHIFT ROW VISIT SEQUENCE FOR THE
088700* COVERAGE AND SLACK-FILL PASSES: DESCENDING BY ORDER WEIGHT,
088800* TIES KEPT IN DATASET ORDER (BUBBLE SORT, SAME IDIOM DSETNORM
088900* USES TO RESEQUENCE A CLASS ROW'S SUB-SHIFTS).
089000******************************************************************
089100 360-BUILD-VISIT-ORDER.
089200     MOVE "360-BUILD-VISIT-ORDER" TO PARA-NAME.
089300     PERFORM 362-SEED-ONE-VISIT-SLOT THRU 362-EXIT
089400         VARYING SR-IDX FROM 1 BY 1
089500             UNTIL SR-IDX > WS-SHIFTROW-COUNT.
089600     MOVE WS-SHIFTROW-COUNT TO WS-VISIT-COUNT.
089700     PERFORM 363-SORT-ONE-PASS THRU 363-EXIT
089800         VARYING WS-VO-OUTER FROM 1 BY 1
089900             UNTIL WS-VO-OUTER > WS-VISIT-COUNT.
090000 360-EXIT.
090100     EXIT.
090200
090300******************************************************************
090400* 362-SEED-ONE-VISIT-SLOT -- LOOP BODY FOR 360 ABOVE
090500******************************************************************
090600 362-SEED-ONE-VISIT-SLOT.
090700     SET WS-VO-SUB TO SR-IDX.
090800     MOVE SR-IDX TO WS-VISIT-ORDER (WS-VO-SUB).
090900 362-EXIT.
091000     EXIT.
091100
091200******************************************************************
091300* 363-SORT-ONE-PASS -- OUTER LOOP BODY FOR 360 ABOVE
091400******************************************************************
091500 363-SORT-ONE-PASS.
091600     PERFORM 364-COMPARE-AND-SWAP THRU 364-EXIT
091700         VARYING WS-VO-INNER FROM 1 BY 1
091800             UNTIL WS-VO-INNER > WS-VISIT-COUNT - WS-VO-OUTER.
091900 363-EXIT.
092000     EXIT.
092100
092200******************************************************************
092300* 364-COMPARE-AND-SWAP -- INNER LOOP BODY FOR 363 ABOVE
092400******************************************************************
092500 364-COMPARE-AND-SWAP.
092600     SET SR-IDX TO WS-VISIT-ORDER (WS-VO-INNER).
092700     MOVE WS-SR-WEIGHT (SR-IDX) TO WS-VO-WEIGHT-A.
092800     SET SR-IDX TO WS-VISIT-ORDER (WS-VO-INNER + 1).
092900     MOVE WS-SR-WEIGHT (SR-IDX) TO WS-VO-WEIGHT-B.
093000     IF WS-VO-WEIGHT-A < WS-VO-WEIGHT-B
093100         MOVE WS-VISIT-ORDER (WS-VO-INNER) TO WS-VO-TEMP
093200         MOVE WS-VISIT-ORDER (WS-VO-INNER + 1)
093300                     TO WS-VISIT-ORDER (WS-VO-INNER)
093400         MOVE WS-VO-TEMP
093500                     TO WS-VISIT-ORDER (WS-VO-INNER + 1).
093600 364-EXIT.
093700     EXIT.
093800
093900******************************************************************
094000* 365-BUILD-TARGET-ORDER -- ROW VISIT SEQUENCE FOR THE SURPLUS
094100* PASS: DESCENDING BY TARGET, TIES KEPT IN DATASET ORDER.
094200******************************************************************
094300 365-BUILD-TARGET-ORDER.
094400     MOVE "365-BUILD-TARGET-ORDER" TO PARA-NAME.
094500     PERFORM 367-SORT-ONE-PASS THRU 367-EXIT
094600         VARYING WS-VO-OUTER FROM 1 BY 1
094700             UNTIL WS-VO-OUTER > WS-VISIT-COUNT.
094800 365-EXIT.
094900     EXIT.
095000
095100******************************************************************
095200* 367-SORT-ONE-PASS -- OUTER LOOP BODY FOR 365 ABOVE
095300******************************************************************
095400 367-SORT-ONE-PASS.
095500     PERFORM 368-COMPARE-AND-SWAP THRU 368-EXIT
095600         VARYING WS-VO-INNER FROM 1 BY 1
095700             UNTIL WS-VO-INNER > WS-VISIT-COUNT - WS-VO-OUTER.
095800 367-EXIT.
095900     EXIT.
096000
096100******************************************************************
096200* 368-COMPARE-AND-SWAP -- INNER LOOP BODY FOR 367 ABOVE
096300******************************************************************
096400 368-COMPARE-AND-SWAP.
096500     SET SR-IDX TO WS-VISIT-ORDER (WS-VO-INNER).
096600     MOVE WS-SR-TARGET (SR-IDX) TO WS-VO-WEIGHT-A.
096700     SET SR-IDX TO WS-VISIT-ORDER (WS-VO-INNER + 1).
096800     MOVE WS-SR-TARGET (SR-IDX) TO WS-VO-WEIGHT-B.
096900     IF WS-VO-WEIGHT-A < WS-VO-WEIGHT-B
097000         MOVE WS-VISIT-ORDER (WS-VO-INNER) TO WS-VO-TEMP
097100         MOVE WS-VISIT-ORDER (WS-VO-INNER + 1)
097200                     TO WS-VISIT-ORDER (WS-VO-INNER)
097300         MOVE WS-VO-TEMP
097400                     TO WS-VISIT-ORDER (WS-VO-INNER + 1).
097500 368-EXIT.
097600     EXIT.
097700
097800******************************************************************
097900* 400-COVERAGE-PASS -- EVERY SHIFT ROW WITH MISSING > 0 GETS ITS
098000* FIRST ELIGIBLE FREE CLINICIAN BEFORE ANY ROW GETS A SECOND.
098100******************************************************************
098200 400-COVERAGE-PASS.
098300     MOVE "400-COVERAGE-PASS" TO PARA-NAME.
098400     PERFORM 360-BUILD-VISIT-ORDER THRU 360-EXIT.
098500     PERFORM 405-COVER-ONE-ROW THRU 405-EXIT
098600         VARYING WS-VO-OUTER FROM 1 BY 1
098700             UNTIL WS-VO-OUTER > WS-VISIT-COUNT.
098800 400-EXIT.
098900     EXIT.
099000
099100******************************************************************
099200* 405-COVER-ONE-ROW -- LOOP BODY FOR 400 ABOVE
099300******************************************************************
099400 405-COVER-ONE-ROW.
099500     SET SR-IDX TO WS-VISIT-ORDER (WS-VO-OUTER).
099600     IF WS-SR-MISSING (SR-IDX) > ZERO
099700         PERFORM 480-FIND-BEST-ELIGIBLE THRU 480-EXIT
099800         IF WS-WAS-FOUND
099900             PERFORM 490-MAKE-ASSIGNMENT THRU 490-EXIT
100000             MOVE "Y" TO WS-SR-COVERED-SW (SR-IDX).
100100 405-EXIT.
100200     EXIT.
100300
100400******************************************************************
100500* 450-SLACK-FILL-PASS -- REMAINING MISSING SEATS, SAME WEIGHT
100600* ORDER, UNTIL EACH ROW RUNS OUT OF ELIGIBLE FREE CLINICIANS.
100700******************************************************************
100800 450-SLACK-FILL-PASS.
100900     MOVE "450-SLACK-FILL-PASS" TO PARA-NAME.
101000     PERFORM 453-SLACK-FILL-ONE-ROW THRU 453-EXIT
101100         VARYING WS-VO-OUTER FROM 1 BY 1
101200             UNTIL WS-VO-OUTER > WS-VISIT-COUNT.
101300* ANY ROW STILL MISSING SEATS AFTER THIS PASS COUNTS AS UNMET.
101400     PERFORM 458-TALLY-ONE-UNMET-ROW THRU 458-EXIT
101500         VARYING SR-IDX FROM 1 BY 1
101600             UNTIL SR-IDX > WS-SHIFTROW-COUNT.
101700 450-EXIT.
101800     EXIT.
101900
102000******************************************************************
102100* 453-SLACK-FILL-ONE-ROW -- OUTER LOOP BODY FOR 450 ABOVE
102200******************************************************************
102300 453-SLACK-FILL-ONE-ROW.
102400     SET SR-IDX TO WS-VISIT-ORDER (WS-VO-OUTER).
102500     MOVE "Y" TO WS-FOUND-SW.
102600     PERFORM 455-FILL-ONE-SLACK-SEAT THRU 455-EXIT
102700         UNTIL WS-SR-MISSING (SR-IDX) = ZERO
102800            OR NOT WS-WAS-FOUND.
102900 453-EXIT.
103000     EXIT.
103100
103200******************************************************************
103300* 455-FILL-ONE-SLACK-SEAT -- INNER LOOP BODY FOR 453 ABOVE.  THE
103400* EXIT TEST ALSO STOPS THE LOOP THE PASS A ROW RUNS OUT OF
103500* ELIGIBLE CLINICIANS, IN PLACE OF THE OLD EXIT-PERFORM BREAK.
103600******************************************************************
103700 455-FILL-ONE-SLACK-SEAT.
103800     PERFORM 480-FIND-BEST-ELIGIBLE THRU 480-EXIT.
103900     IF WS-WAS-FOUND
104000         PERFORM 490-MAKE-ASSIGNMENT THRU 490-EXIT.
104100 455-EXIT.
104200     EXIT.
104300
104400******************************************************************
104500* 458-TALLY-ONE-UNMET-ROW -- LOOP BODY FOR 450 ABOVE
104600******************************************************************
104700 458-TALLY-ONE-UNMET-ROW.
104800     IF WS-SR-MISSING (SR-IDX) > ZERO
104900         ADD WS-SR-MISSING (SR-IDX) TO WS-UNMET-COUNT.
105000 458-EXIT.
105100     EXIT.
105200
105300******************************************************************
105400* 456-RUN-SURPLUS-IF-NEEDED -- CALLED UNCONDITIONALLY FROM THE
105500* MAIN LINE; THE SURPLUS PASS ITSELF ONLY FIRES WHEN THE
105600* REQUIRED-ONLY SWITCH IS OFF.
105700******************************************************************
105800 456-RUN-SURPLUS-IF-NEEDED.
105900     IF NOT WS-REQUIRED-ONLY
106000         PERFORM 470-SURPLUS-PASS THRU 470-EXIT.
106100 456-EXIT.
106200     EXIT.
106300
106400******************************************************************
106500* 470-SURPLUS-PASS -- ONLY RUN WHEN THE REQUIRED-ONLY SWITCH IS
106600* OFF.  REMAINING FREE CLINICIANS GO TO THE ROWS THEY QUALIFY
106700* FOR WITH THE HIGHEST TARGET, DRAINING EACH ROW'S ELIGIBLE POOL
106800* BEFORE MOVING ON TO THE NEXT.
106900******************************************************************
107000 470-SURPLUS-PASS.
107100     MOVE "470-SURPLUS-PASS" TO PARA-NAME.
107200     PERFORM 365-BUILD-TARGET-ORDER THRU 365-EXIT.
107300     PERFORM 475-DRAIN-ONE-ROW THRU 475-EXIT
107400         VARYING WS-VO-OUTER FROM 1 BY 1
107500             UNTIL WS-VO-OUTER > WS-VISIT-COUNT.
107600 470-EXIT.
107700     EXIT.
107800
107900******************************************************************
108000* 475-DRAIN-ONE-ROW -- LOOP BODY FOR 470 ABOVE
108100******************************************************************
108200 475-DRAIN-ONE-ROW.
108300     SET SR-IDX TO WS-VISIT-ORDER (WS-VO-OUTER).
108400     PERFORM 480-FIND-BEST-ELIGIBLE THRU 480-EXIT.
108500     PERFORM 477-ASSIGN-AND-FIND-NEXT THRU 477-EXIT
108600         UNTIL NOT WS-WAS-FOUND.
108700 475-EXIT.
108800     EXIT.
108900
109000******************************************************************
109100* 477-ASSIGN-AND-FIND-NEXT -- LOOP BODY FOR 475 ABOVE
109200******************************************************************
109300 477-ASSIGN-AND-FIND-NEXT.
109400     PERFORM 490-MAKE-ASSIGNMENT THRU 490-EXIT.
109500     PERFORM 480-FIND-BEST-ELIGIBLE THRU 480-EXIT.
109600 477-EXIT.
109700     EXIT.
109800
109900******************************************************************
110000* 480-FIND-BEST-ELIGIBLE -- AMONG FREE, UNASSIGNED, NON-VACATION
110100* CLINICIANS QUALIFIED FOR THE CURRENT ROW'S (SR-IDX) CLASS, THE
110200* ONE WITH THE HIGHEST PREFERENCE WEIGHT WINS; TIES KEEP
110300* DATASET ORDER.  RESULT IN WS-BEST-CL-IDX / WS-FOUND-SW.
110400******************************************************************
110500 480-FIND-BEST-ELIGIBLE.
110600     MOVE "N" TO WS-FOUND-SW.
110700     MOVE ZERO TO WS-BEST-CL-IDX.
110800     MOVE -1 TO WS-BEST-PREF-WEIGHT.
110900     PERFORM 483-TEST-ONE-CLINICIAN THRU 483-EXIT
111000         VARYING CL-IDX FROM 1 BY 1 UNTIL CL-IDX > WS-CLN-COUNT.
111100 480-EXIT.
111200     EXIT.
111300
111400******************************************************************
111500* 483-TEST-ONE-CLINICIAN -- LOOP BODY FOR 480 ABOVE
111600******************************************************************
111700 483-TEST-ONE-CLINICIAN.
111800     IF NOT WS-CL-IS-BUSY (CL-IDX)
111900        AND NOT WS-CL-ON-VACATION (CL-IDX)
112000        AND NOT WS-CL-IS-ASSIGNED (CL-IDX)
112100         PERFORM 482-CHECK-QUALIFIED THRU 482-EXIT
112200         IF WS-IS-ELIGIBLE
112300             PERFORM 485-COMPUTE-PREF-WEIGHT THRU 485-EXIT
112400             IF WS-THIS-PREF-WEIGHT > WS-BEST-PREF-WEIGHT
112500                 MOVE WS-THIS-PREF-WEIGHT
112600                             TO WS-BEST-PREF-WEIGHT
112700                 SET WS-BEST-CL-IDX TO CL-IDX
112800                 MOVE "Y" TO WS-FOUND-SW.
112900 483-EXIT.
113000     EXIT.
113100
113200 482-CHECK-QUALIFIED.
113300     MOVE "N" TO WS-ELIGIBLE-SW.
113400     PERFORM 484-TEST-ONE-QUAL THRU 484-EXIT
113500         VARYING CL-QUAL-IDX FROM 1 BY 1
113600             UNTIL CL-QUAL-IDX > WS-CL-QUAL-COUNT (CL-IDX)
113700                OR WS-IS-ELIGIBLE.
113800 482-EXIT.
113900     EXIT.
114000
114100******************************************************************
114200* 484-TEST-ONE-QUAL -- LOOP BODY FOR 482 ABOVE
114300******************************************************************
114400 484-TEST-ONE-QUAL.
114500     IF WS-CL-QUAL-ID (CL-IDX, CL-QUAL-IDX)
114600                 = WS-SR-CLASS-ID (SR-IDX)
114700         MOVE "Y" TO WS-ELIGIBLE-SW.
114800 484-EXIT.
114900     EXIT.
115000
115100******************************************************************
115200* 485-COMPUTE-PREF-WEIGHT -- RANKCALC FUNCTION 'P' FOR CLINICIAN
115300* CL-IDX AGAINST THE CURRENT ROW'S (SR-IDX) CLASS ID.
115400******************************************************************
115500 485-COMPUTE-PREF-WEIGHT.
115600     MOVE "N" TO WS-RC-LISTED-FLAG.
115700     MOVE ZERO TO WS-RC-RANK-POSITION.
115800     PERFORM 486-TEST-ONE-PREF THRU 486-EXIT
115900         VARYING CL-PREF-IDX FROM 1 BY 1
116000             UNTIL CL-PREF-IDX > WS-CL-PREF-COUNT (CL-IDX)
116100                OR WS-RC-LISTED-FLAG = "Y".
116200 485-RANKCALC.
116300     MOVE "P"                        TO WS-RC-FUNCTION
116400     MOVE WS-CL-PREF-COUNT (CL-IDX)  TO WS-RC-LIST-LENGTH.
116500     CALL "RANKCALC" USING WS-RC-FUNCTION, WS-RC-ROW-COUNT,
116600              WS-RC-ROW-POSITION, WS-RC-SUBSHIFT-ORDER,
116700              WS-RC-LIST-LENGTH, WS-RC-RANK-POSITION,
116800              WS-RC-LISTED-FLAG, WS-RC-WEIGHT-OUT.
116900     MOVE WS-RC-WEIGHT-OUT TO WS-THIS-PREF-WEIGHT.
117000 485-EXIT.
117100     EXIT.
117200
117300******************************************************************
117400* 486-TEST-ONE-PREF -- LOOP BODY FOR 485 ABOVE
117500******************************************************************
117600 486-TEST-ONE-PREF.
117700     IF WS-CL-PREF-ID (CL-IDX, CL-PREF-IDX)
117800                 = WS-SR-CLASS-ID (SR-IDX)
117900         MOVE "Y" TO WS-RC-LISTED-FLAG
118000         COMPUTE WS-RC-RANK-POSITION = CL-PREF-IDX - 1.
118100 486-EXIT.
118200     EXIT.
118300
118400******************************************************************
118500* 490-MAKE-ASSIGNMENT -- RECORDS THE AWARD: MARKS THE CLINICIAN
118600* BUSY AND ASSIGNED, CREDITS THE ROW'S FILLED COUNT, WRITES THE
118700* NEW-ASSIGNMENT RECORD AND A SOLVER LOG LINE.
118800******************************************************************
118900 490-MAKE-ASSIGNMENT.
119000     SET CL-IDX TO WS-BEST-CL-IDX.
119100     MOVE "Y" TO WS-CL-BUSY-SW (CL-IDX).
119200     MOVE "Y" TO WS-CL-ASSIGNED-SW (CL-IDX).
119300     ADD 1 TO WS-SR-FILLED (SR-IDX).
119400     IF WS-SR-MISSING (SR-IDX) > ZERO
119500         SUBTRACT 1 FROM WS-SR-MISSING (SR-IDX).
119600     ADD 1 TO WS-ASSIGNED-COUNT.
119700
119800     MOVE SPACES TO NAO-ID.
119900     STRING "as-"                       DELIMITED BY SIZE
120000            RC-TARGET-DATE               DELIMITED BY SIZE
120100            "-"                          DELIMITED BY SIZE
120200            WS-CL-ID (CL-IDX)            DELIMITED BY SPACE
120300            "-"                          DELIMITED BY SIZE
120400            WS-SR-ID (SR-IDX)            DELIMITED BY SPACE
120500         INTO NAO-ID
120600     END-STRING.
120700     MOVE WS-SR-ID (SR-IDX)         TO NAO-ROW-ID.
120800     MOVE RC-TARGET-DATE            TO NAO-DATE.
120900     MOVE WS-CL-ID (CL-IDX)         TO NAO-CLINICIAN-ID.
121000     WRITE NAO-RECORD.
121100
121200     MOVE WS-SR-ID (SR-IDX) TO WS-ROWID-PARSE-AREA.
121300     MOVE SPACES TO SOLVLOG-REC.
121400     STRING RC-TARGET-DATE          DELIMITED BY SIZE
121500            " "                     DELIMITED BY SIZE
121600            WS-SR-ID (SR-IDX)       DELIMITED BY SPACE
121700            " "                     DELIMITED BY SIZE
121800            WS-CL-ID (CL-IDX)       DELIMITED BY SPACE
121900            " CLASS="               DELIMITED BY SIZE
122000            WS-RIP-CLASS-PART       DELIMITED BY SPACE
122100         INTO SOLVLOG-REC
122200     END-STRING.
122300     WRITE SOLVLOG-REC.
122400 490-EXIT.
122500     EXIT.
122600
122700******************************************************************
122800* 800-WRITE-SOLVER-OUTPUT -- CLOSES OUT THE RUN LOG WITH THE
122900* SOLVE-NOTE LINE WHEN ONE APPLIES.  "NO SOLUTION" ONLY HAPPENS
123000* WHEN THE SHIFT-ROW TABLE CAME BACK EMPTY (CR-0511); OTHERWISE
123100* AN UNMET-DEMAND NOTE MAY STILL FOLLOW A PARTIAL RUN.
123200******************************************************************
123300 800-WRITE-SOLVER-OUTPUT.
123400     MOVE "800-WRITE-SOLVER-OUTPUT" TO PARA-NAME.
123500     IF WS-NOTE-TEXT NOT = SPACES
123600         MOVE SPACES TO SOLVLOG-REC
123700         STRING "NOTE: " DELIMITED BY SIZE
123800                WS-NOTE-TEXT DELIMITED BY SIZE
123900             INTO SOLVLOG-REC
124000         END-STRING
124100         WRITE SOLVLOG-REC.
124200 800-EXIT.
124300     EXIT.
124400
124500******************************************************************
124600* 850-CLOSE-FILES -- END-OF-JOB SYSOUT SUMMARY AND FILE CLOSE
124700******************************************************************
124800 850-CLOSE-FILES.
124900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
125000     MOVE WS-ASSIGNED-COUNT TO WS-RUN-STATS-GROUP.
125100     DISPLAY "RSTRSOLV -- TARGET DATE    : " RC-TARGET-DATE.
125200     DISPLAY "RSTRSOLV -- SHIFT ROWS      : " WS-SHIFTROW-COUNT.
125300     DISPLAY "RSTRSOLV -- CLINICIANS READ : " WS-CLN-COUNT.
125400     DISPLAY "RSTRSOLV -- NEW ASSIGNMENTS : " WS-RUN-STATS-DIGITS.
125500     DISPLAY "RSTRSOLV -- SEATS UNMET     : " WS-UNMET-COUNT.
125600     IF WS-NOTE-TEXT NOT = SPACES
125700         DISPLAY "RSTRSOLV -- NOTE            : " WS-NOTE-TEXT.
125800     CLOSE ROWS-FILE, CLINICIANS, ASSIGNMTS, MINSLOTS,
125900           OVERRIDES, HOLIDAYS, RUNCARD, NEWASGN, SOLVLOG,
126000           SYSOUT.
126100     DISPLAY "******** END JOB RSTRSOLV -- NORMAL EOJ ********".
126200 850-EXIT.
126300     EXIT.

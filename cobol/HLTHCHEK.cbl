000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  HLTHCHEK.
000400 AUTHOR. R. OKONKWO.
000500 INSTALLATION. COBOL DEV CENTER.
000600 DATE-WRITTEN. 07/11/89.
000700 DATE-COMPILED. 07/11/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          DATASET INTEGRITY AUDIT.  READS THE ROWS FILE AND
001400*          BUILDS THE SET OF VALID SHIFT-ROW IDS (EVERY CLASS
001500*          ROW'S SUB-SHIFT IDS, PLUS EVERY POOL ROW ID), THEN
001600*          READS THE ASSIGNMENTS FILE LOOKING FOR TWO THINGS --
001700*          ASSIGNMENTS WHOSE ROW ID IS NOT IN THAT SET (ORPHANS)
001800*          AND ASSIGNMENTS THAT SHARE THE SAME ROW ID, DATE AND
001900*          CLINICIAN ID AS ANOTHER ONE (DUPLICATES).  PRINTS A
002000*          ONE-DATASET HEALTH REPORT.  READ-ONLY -- NOTHING IS
002100*          REWRITTEN HERE, THAT IS DSETNORM'S JOB.
002200*
002300*          THIS IS THE BATCH REPLACEMENT FOR THE OLD ON-LINE
002400*          "CHECK DATABASE HEALTH" SCREEN -- THE SCREEN ALSO
002500*          CHECKED A HANDFUL OF WEEKLY-TEMPLATE COLLISION RULES
002600*          THAT NO LONGER APPLY TO THE FLAT-FILE DATASET AND ARE
002700*          NOT CARRIED FORWARD HERE.
002800*
002900******************************************************************
003000         INPUT FILES             -   ROWS, ASSIGNMENTS,
003100                                      CLINICIANS
003200
003300         PARAMETER CARD          -   RUNCARD (DATASET ID,
003400                                      RUN DATE)
003500
003600         OUTPUT FILES PRODUCED   -   HLTHRPT  (HEALTH REPORT,
003700                                      80-COLUMN PRINT)
003800
003900         DUMP FILE               -   SYSOUT
004000******************************************************************
004100* CHANGE LOG
004200*----------------------------------------------------------------
004300* DATE     BY   REQ#      DESCRIPTION
004400*----------------------------------------------------------------
004500* 071189   ROK  INIT      ORIGINAL WRITE-UP -- ORPHAN SCAN ONLY
004600* 082189   ROK  INIT      DUPLICATE SCAN ADDED
004700* 030290   JS   CR-0163   STATISTICS BLOCK ADDED TO THE FOOT OF
004800*                         THE REPORT (TOTAL ASSIGNMENTS, TOTAL
004900*                         SLOTS, TOTAL CLINICIANS) -- OPERATIONS
005000*                         WANTED A QUICK VOLUME CHECK WITHOUT A
005100*                         SEPARATE JCL STEP
005200* 091591   TGD  CR-0201   DETAIL LINES CAPPED AT 10 PER ISSUE
005300*                         TYPE -- A BAD FEED ONCE PRINTED 4000
005400*                         ORPHAN LINES AND FILLED THE SYSOUT CLASS
005500* 082298   TGD  Y2K-003   DATE FIELDS REVIEWED -- ALL ISO TEXT,
005600*                         NO 2-DIGIT YEAR ARITHMETIC HERE
005700* 012599   TGD  Y2K-003   REGRESSION RUN, 1999/2000 BOUNDARY OK
005800* 062103   ROK  CR-0455   DUPLICATE SCAN NOW REPORTS THE DUPLICATE
005900*                         COUNT PER KEY, NOT JUST THE KEY -- AUDIT
006000*                         WANTED TO KNOW HOW BAD EACH ONE WAS
006100* 051808   JS   CR-0502   TRAILER LINE NOW READS "ISSUES FOUND:"
006200*                         WITH THE COUNT RATHER THAN "NOT HEALTHY"
006300*                         -- MATCHES THE WORDING OPERATIONS USES
006400*                         IN THE RUN BOOK
006500******************************************************************
006600
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SOURCE-COMPUTER. IBM-390.
007000 OBJECT-COMPUTER. IBM-390.
007100 SPECIAL-NAMES.
007200     UPSI-0 ON STATUS IS UPSI-0-ON
007300            OFF STATUS IS UPSI-0-OFF
007400     C01 IS NEXT-PAGE.
007500
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800     SELECT SYSOUT
007900     ASSIGN TO UT-S-SYSOUT
008000       ORGANIZATION IS SEQUENTIAL.
008100
008200     SELECT RUNCARD
008300     ASSIGN TO UT-S-RUNCRD
008400       ORGANIZATION IS SEQUENTIAL.
008500
008600     SELECT ROWS-FILE
008700     ASSIGN TO UT-S-ROWS
008800       ACCESS MODE IS SEQUENTIAL
008900       FILE STATUS IS ROWS-STATUS.
009000
009100     SELECT CLINICIANS
009200     ASSIGN TO UT-S-CLNS
009300       ACCESS MODE IS SEQUENTIAL
009400       FILE STATUS IS CLNS-STATUS.
009500
009600     SELECT ASSIGNMTS
009700     ASSIGN TO UT-S-ASGN
009800       ACCESS MODE IS SEQUENTIAL
009900       FILE STATUS IS ASGN-STATUS.
010000
010100     SELECT HLTHRPT
010200     ASSIGN TO UT-S-HLTHRP
010300       ACCESS MODE IS SEQUENTIAL
010400       FILE STATUS IS HLTHRP-STATUS.
010500
010600 DATA DIVISION.
010700 FILE SECTION.
010800 FD  SYSOUT
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 130 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS SYSOUT-REC.
011400 01  SYSOUT-REC  PIC X(130).
011500
011600 FD  RUNCARD
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS RUNCARD-REC.
012100 01  RUNCARD-REC.
012200     05  RC-DATASET-ID               PIC X(20).
012300     05  RC-RUN-DATE                 PIC X(10).
012400     05  FILLER                      PIC X(50).
012500
012600 FD  ROWS-FILE
012700     RECORDING MODE IS F
012800     LABEL RECORDS ARE STANDARD
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS ROW-RECORD.
013100     COPY ROWREC.
013200
013300 FD  CLINICIANS
013400     RECORDING MODE IS F
013500     LABEL RECORDS ARE STANDARD
013600     BLOCK CONTAINS 0 RECORDS
013700     DATA RECORD IS CLN-RECORD.
013800     COPY CLNREC.
013900
014000 FD  ASSIGNMTS
014100     RECORDING MODE IS F
014200     LABEL RECORDS ARE STANDARD
014300     BLOCK CONTAINS 0 RECORDS
014400     DATA RECORD IS ASG-RECORD.
014500     COPY ASGREC.
014600
014700 FD  HLTHRPT
014800     RECORDING MODE IS F
014900     LABEL RECORDS ARE STANDARD
015000     RECORD CONTAINS 80 CHARACTERS
015100     BLOCK CONTAINS 0 RECORDS
015200     DATA RECORD IS RPT-REC.
015300 01  RPT-REC                         PIC X(80).
015400
015500 WORKING-STORAGE SECTION.
015600
015700 01  WS-SWITCHES.
015800     05  UPSI-0-ON                   PIC X(01).
015900     05  UPSI-0-OFF                  PIC X(01).
016000
016100 01  FILE-STATUS-CODES.
016200     05  ROWS-STATUS                 PIC X(02).
016300         88  ROWS-EOF                VALUE "10".
016400     05  CLNS-STATUS                 PIC X(02).
016500         88  CLNS-EOF                VALUE "10".
016600     05  ASGN-STATUS                 PIC X(02).
016700         88  ASGN-EOF                VALUE "10".
016800     05  HLTHRP-STATUS               PIC X(02).
016900
017000 COPY ABENDREC.
017100
017200 77  WS-TODAY                       PIC 9(06).
017300 77  WS-ROW-COUNT                   PIC S9(04) COMP VALUE ZERO.
017400 77  WS-CLN-COUNT                   PIC S9(04) COMP VALUE ZERO.
017500 77  WS-ASG-COUNT                   PIC S9(04) COMP VALUE ZERO.
017600 77  WS-VALID-ID-COUNT              PIC S9(04) COMP VALUE ZERO.
017700 77  WS-ORPHAN-COUNT                PIC S9(04) COMP VALUE ZERO.
017800 77  WS-DUP-KEY-COUNT               PIC S9(04) COMP VALUE ZERO.
017900 77  WS-ISSUE-COUNT                 PIC S9(04) COMP VALUE ZERO.
018000 77  WS-LINES-ON-PAGE                PIC S9(04) COMP VALUE ZERO.
018100 77  WS-PAGE-COUNT                   PIC S9(04) COMP VALUE ZERO.
018200
018300******************************************************************
018400* ROW WORK TABLE -- THE WHOLE ROWS FILE, HELD IN STORAGE JUST
018500* LONG ENOUGH TO BUILD THE VALID-ID TABLE BELOW (SAME SHAPE AS
018600* ROWREC, MINUS THE LOCATION AND SUB-SHIFT TIME FIELDS THIS
018700* PROGRAM HAS NO USE FOR)
018800******************************************************************
018900 01  WS-ROW-TABLE.
019000     05  WS-ROW-TBL OCCURS 180 TIMES
019100                           INDEXED BY ROW-IDX.
019200         10  WS-ROW-ID               PIC X(20).
019300         10  WS-ROW-KIND-SW          PIC X(05).
019400             88  WS-ROW-IS-CLASS     VALUE "class".
019500         10  WS-ROW-SHIFT-COUNT      PIC 9(01).
019600         10  WS-ROW-SUBSHIFT-TBL OCCURS 3 TIMES
019700                           INDEXED BY RS-IDX.
019800             15  WS-SS-ID            PIC X(10).
019900
020000******************************************************************
020100* VALID-ID TABLE -- ONE ENTRY PER SHIFT-ROW ID DERIVABLE FROM A
020200* CLASS ROW'S SUB-SHIFTS, PLUS ONE ENTRY PER POOL ROW ID.  THIS
020300* IS THE SET OF IDS AN ASSIGNMENT IS ALLOWED TO POINT AT
020400******************************************************************
020500 01  WS-VALID-ID-TABLE.
020600     05  WS-VALID-ID-TBL OCCURS 420 TIMES
020700                           INDEXED BY VID-IDX.
020800         10  WS-VALID-ID            PIC X(32).
020900
021000******************************************************************
021100* ASSIGNMENT WORK TABLE -- THE WHOLE ASSIGNMENTS FILE, HELD IN
021200* STORAGE SO THE DUPLICATE SCAN CAN COMPARE EVERY PAIR WITHOUT
021300* RE-READING THE FILE (SAME APPROACH DSETNORM USES FOR LOCATIONS)
021400******************************************************************
021500 01  WS-ASSIGNMENT-TABLE.
021600     05  WS-ASG-TBL OCCURS 3000 TIMES
021700                           INDEXED BY ASG-IDX, DUP-IDX.
021800         10  WS-WA-ID                 PIC X(40).
021900         10  WS-WA-ROW-ID             PIC X(32).
022000         10  WS-WA-DATE               PIC X(10).
022100         10  WS-WA-CLINICIAN-ID       PIC X(20).
022200         10  WS-WA-ORPHAN-SW          PIC X(01).
022300             88  WS-WA-IS-ORPHAN      VALUE "Y".
022400         10  WS-WA-DUP-SW             PIC X(01).
022500             88  WS-WA-IS-DUP-HEAD    VALUE "Y".
022600         10  WS-WA-DUP-COUNT          PIC S9(04) COMP.
022700
022800 01  WS-MISC-SWITCHES.
022900     05  WS-MATCH-SW                 PIC X(01).
023000         88  WS-ID-MATCHED            VALUE "Y".
023100     05  WS-DETAIL-CAP-SW            PIC X(01).
023200
023300 01  WS-WORK-FIELDS.
023400     05  WS-ORPHAN-DETAIL-CNT         PIC S9(04) COMP VALUE ZERO.
023500     05  WS-DUP-DETAIL-CNT            PIC S9(04) COMP VALUE ZERO.
023600     05  WS-SEVERITY-TEXT             PIC X(07).
023700     05  WS-ISSUE-TYPE-TEXT           PIC X(22).
023800
023900******************************************************************
024000* PRINT-IMAGE RECORDS -- BUILT IN WORKING STORAGE, MOVED TO
024100* RPT-REC AND WRITTEN (SAME APPROACH THE OLD PATLIST REPORT USED)
024200******************************************************************
024300 01  WS-HDR-REC.
024400     05  FILLER                      PIC X(01) VALUE SPACES.
024500     05  FILLER                      PIC X(17)
024600                         VALUE "HEALTH CHECK RUN ".
024700     05  HDR-DATASET-O               PIC X(20).
024800     05  FILLER                      PIC X(02) VALUE SPACES.
024900     05  FILLER                      PIC X(10)
025000                         VALUE "RUN DATE: ".
025100     05  HDR-DATE-O                  PIC X(10).
025200     05  FILLER                      PIC X(20) VALUE SPACES.
025300
025400 01  WS-COLM-HDR-REC.
025500     05  FILLER                      PIC X(01) VALUE SPACES.
025600     05  FILLER                      PIC X(07) VALUE "SEVERIT".
025700     05  FILLER                      PIC X(22)
025800                         VALUE "Y ISSUE TYPE          ".
025900     05  FILLER                      PIC X(30)
026000                         VALUE "MESSAGE                       ".
026100     05  FILLER                      PIC X(20) VALUE SPACES.
026200
026300 01  WS-ISSUE-LINE-REC.
026400     05  FILLER                      PIC X(01) VALUE SPACES.
026500     05  ISL-SEVERITY-O              PIC X(07).
026600     05  ISL-ISSUE-TYPE-O            PIC X(22).
026700     05  ISL-MESSAGE-O               PIC X(50).
026800
026900 01  WS-DETAIL-LINE-REC.
027000     05  FILLER                      PIC X(10) VALUE SPACES.
027100     05  DTL-TEXT-O                  PIC X(70).
027200
027300 01  WS-STATS-HDR-REC.
027400     05  FILLER                      PIC X(80)
027500                         VALUE "STATISTICS".
027600
027700 01  WS-STATS-LINE-REC.
027800     05  FILLER                      PIC X(01) VALUE SPACES.
027900     05  STL-LABEL-O                 PIC X(20).
028000     05  FILLER                      PIC X(05) VALUE SPACES.
028100     05  STL-COUNT-O                 PIC ZZZ,ZZ9.
028200     05  FILLER                      PIC X(47) VALUE SPACES.
028300
028400 01  WS-TRAILER-REC.
028500     05  FILLER                      PIC X(80) VALUE SPACES.
028600
028700 01  WS-BLANK-LINE.
028800     05  FILLER                      PIC X(80) VALUE SPACES.
028900
029000******************************************************************
029100* STATISTICS DISPLAY REDEFINES -- LETS THE STATS BLOCK SHOW THE
029200* SAME COUNTER AS AN EDITED NUMBER (ZZZ,ZZ9) WITHOUT A SEPARATE
029300* MOVE-AND-EDIT PARAGRAPH FOR EACH LINE
029400******************************************************************
029500 01  WS-STAT-EDIT-GROUP              PIC 9(07).
029600 01  WS-STAT-EDIT-ALPHA REDEFINES WS-STAT-EDIT-GROUP
029700                                     PIC X(07).
029800
029900 01  WS-ORPHAN-MSG-GROUP.
030000     05  WS-OM-COUNT-O               PIC ZZZ9.
030100     05  FILLER                      PIC X(01) VALUE SPACES.
030200     05  FILLER                      PIC X(30)
030300                         VALUE "ORPHAN ASSIGNMENT(S) FOUND".
030400 01  WS-ORPHAN-MSG-ALPHA REDEFINES WS-ORPHAN-MSG-GROUP
030500                                     PIC X(35).
030600
030700 01  WS-DUP-MSG-GROUP.
030800     05  WS-DM-COUNT-O               PIC ZZZ9.
030900     05  FILLER                      PIC X(01) VALUE SPACES.
031000     05  FILLER                      PIC X(30)
031100                         VALUE "DUPLICATE KEY GROUP(S) FOUND".
031200 01  WS-DUP-MSG-ALPHA REDEFINES WS-DUP-MSG-GROUP
031300                                     PIC X(35).
031400
031500 PROCEDURE DIVISION.
031600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
031700     PERFORM 100-LOAD-MASTER-FILES THRU 100-EXIT.
031800     PERFORM 150-BUILD-VALID-ID-TABLE THRU 150-EXIT.
031900     PERFORM 200-SCAN-ORPHANS THRU 200-EXIT.
032000     PERFORM 250-SCAN-DUPLICATES THRU 250-EXIT.
032100     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
032200     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
032300     PERFORM 740-WRITE-ISSUE-LINES THRU 740-EXIT.
032400     PERFORM 760-WRITE-STATISTICS THRU 760-EXIT.
032500     PERFORM 780-WRITE-TRAILER THRU 780-EXIT.
032600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
032700     MOVE ZERO TO RETURN-CODE.
032800     GOBACK.
032900
033000******************************************************************
033100* 000-HOUSEKEEPING -- OPEN FILES, READ THE PARAMETER CARD
033200******************************************************************
033300 000-HOUSEKEEPING.
033400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
033500     DISPLAY "******** BEGIN JOB HLTHCHEK ********".
033600     ACCEPT WS-TODAY FROM DATE.
033700     OPEN INPUT ROWS-FILE, CLINICIANS, ASSIGNMTS, RUNCARD.
033800     OPEN OUTPUT HLTHRPT, SYSOUT.
033900     READ RUNCARD
034000         AT END
034100             MOVE SPACES TO RUNCARD-REC.
034200     IF RC-DATASET-ID = SPACES
034300         MOVE "UNKNOWN" TO RC-DATASET-ID.
034400     IF RC-RUN-DATE = SPACES
034500         MOVE "0000-00-00" TO RC-RUN-DATE.
034600 000-EXIT.
034700     EXIT.
034800
034900******************************************************************
035000* 100-LOAD-MASTER-FILES -- ROWS AND ASSIGNMENTS ARE HELD IN
035100* WORKING STORAGE FOR THE WHOLE RUN; CLINICIANS IS ONLY COUNTED
035200******************************************************************
035300 100-LOAD-MASTER-FILES.
035400     MOVE "100-LOAD-MASTER-FILES" TO PARA-NAME.
035500     PERFORM 110-LOAD-ROWS THRU 110-EXIT.
035600     PERFORM 120-LOAD-ASSIGNMENTS THRU 120-EXIT.
035700     PERFORM 130-COUNT-CLINICIANS THRU 130-EXIT.
035800 100-EXIT.
035900     EXIT.
036000
036100 110-LOAD-ROWS.
036200     READ ROWS-FILE
036300         AT END
036400             SET ROWS-EOF TO TRUE
036500         NOT AT END
036600             PERFORM 115-STORE-ROW THRU 115-EXIT
036700     END-READ.
036800     PERFORM 112-READ-ONE-ROW THRU 112-EXIT UNTIL ROWS-EOF.
036900 110-EXIT.
037000     EXIT.
037100
037200******************************************************************
037300* 112-READ-ONE-ROW -- LOOP BODY FOR 110 ABOVE
037400******************************************************************
037500 112-READ-ONE-ROW.
037600     READ ROWS-FILE
037700         AT END
037800             SET ROWS-EOF TO TRUE
037900         NOT AT END
038000             PERFORM 115-STORE-ROW THRU 115-EXIT
038100     END-READ.
038200 112-EXIT.
038300     EXIT.
038400
038500 115-STORE-ROW.
038600     ADD 1 TO WS-ROW-COUNT.
038700     SET ROW-IDX TO WS-ROW-COUNT.
038800     MOVE ROW-ID         TO WS-ROW-ID (ROW-IDX).
038900     MOVE ROW-KIND       TO WS-ROW-KIND-SW (ROW-IDX).
039000     MOVE ROW-SHIFT-COUNT TO WS-ROW-SHIFT-COUNT (ROW-IDX).
039100     PERFORM 117-STORE-ONE-SUBSHIFT-ID THRU 117-EXIT
039200         VARYING ROW-SS-IDX FROM 1 BY 1 UNTIL ROW-SS-IDX > 3.
039300 115-EXIT.
039400     EXIT.
039500
039600******************************************************************
039700* 117-STORE-ONE-SUBSHIFT-ID -- LOOP BODY FOR 115 ABOVE
039800******************************************************************
039900 117-STORE-ONE-SUBSHIFT-ID.
040000     SET RS-IDX TO ROW-SS-IDX.
040100     MOVE SS-ID (ROW-SS-IDX)
040200             TO WS-SS-ID (ROW-IDX, RS-IDX).
040300 117-EXIT.
040400     EXIT.
040500
040600 120-LOAD-ASSIGNMENTS.
040700     READ ASSIGNMTS
040800         AT END
040900             SET ASGN-EOF TO TRUE
041000         NOT AT END
041100             PERFORM 125-STORE-ASSIGNMENT THRU 125-EXIT
041200     END-READ.
041300     PERFORM 122-READ-ONE-ASSIGNMENT THRU 122-EXIT UNTIL ASGN-EOF.
041400 120-EXIT.
041500     EXIT.
041600
041700******************************************************************
041800* 122-READ-ONE-ASSIGNMENT -- LOOP BODY FOR 120 ABOVE
041900******************************************************************
042000 122-READ-ONE-ASSIGNMENT.
042100     READ ASSIGNMTS
042200         AT END
042300             SET ASGN-EOF TO TRUE
042400         NOT AT END
042500             PERFORM 125-STORE-ASSIGNMENT THRU 125-EXIT
042600     END-READ.
042700 122-EXIT.
042800     EXIT.
042900
043000 125-STORE-ASSIGNMENT.
043100     ADD 1 TO WS-ASG-COUNT.
043200     SET ASG-IDX TO WS-ASG-COUNT.
043300     MOVE ASG-ID           TO WS-WA-ID (ASG-IDX).
043400     MOVE ASG-ROW-ID       TO WS-WA-ROW-ID (ASG-IDX).
043500     MOVE ASG-DATE         TO WS-WA-DATE (ASG-IDX).
043600     MOVE ASG-CLINICIAN-ID TO WS-WA-CLINICIAN-ID (ASG-IDX).
043700     MOVE "N"              TO WS-WA-ORPHAN-SW (ASG-IDX).
043800     MOVE "N"              TO WS-WA-DUP-SW (ASG-IDX).
043900     MOVE ZERO             TO WS-WA-DUP-COUNT (ASG-IDX).
044000 125-EXIT.
044100     EXIT.
044200
044300 130-COUNT-CLINICIANS.
044400     READ CLINICIANS
044500         AT END
044600             SET CLNS-EOF TO TRUE
044700         NOT AT END
044800             ADD 1 TO WS-CLN-COUNT
044900     END-READ.
045000     PERFORM 132-READ-ONE-CLINICIAN THRU 132-EXIT UNTIL CLNS-EOF.
045100 130-EXIT.
045200     EXIT.
045300
045400******************************************************************
045500* 132-READ-ONE-CLINICIAN -- LOOP BODY FOR 130 ABOVE
045600******************************************************************
045700 132-READ-ONE-CLINICIAN.
045800     READ CLINICIANS
045900         AT END
046000             SET CLNS-EOF TO TRUE
046100         NOT AT END
046200             ADD 1 TO WS-CLN-COUNT
046300     END-READ.
046400 132-EXIT.
046500     EXIT.
046600
046700******************************************************************
046800* 150-BUILD-VALID-ID-TABLE -- LOADS THE VALID-ID TABLE ABOVE.
046900* FOR EVERY CLASS ROW, ONE VALID ID PER SUB-SHIFT
047000* (CLASSID::SUBSHIFTID); FOR EVERY POOL ROW, THE ROW ID ITSELF
047100******************************************************************
047200 150-BUILD-VALID-ID-TABLE.
047300     MOVE "150-BUILD-VALID-ID-TABLE" TO PARA-NAME.
047400     PERFORM 155-BUILD-ID-FOR-ONE-ROW THRU 155-EXIT
047500         VARYING ROW-IDX FROM 1 BY 1 UNTIL ROW-IDX > WS-ROW-COUNT.
047600 150-EXIT.
047700     EXIT.
047800
047900******************************************************************
048000* 155-BUILD-ID-FOR-ONE-ROW -- LOOP BODY FOR 150 ABOVE.  A CLASS
048100* ROW CONTRIBUTES ONE VALID ID PER SUB-SHIFT; A POOL ROW
048200* CONTRIBUTES ITS OWN ROW ID
048300******************************************************************
048400 155-BUILD-ID-FOR-ONE-ROW.
048500     IF WS-ROW-IS-CLASS (ROW-IDX)
048600         PERFORM 157-BUILD-ID-FOR-ONE-SUBSHIFT THRU 157-EXIT
048700             VARYING RS-IDX FROM 1 BY 1
048800                 UNTIL RS-IDX > WS-ROW-SHIFT-COUNT (ROW-IDX)
048900     ELSE
049000         ADD 1 TO WS-VALID-ID-COUNT
049100         SET VID-IDX TO WS-VALID-ID-COUNT
049200         MOVE WS-ROW-ID (ROW-IDX) TO WS-VALID-ID (VID-IDX).
049300 155-EXIT.
049400     EXIT.
049500
049600******************************************************************
049700* 157-BUILD-ID-FOR-ONE-SUBSHIFT -- LOOP BODY FOR 155 ABOVE
049800******************************************************************
049900 157-BUILD-ID-FOR-ONE-SUBSHIFT.
050000     ADD 1 TO WS-VALID-ID-COUNT.
050100     SET VID-IDX TO WS-VALID-ID-COUNT.
050200     STRING WS-ROW-ID (ROW-IDX)   DELIMITED BY SPACE
050300            "::"                  DELIMITED BY SIZE
050400            WS-SS-ID (ROW-IDX, RS-IDX)
050500                                   DELIMITED BY SPACE
050600         INTO WS-VALID-ID (VID-IDX)
050700     END-STRING.
050800 157-EXIT.
050900     EXIT.
051000
051100******************************************************************
051200* 200-SCAN-ORPHANS -- AN ASSIGNMENT WHOSE ROW ID APPEARS IN
051300* NEITHER HALF OF THE VALID-ID SET IS AN ORPHAN
051400******************************************************************
051500 200-SCAN-ORPHANS.
051600     MOVE "200-SCAN-ORPHANS" TO PARA-NAME.
051700     PERFORM 205-SCAN-ONE-ASSIGNMENT THRU 205-EXIT
051800         VARYING ASG-IDX FROM 1 BY 1 UNTIL ASG-IDX > WS-ASG-COUNT.
051900 200-EXIT.
052000     EXIT.
052100
052200******************************************************************
052300* 205-SCAN-ONE-ASSIGNMENT -- LOOP BODY FOR 200 ABOVE
052400******************************************************************
052500 205-SCAN-ONE-ASSIGNMENT.
052600     MOVE "N" TO WS-MATCH-SW.
052700     PERFORM 207-TEST-ONE-VALID-ID THRU 207-EXIT
052800         VARYING VID-IDX FROM 1 BY 1
052900             UNTIL VID-IDX > WS-VALID-ID-COUNT.
053000     IF NOT WS-ID-MATCHED
053100         MOVE "Y" TO WS-WA-ORPHAN-SW (ASG-IDX)
053200         ADD 1 TO WS-ORPHAN-COUNT.
053300 205-EXIT.
053400     EXIT.
053500
053600******************************************************************
053700* 207-TEST-ONE-VALID-ID -- LOOP BODY FOR 205 ABOVE
053800******************************************************************
053900 207-TEST-ONE-VALID-ID.
054000     IF WS-WA-ROW-ID (ASG-IDX) = WS-VALID-ID (VID-IDX)
054100         MOVE "Y" TO WS-MATCH-SW.
054200 207-EXIT.
054300     EXIT.
054400
054500******************************************************************
054600* 250-SCAN-DUPLICATES -- GROUPS BY (ROW ID, DATE, CLINICIAN ID);
054700* FIRST MEMBER OF A GROUP OF 2+ IS FLAGGED AS THE
054800* DUPLICATE-KEY HEAD, CARRYING THE TOTAL MEMBER COUNT FOR THAT
054900* KEY (CR-0455)
055000******************************************************************
055100 250-SCAN-DUPLICATES.
055200     MOVE "250-SCAN-DUPLICATES" TO PARA-NAME.
055300     PERFORM 252-SCAN-ONE-ANCHOR THRU 252-EXIT
055400         VARYING ASG-IDX FROM 1 BY 1 UNTIL ASG-IDX > WS-ASG-COUNT.
055500 250-EXIT.
055600     EXIT.
055700
055800******************************************************************
055900* 252-SCAN-ONE-ANCHOR -- LOOP BODY FOR 250 ABOVE.  SKIPS ENTRIES
056000* ALREADY CLAIMED AS A LATER MEMBER OF SOME EARLIER KEY GROUP
056100******************************************************************
056200 252-SCAN-ONE-ANCHOR.
056300     IF WS-WA-DUP-COUNT (ASG-IDX) = ZERO
056400         MOVE 1 TO WS-WA-DUP-COUNT (ASG-IDX)
056500         SET DUP-IDX TO ASG-IDX
056600         PERFORM 254-ADVANCE-AND-COMPARE THRU 254-EXIT
056700             UNTIL DUP-IDX NOT < WS-ASG-COUNT
056800         IF WS-WA-DUP-COUNT (ASG-IDX) > 1
056900             MOVE "Y" TO WS-WA-DUP-SW (ASG-IDX)
057000             ADD 1 TO WS-DUP-KEY-COUNT.
057100 252-EXIT.
057200     EXIT.
057300
057400******************************************************************
057500* 254-ADVANCE-AND-COMPARE -- LOOP BODY FOR 252 ABOVE
057600******************************************************************
057700 254-ADVANCE-AND-COMPARE.
057800     SET DUP-IDX UP BY 1.
057900     PERFORM 255-COMPARE-ONE-KEY THRU 255-EXIT.
058000 254-EXIT.
058100     EXIT.
058200
058300******************************************************************
058400* 255-COMPARE-ONE-KEY -- COMPARES THE CURRENT ANCHOR (ASG-IDX)
058500* AGAINST THE NEXT UNVISITED ENTRY (DUP-IDX); A MATCH ADDS TO THE
058600* ANCHOR'S MEMBER COUNT AND MARKS THE LATER ENTRY SO IT IS NOT
058700* COUNTED AGAIN AS ITS OWN ANCHOR
058800******************************************************************
058900 255-COMPARE-ONE-KEY.
059000     IF WS-WA-ROW-ID (ASG-IDX) = WS-WA-ROW-ID (DUP-IDX)
059100       AND WS-WA-DATE (ASG-IDX) = WS-WA-DATE (DUP-IDX)
059200       AND WS-WA-CLINICIAN-ID (ASG-IDX)
059300                 = WS-WA-CLINICIAN-ID (DUP-IDX)
059400         ADD 1 TO WS-WA-DUP-COUNT (ASG-IDX)
059500         MOVE -1 TO WS-WA-DUP-COUNT (DUP-IDX).
059600 255-EXIT.
059700     EXIT.
059800
059900******************************************************************
060000* 700-WRITE-PAGE-HDR -- ONE HEADER LINE, DATASET ID AND RUN DATE
060100******************************************************************
060200 700-WRITE-PAGE-HDR.
060300     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
060400     MOVE RC-DATASET-ID TO HDR-DATASET-O.
060500     MOVE RC-RUN-DATE   TO HDR-DATE-O.
060600     WRITE RPT-REC FROM WS-HDR-REC AFTER ADVANCING NEXT-PAGE.
060700     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
060800     ADD 2 TO WS-LINES-ON-PAGE.
060900     ADD 1 TO WS-PAGE-COUNT.
061000 700-EXIT.
061100     EXIT.
061200
061300******************************************************************
061400* 720-WRITE-COLM-HDR -- SEVERITY / ISSUE TYPE / MESSAGE HEADINGS
061500******************************************************************
061600 720-WRITE-COLM-HDR.
061700     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
061800     WRITE RPT-REC FROM WS-COLM-HDR-REC AFTER ADVANCING 1.
061900     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
062000     ADD 2 TO WS-LINES-ON-PAGE.
062100 720-EXIT.
062200     EXIT.
062300
062400******************************************************************
062500* 740-WRITE-ISSUE-LINES -- ONE LINE PER ISSUE TYPE FOUND (ORPHAN,
062600* DUPLICATE), EACH FOLLOWED BY ITS FIRST-10 DETAIL LINES (CR-0201)
062700******************************************************************
062800 740-WRITE-ISSUE-LINES.
062900     MOVE "740-WRITE-ISSUE-LINES" TO PARA-NAME.
063000     MOVE ZERO TO WS-ISSUE-COUNT.
063100     IF WS-ORPHAN-COUNT > ZERO
063200         ADD 1 TO WS-ISSUE-COUNT
063300         PERFORM 745-WRITE-ORPHAN-ISSUE THRU 745-EXIT.
063400     IF WS-DUP-KEY-COUNT > ZERO
063500         ADD 1 TO WS-ISSUE-COUNT
063600         PERFORM 750-WRITE-DUPLICATE-ISSUE THRU 750-EXIT.
063700     IF WS-ISSUE-COUNT = ZERO
063800         MOVE SPACES TO WS-ISSUE-LINE-REC
063900         MOVE "NONE   "              TO ISL-SEVERITY-O
064000         MOVE "NONE                  " TO ISL-ISSUE-TYPE-O
064100         MOVE "NO ORPHANS OR DUPLICATES FOUND"
064200                                     TO ISL-MESSAGE-O
064300         WRITE RPT-REC FROM WS-ISSUE-LINE-REC AFTER ADVANCING 1
064400         ADD 1 TO WS-LINES-ON-PAGE.
064500 740-EXIT.
064600     EXIT.
064700
064800 745-WRITE-ORPHAN-ISSUE.
064900     MOVE WS-ORPHAN-COUNT TO WS-OM-COUNT-O.
065000     MOVE SPACES TO WS-ISSUE-LINE-REC.
065100     MOVE "WARNING"              TO ISL-SEVERITY-O.
065200     MOVE "ORPHANED ASSIGNMENT  " TO ISL-ISSUE-TYPE-O.
065300     MOVE WS-ORPHAN-MSG-ALPHA    TO ISL-MESSAGE-O.
065400     WRITE RPT-REC FROM WS-ISSUE-LINE-REC AFTER ADVANCING 1.
065500     ADD 1 TO WS-LINES-ON-PAGE.
065600     MOVE ZERO TO WS-ORPHAN-DETAIL-CNT.
065700     PERFORM 747-WRITE-ONE-ORPHAN-DETAIL THRU 747-EXIT
065800         VARYING ASG-IDX FROM 1 BY 1
065900             UNTIL ASG-IDX > WS-ASG-COUNT
066000                OR WS-ORPHAN-DETAIL-CNT = 10.
066100 745-EXIT.
066200     EXIT.
066300
066400******************************************************************
066500* 747-WRITE-ONE-ORPHAN-DETAIL -- LOOP BODY FOR 745 ABOVE, CAPPED
066600* AT 10 DETAIL LINES PER THE REPORT LAYOUT (CR-0455)
066700******************************************************************
066800 747-WRITE-ONE-ORPHAN-DETAIL.
066900     IF WS-WA-IS-ORPHAN (ASG-IDX)
067000         ADD 1 TO WS-ORPHAN-DETAIL-CNT
067100         MOVE SPACES TO WS-DETAIL-LINE-REC
067200         STRING WS-WA-ID (ASG-IDX)      DELIMITED BY SPACE
067300                " / ROW "               DELIMITED BY SIZE
067400                WS-WA-ROW-ID (ASG-IDX)  DELIMITED BY SPACE
067500                " / "                   DELIMITED BY SIZE
067600                WS-WA-DATE (ASG-IDX)    DELIMITED BY SIZE
067700             INTO DTL-TEXT-O
067800         END-STRING
067900         WRITE RPT-REC FROM WS-DETAIL-LINE-REC
068000                 AFTER ADVANCING 1
068100         ADD 1 TO WS-LINES-ON-PAGE.
068200 747-EXIT.
068300     EXIT.
068400
068500 750-WRITE-DUPLICATE-ISSUE.
068600     MOVE WS-DUP-KEY-COUNT TO WS-DM-COUNT-O.
068700     MOVE SPACES TO WS-ISSUE-LINE-REC.
068800     MOVE "WARNING"              TO ISL-SEVERITY-O.
068900     MOVE "DUPLICATE ASSIGNMENT " TO ISL-ISSUE-TYPE-O.
069000     MOVE WS-DUP-MSG-ALPHA       TO ISL-MESSAGE-O.
069100     WRITE RPT-REC FROM WS-ISSUE-LINE-REC AFTER ADVANCING 1.
069200     ADD 1 TO WS-LINES-ON-PAGE.
069300     MOVE ZERO TO WS-DUP-DETAIL-CNT.
069400     PERFORM 752-WRITE-ONE-DUP-DETAIL THRU 752-EXIT
069500         VARYING ASG-IDX FROM 1 BY 1
069600             UNTIL ASG-IDX > WS-ASG-COUNT
069700                OR WS-DUP-DETAIL-CNT = 10.
069800 750-EXIT.
069900     EXIT.
070000
070100******************************************************************
070200* 752-WRITE-ONE-DUP-DETAIL -- LOOP BODY FOR 750 ABOVE, CAPPED AT
070300* 10 DETAIL LINES PER THE REPORT LAYOUT (CR-0455)
070400******************************************************************
070500 752-WRITE-ONE-DUP-DETAIL.
070600     IF WS-WA-IS-DUP-HEAD (ASG-IDX)
070700         ADD 1 TO WS-DUP-DETAIL-CNT
070800         MOVE SPACES TO WS-DETAIL-LINE-REC
070900         MOVE WS-WA-DUP-COUNT (ASG-IDX) TO WS-STAT-EDIT-GROUP
071000         STRING "KEY "                  DELIMITED BY SIZE
071100                WS-WA-ROW-ID (ASG-IDX)  DELIMITED BY SPACE
071200                "/"                     DELIMITED BY SIZE
071300                WS-WA-DATE (ASG-IDX)    DELIMITED BY SIZE
071400                "/"                     DELIMITED BY SIZE
071500                WS-WA-CLINICIAN-ID (ASG-IDX)
071600                                        DELIMITED BY SPACE
071700                " -- "                  DELIMITED BY SIZE
071800                WS-STAT-EDIT-ALPHA      DELIMITED BY SIZE
071900                " MEMBERS"              DELIMITED BY SIZE
072000             INTO DTL-TEXT-O
072100         END-STRING
072200         WRITE RPT-REC FROM WS-DETAIL-LINE-REC
072300                 AFTER ADVANCING 1
072400         ADD 1 TO WS-LINES-ON-PAGE.
072500 752-EXIT.
072600     EXIT.
072700
072800******************************************************************
072900* 760-WRITE-STATISTICS -- TOTAL ASSIGNMENTS, TOTAL VALID SLOTS,
073000* TOTAL CLINICIANS (CR-0163)
073100******************************************************************
073200 760-WRITE-STATISTICS.
073300     MOVE "760-WRITE-STATISTICS" TO PARA-NAME.
073400     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
073500     WRITE RPT-REC FROM WS-STATS-HDR-REC AFTER ADVANCING 1.
073600     MOVE SPACES TO WS-STATS-LINE-REC.
073700     MOVE "TOTAL ASSIGNMENTS   " TO STL-LABEL-O.
073800     MOVE WS-ASG-COUNT TO STL-COUNT-O.
073900     WRITE RPT-REC FROM WS-STATS-LINE-REC AFTER ADVANCING 1.
074000     MOVE SPACES TO WS-STATS-LINE-REC.
074100     MOVE "TOTAL SLOTS         " TO STL-LABEL-O.
074200     MOVE WS-VALID-ID-COUNT TO STL-COUNT-O.
074300     WRITE RPT-REC FROM WS-STATS-LINE-REC AFTER ADVANCING 1.
074400     MOVE SPACES TO WS-STATS-LINE-REC.
074500     MOVE "TOTAL CLINICIANS    " TO STL-LABEL-O.
074600     MOVE WS-CLN-COUNT TO STL-COUNT-O.
074700     WRITE RPT-REC FROM WS-STATS-LINE-REC AFTER ADVANCING 1.
074800     ADD 5 TO WS-LINES-ON-PAGE.
074900 760-EXIT.
075000     EXIT.
075100
075200******************************************************************
075300* 780-WRITE-TRAILER -- HEALTHY, OR ISSUES FOUND: <N>
075400******************************************************************
075500 780-WRITE-TRAILER.
075600     MOVE "780-WRITE-TRAILER" TO PARA-NAME.
075700     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
075800     MOVE SPACES TO WS-TRAILER-REC.
075900     IF WS-ORPHAN-COUNT = ZERO AND WS-DUP-KEY-COUNT = ZERO
076000         MOVE "HEALTHY" TO WS-TRAILER-REC
076100     ELSE
076200         COMPUTE WS-STAT-EDIT-GROUP =
076300                 WS-ORPHAN-COUNT + WS-DUP-KEY-COUNT
076400         STRING "ISSUES FOUND: "    DELIMITED BY SIZE
076500                WS-STAT-EDIT-ALPHA  DELIMITED BY SIZE
076600             INTO WS-TRAILER-REC
076700         END-STRING.
076800     WRITE RPT-REC FROM WS-TRAILER-REC AFTER ADVANCING 1.
076900     ADD 2 TO WS-LINES-ON-PAGE.
077000 780-EXIT.
077100     EXIT.
077200
077300******************************************************************
077400* 850-CLOSE-FILES -- END-OF-JOB SYSOUT SUMMARY AND FILE CLOSE
077500******************************************************************
077600 850-CLOSE-FILES.
077700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
077800     DISPLAY "HLTHCHEK -- DATASET ID      : " RC-DATASET-ID.
077900     DISPLAY "HLTHCHEK -- RUN DATE        : " RC-RUN-DATE.
078000     DISPLAY "HLTHCHEK -- ROWS READ       : " WS-ROW-COUNT.
078100     DISPLAY "HLTHCHEK -- ASSIGNMENTS READ: " WS-ASG-COUNT.
078200     DISPLAY "HLTHCHEK -- ORPHANS FOUND   : " WS-ORPHAN-COUNT.
078300     DISPLAY "HLTHCHEK -- DUP KEYS FOUND  : " WS-DUP-KEY-COUNT.
078400     CLOSE ROWS-FILE, CLINICIANS, ASSIGNMTS, RUNCARD, HLTHRPT,
078500           SYSOUT.
078600     DISPLAY "******** END JOB HLTHCHEK -- NORMAL EOJ ********".
078700 850-EXIT.
078800     EXIT.

000100******************************************************************
000200* RULREC  --  RECORD LAYOUT FOR THE RULES FILE (SOLVER RULES)
000300*             ONE CONDITIONAL REST/FOLLOW-ON RULE PER RECORD
000400*             125 BYTES
000500******************************************************************
000600 01  RUL-RECORD.
000700     05  RUL-ID                      PIC X(20).
000800     05  RUL-NAME                    PIC X(30).
000900     05  RUL-ENABLED                 PIC X(01).
001000         88  RUL-IS-ENABLED          VALUE "Y".
001100         88  RUL-IS-DISABLED         VALUE "N".
001200     05  RUL-IF-ROW-ID               PIC X(32).
001300     05  RUL-DAY-DELTA               PIC S9(01).
001400     05  RUL-THEN-TYPE               PIC X(08).
001500         88  RUL-THEN-IS-SHIFTROW    VALUE "shiftRow".
001600         88  RUL-THEN-IS-OFF         VALUE "off".
001700     05  RUL-THEN-ROW-ID             PIC X(32).
001800     05  FILLER                      PIC X(01).

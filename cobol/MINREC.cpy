000100******************************************************************
000200* MINREC  --  RECORD LAYOUT FOR THE MINSLOTS FILE
000300*             ONE STAFFING TARGET PER SHIFT ROW -- 38 BYTES
000400*             LEGACY RECORDS MAY CARRY A BARE CLASS ID IN
000500*             MIN-ROW-ID -- DSETNORM MIGRATES THESE (SEE THE
000600*             MINIMUM-SLOT MIGRATION RULE)
000700******************************************************************
000800 01  MIN-RECORD.
000900     05  MIN-ROW-ID                  PIC X(32).
001000     05  MIN-WEEKDAY                 PIC 9(02).
001100     05  MIN-WEEKEND                 PIC 9(02).
001200     05  FILLER                      PIC X(02).

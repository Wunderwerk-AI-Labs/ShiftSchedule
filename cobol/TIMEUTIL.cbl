000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TIMEUTIL.
000400 AUTHOR. R. OKONKWO.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          CALLED UTILITY SUBPROGRAM FOR THE CLINIC DUTY-ROSTER
001400*          SUITE.  ALL DATE AND TIME-OF-DAY CONVERSIONS USED BY
001500*          DSETNORM, RSTRSOLV AND WKNDHOL ARE CENTRALIZED HERE
001600*          SO EVERY PROGRAM AGREES ON WHAT A VALID HH:MM OR
001700*          YYYY-MM-DD LOOKS LIKE.
001800*
001900*          ENTRY IS SELECTED BY TIMEUTIL-FUNCTION --
002000*             'T' = PARSE HH:MM TEXT TO MINUTES-SINCE-MIDNIGHT
002100*             'F' = FORMAT MINUTES-SINCE-MIDNIGHT TO HH:MM TEXT
002200*             'D' = VALIDATE/CONVERT A DATE TO ISO YYYY-MM-DD
002300*             'W' = RETURN THE MONDAY/SUNDAY OF THE ISO WEEK
002400*                   CONTAINING A GIVEN ISO DATE
002500*
002600******************************************************************
002700* CHANGE LOG
002800*----------------------------------------------------------------
002900* DATE     BY   REQ#      DESCRIPTION
003000*----------------------------------------------------------------
003100* 031489   ROK  INIT      ORIGINAL WRITE-UP -- TIME PARSE/FORMAT
003200* 032289   ROK  INIT      ADDED DATE VALIDATION ENTRY 'D'
003300* 040689   ROK  CR-0117   ADDED D.M.YYYY EUROPEAN INPUT FORM
003400* 051190   ROK  CR-0204   ADDED ISO WEEK-START ENTRY 'W'
003500* 092391   JS   CR-0288   LEAP YEAR FIX -- CENTURY RULE WAS
003600*                         MISSING, 1900 WAS TREATED AS LEAP
003700* 011592   JS   CR-0310   GUARD AGAINST MINUTES-SINCE-MIDNIGHT
003800*                         GOING NEGATIVE ON FORMAT ENTRY
003900* 072694   TGD  CR-0355   HOUR MAY BE ONE OR TWO DIGITS ON PARSE
004000* 030897   MM   CR-0402   REST-DAY RULE NEEDS WEEK-START -- SEE
004100*                         RSTRSOLV 300-COMPUTE-ROW-TARGETS
004200* 082298   TGD  Y2K-003   YEAR FIELD WAS PIC 9(02) -- WIDENED TO
004300*                         9(04) THROUGHOUT, CENTURY NO LONGER
004400*                         GUESSED
004500* 012599   TGD  Y2K-003   REGRESSION RUN AGAINST 1999/2000/2001
004600*                         BOUNDARY DATES -- CLEAN
004700* 061403   ROK  CR-0460   DAY-STEP LOOP FOR WEEK-START NOW CARRIES
004800*                         YEAR ROLLOVER AT DEC 31 / JAN 1
004900* 102207   JS   CR-0511   RETURN-CODE NOW NEGATIVE ON ANY ERROR,
005000*                         POSITIVE SPARE FOR FUTURE WARNINGS
005100* 081409   ROK  CR-0558   EUROPEAN-FORM DOT SCAN WAS AN INLINE
005200*                         PERFORM VARYING ... END-PERFORM WITH
005300*                         NESTED END-IF'S -- SHOP STANDARD IS AN
005400*                         OUT-OF-LINE PARAGRAPH FOR ANY VARYING
005500*                         LOOP AND PERIOD-TERMINATED NESTED IF,
005600*                         NEITHER COBOL-85 FORM.  PULLED THE LOOP
005700*                         BODY OUT TO ITS OWN 225 PARAGRAPH AND
005800*                         REWORKED THE FUNCTION DISPATCH THE SAME
005900*                         WAY.  NO LOGIC CHANGE.  FATTENED UP THE
006000*                         PARAGRAPH COMMENTARY THROUGHOUT WHILE IN
006100*                         HERE -- THIS PROGRAM WAS THIN ON REMARKS
006200*                         FOR HOW MUCH DATE ARITHMETIC IT CARRIES.
006300******************************************************************
006400
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER. IBM-390.
006800 OBJECT-COMPUTER. IBM-390.
006900 SPECIAL-NAMES.
007000     UPSI-0 ON STATUS IS UPSI-0-ON
007100            OFF STATUS IS UPSI-0-OFF.
007200
007300 DATA DIVISION.
007400 WORKING-STORAGE SECTION.
007500
007600*----------------------------------------------------------------
007700* STANDARD SHOP SWITCH BLOCK -- NOT TESTED IN THIS PROGRAM, KEPT
007800* FOR JCL OVERRIDE-CARD CONSISTENCY ACROSS THE SUITE.
007900*----------------------------------------------------------------
008000 01  WS-SWITCHES.
008100     05  UPSI-0-ON                   PIC X(01).
008200     05  UPSI-0-OFF                  PIC X(01).
008300
008400*----------------------------------------------------------------
008500* MONTH-LENGTH TABLE, NON-LEAP YEAR.  LOADED AS TWELVE FILLER
008600* VALUE CLAUSES RATHER THAN A COPYBOOK OR A RUN-TIME TABLE LOAD
008700* -- THE TABLE NEVER CHANGES AND THIS WAY IT COMPILES RIGHT INTO
008800* THE PROGRAM WITHOUT AN EXTRA DD CARD.  FEBRUARY (THE SECOND
008900* ENTRY) IS BUMPED BY ONE AT RUN TIME WHEREVER WS-YEAR-IS-LEAP
009000* IS ON -- SEE 250/275/375 BELOW.
009100*----------------------------------------------------------------
009200 01  WS-DAYS-IN-MONTH-TBL.
009300     05  FILLER PIC 9(02) VALUE 31.
009400     05  FILLER PIC 9(02) VALUE 28.
009500     05  FILLER PIC 9(02) VALUE 31.
009600     05  FILLER PIC 9(02) VALUE 30.
009700     05  FILLER PIC 9(02) VALUE 31.
009800     05  FILLER PIC 9(02) VALUE 30.
009900     05  FILLER PIC 9(02) VALUE 31.
010000     05  FILLER PIC 9(02) VALUE 31.
010100     05  FILLER PIC 9(02) VALUE 30.
010200     05  FILLER PIC 9(02) VALUE 31.
010300     05  FILLER PIC 9(02) VALUE 30.
010400     05  FILLER PIC 9(02) VALUE 31.
010500 01  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-IN-MONTH-TBL.
010600     05  WS-DIM-TBL OCCURS 12 TIMES PIC 9(02).
010700
010800*----------------------------------------------------------------
010900* WORKING ISO-FORM DATE, YYYY-MM-DD, WITH AN ALPHA REDEFINES SO
011000* THE WHOLE 10-BYTE PICTURE CAN BE MOVED TO OR FROM A LINKAGE
011100* FIELD IN ONE STATEMENT ONCE THE NUMERIC PIECES ARE SET.
011200*----------------------------------------------------------------
011300 01  WS-DATE-WORK.
011400     05  WS-DATE-YYYY                PIC 9(04).
011500     05  WS-DATE-DASH1               PIC X(01) VALUE "-".
011600     05  WS-DATE-MM                  PIC 9(02).
011700     05  WS-DATE-DASH2               PIC X(01) VALUE "-".
011800     05  WS-DATE-DD                  PIC 9(02).
011900 01  WS-DATE-WORK-R REDEFINES WS-DATE-WORK
012000                                     PIC X(10).
012100
012200*----------------------------------------------------------------
012300* CR-0117 -- SECOND ACCEPTED INPUT SHAPE, D.M.YYYY (EUROPEAN
012400* ORDER, 1-OR-2-DIGIT DAY/MONTH).  200-VALIDATE-DATE TRIES THE
012500* ISO SHAPE FIRST AND ONLY FALLS THROUGH TO THE DOT SCAN BELOW
012600* WHEN THE DASH POSITIONS DON'T LINE UP.
012700*----------------------------------------------------------------
012800 01  WS-EUR-DATE-WORK.
012900     05  WS-EUR-DD                   PIC 9(02).
013000     05  WS-EUR-DOT1                 PIC X(01) VALUE ".".
013100     05  WS-EUR-MM                   PIC 9(02).
013200     05  WS-EUR-DOT2                 PIC X(01) VALUE ".".
013300     05  WS-EUR-YYYY                 PIC 9(04).
013400 01  WS-EUR-DATE-ALPHA REDEFINES WS-EUR-DATE-WORK
013500                                     PIC X(10).
013600
013700*----------------------------------------------------------------
013800* 100/150'S TIME-OF-DAY PARSE AND FORMAT WORK FIELDS, PLUS THE
013900* DOT-POSITION SCRATCH 200-VALIDATE-DATE AND 225-SCAN-FOR-DOTS
014000* SHARE WHEN THE INPUT IS THE EUROPEAN D.M.YYYY SHAPE.
014100*----------------------------------------------------------------
014200 01  WS-PARSE-FIELDS.
014300     05  WS-HOUR-TXT                 PIC X(02).
014400     05  WS-MIN-TXT                  PIC X(02).
014500     05  WS-HOUR-NUM                 PIC S9(04) COMP.
014600     05  WS-MIN-NUM                  PIC S9(04) COMP.
014700     05  WS-COLON-POS                PIC S9(04) COMP.
014800     05  WS-DOT-COUNT                PIC S9(04) COMP.
014900     05  WS-DOT1-POS                 PIC S9(04) COMP.
015000     05  WS-DOT2-POS                 PIC S9(04) COMP.
015100     05  WS-SCAN-IDX                 PIC S9(04) COMP.
015200     05  WS-FIELD-LEN                PIC S9(04) COMP.
015300
015400*----------------------------------------------------------------
015500* ZELLER WORK FIELDS FOR 300-COMPUTE-WEEK-START (CR-0204).  SAME
015600* SHAPE AS WKNDHOL'S COPY OF THE SAME FORMULA, BUT WITH THE
015700* CENTURY/YEAR-OF-CENTURY SPLIT LEFT AS A DIVIDE HERE RATHER THAN
015800* A REDEFINES -- THIS PARAGRAPH ONLY RUNS ONCE PER CALL, NOT ONCE
015900* PER SHIFT ROW, SO THE EXTRA DIVIDE NEVER SHOWED UP ON A TIMING
016000* REPORT THE WAY IT DID FOR WKNDHOL'S CALLER.
016100*----------------------------------------------------------------
016200 01  WS-ZELLER-FIELDS.
016300     05  WS-Z-YEAR                   PIC S9(06) COMP.
016400     05  WS-Z-MONTH                  PIC S9(04) COMP.
016500     05  WS-Z-DAY                    PIC S9(04) COMP.
016600     05  WS-Z-CENTURY                PIC S9(04) COMP.
016700     05  WS-Z-YR-OF-CENT             PIC S9(04) COMP.
016800     05  WS-Z-TERM1                  PIC S9(06) COMP.
016900     05  WS-Z-TERM2                  PIC S9(06) COMP.
017000     05  WS-Z-TERM3                  PIC S9(06) COMP.
017100     05  WS-Z-RAW                    PIC S9(08) COMP.
017200     05  WS-Z-QUOT                   PIC S9(08) COMP.
017300     05  WS-Z-DOW                    PIC S9(04) COMP.
017400     05  WS-ISO-DOW                  PIC S9(04) COMP.
017500
017600*----------------------------------------------------------------
017700* CR-0460 -- CIVIL-DAY STEPPING FIELDS FOR 350/375.  WS-WORK-YYYY/
017800* MM/DD IS THE DATE THE STEP PARAGRAPHS WALK; THE MOD FIELDS BELOW
017900* BELONG TO 275-SET-LEAP-SWITCH'S CENTURY-RULE ARITHMETIC.
018000*----------------------------------------------------------------
018100 01  WS-DAY-STEP-FIELDS.
018200     05  WS-STEP-COUNT               PIC S9(04) COMP.
018300     05  WS-STEP-DIR                 PIC S9(04) COMP.
018400     05  WS-WORK-YYYY                PIC 9(04).
018500     05  WS-WORK-MM                  PIC 9(02).
018600     05  WS-WORK-DD                  PIC 9(02).
018700     05  WS-LEAP-SW                  PIC X(01).
018800         88  WS-YEAR-IS-LEAP         VALUE "Y".
018900     05  WS-MOD4                     PIC S9(04) COMP.
019000     05  WS-MOD100                   PIC S9(04) COMP.
019100     05  WS-MOD400                   PIC S9(04) COMP.
019200     05  WS-QUOT-TEMP                PIC S9(06) COMP.
019300
019400******************************************************************
019500* LINKAGE SECTION -- ONE FUNCTION CODE PICKS WHICH ENTRY RUNS;
019600* THE CALLER ONLY NEEDS TO FILL IN THE FIELDS THAT ENTRY ACTUALLY
019700* USES (E.G. TU-TIME-TEXT/TU-MINUTES ARE IRRELEVANT TO A 'D' OR
019800* 'W' CALL) BUT ALL SEVEN ARE ALWAYS PASSED ON THE USING LIST SO
019900* THE CALL SIGNATURE NEVER HAS TO CHANGE AS ENTRIES ARE ADDED.
020000******************************************************************
020100 LINKAGE SECTION.
020200 01  TIMEUTIL-FUNCTION               PIC X(01).
020300     88  TU-PARSE-TIME               VALUE "T".
020400     88  TU-FORMAT-MINUTES           VALUE "F".
020500     88  TU-VALIDATE-DATE            VALUE "D".
020600     88  TU-WEEK-START               VALUE "W".
020700 01  TU-TIME-TEXT                    PIC X(05).
020800 01  TU-MINUTES                      PIC S9(05) COMP.
020900 01  TU-DATE-IN                      PIC X(10).
021000 01  TU-DATE-OUT                     PIC X(10).
021100 01  TU-WEEK-MONDAY                  PIC X(10).
021200 01  TU-WEEK-SUNDAY                  PIC X(10).
021300 01  TU-RETURN-CODE                  PIC S9(04) COMP.
021400
021500*----------------------------------------------------------------
021600* CR-0511 -- TU-RETURN-CODE IS NEGATIVE (-1) ON ANY VALIDATION
021700* FAILURE ACROSS ALL FOUR ENTRIES.  ZERO IS SUCCESS.  POSITIVE
021800* VALUES ARE RESERVED FOR A FUTURE WARNING CLASS (E.G. "DATE
021900* PARSED BUT FAR IN THE PAST") THAT NO CALLER CHECKS FOR YET.
022000*----------------------------------------------------------------
022100 PROCEDURE DIVISION USING TIMEUTIL-FUNCTION, TU-TIME-TEXT,
022200          TU-MINUTES, TU-DATE-IN, TU-DATE-OUT, TU-WEEK-MONDAY,
022300          TU-WEEK-SUNDAY, TU-RETURN-CODE.
022400
022500*----------------------------------------------------------------
022600* FOUR ENTRY POINTS BEHIND ONE CALLED PROGRAM SO DSETNORM,
022700* RSTRSOLV AND WKNDHOL ALL SHARE ONE DATE/TIME RULE BOOK.  AN
022800* UNRECOGNIZED FUNCTION CODE (SHOULDN'T HAPPEN -- ALL THREE
022900* CALLERS USE 88-LEVEL CONDITION NAMES TO SET IT) FALLS THROUGH
023000* TO THE ELSE AND COMES BACK NEGATIVE, SAME AS ANY OTHER ERROR.
023100* CR-0558: THIS CHAIN USED TO CLOSE WITH AN END-IF; REWORKED TO
023200* THE SHOP'S PERIOD-TERMINATED NESTED-IF STYLE, NO LOGIC CHANGE.
023300*----------------------------------------------------------------
023400 000-HOUSEKEEPING.
023500     MOVE ZERO TO TU-RETURN-CODE.
023600     IF TU-PARSE-TIME
023700         PERFORM 100-PARSE-TIME-TO-MINUTES THRU 100-EXIT
023800     ELSE
023900         IF TU-FORMAT-MINUTES
024000             PERFORM 150-FORMAT-MINUTES-TO-TIME THRU 150-EXIT
024100         ELSE
024200             IF TU-VALIDATE-DATE
024300                 PERFORM 200-VALIDATE-DATE THRU 200-EXIT
024400             ELSE
024500                 IF TU-WEEK-START
024600                     PERFORM 300-COMPUTE-WEEK-START THRU 300-EXIT
024700                 ELSE
024800                     MOVE -1 TO TU-RETURN-CODE.
024900
025000     GOBACK.
025100
025200******************************************************************
025300* 100-PARSE-TIME-TO-MINUTES -- CONVERTS A CLOCK TIME PUNCHED AS
025400* HH:MM (1-2 DIGIT HOUR, 2-DIGIT MINUTE) TO MINUTES-SINCE-
025500* MIDNIGHT.  BLANK OR UNPARSEABLE RETURNS -1 IN TU-RETURN-CODE.
025600******************************************************************
025700*        BLANK TIME TEXT IS NOT AN ERROR CONDITION THIS PARAGRAPH
025800*        INVENTS -- IT MEANS "NO TIME GIVEN", AND THE CALLER
025900*        (DSETNORM'S SHIFT-DEFINITION LOAD) TREATS A -1 RETURN
026000*        EXACTLY THE SAME WAY IT TREATS A MALFORMED HH:MM, SO NO
026100*        SEPARATE SWITCH IS NEEDED HERE FOR THAT CASE.
026200 100-PARSE-TIME-TO-MINUTES.
026300     MOVE ZERO TO WS-COLON-POS.
026400     IF TU-TIME-TEXT = SPACES
026500         MOVE -1 TO TU-RETURN-CODE
026600         GO TO 100-EXIT.
026700
026800*        FIND THE COLON.  CR-0355: THE HOUR CAN BE ONE DIGIT
026900*        (E.G. "8:30") OR TWO ("18:30") SO THE COLON IS NOT ALWAYS
027000*        IN THE SAME COLUMN -- THAT IS WHY THIS SCANS FOR IT
027100*        RATHER THAN ASSUMING A FIXED POSITION.
027200     INSPECT TU-TIME-TEXT TALLYING WS-COLON-POS
027300             FOR CHARACTERS BEFORE INITIAL ":".
027400     ADD 1 TO WS-COLON-POS.
027500     IF TU-TIME-TEXT (WS-COLON-POS : 1) NOT = ":"
027600         MOVE -1 TO TU-RETURN-CODE
027700         GO TO 100-EXIT.
027800
027900*        LEFT-PAD A ONE-DIGIT HOUR WITH A LEADING ZERO SO THE
028000*        NUMERIC MOVE BELOW SEES A CLEAN TWO-DIGIT FIELD EITHER
028100*        WAY.  ANY COLON POSITION OTHER THAN 2 OR 3 MEANS THE
028200*        HOUR PORTION WAS NEITHER ONE NOR TWO DIGITS -- BAD INPUT.
028300     IF WS-COLON-POS = 2
028400         MOVE "0" TO WS-HOUR-TXT (1 : 1)
028500         MOVE TU-TIME-TEXT (1 : 1) TO WS-HOUR-TXT (2 : 1)
028600     ELSE IF WS-COLON-POS = 3
028700         MOVE TU-TIME-TEXT (1 : 2) TO WS-HOUR-TXT
028800     ELSE
028900         MOVE -1 TO TU-RETURN-CODE
029000         GO TO 100-EXIT.
029100
029200     MOVE TU-TIME-TEXT (WS-COLON-POS + 1 : 2) TO WS-MIN-TXT.
029300
029400*        BOTH HALVES HAVE TO BE NUMERIC BEFORE THEY ARE SAFE TO
029500*        MOVE INTO A COMP FIELD -- A NON-NUMERIC MOVE TO A NUMERIC
029600*        ITEM IS UNDEFINED CONTENT ON THIS COMPILER.
029700     IF WS-HOUR-TXT NOT NUMERIC OR WS-MIN-TXT NOT NUMERIC
029800         MOVE -1 TO TU-RETURN-CODE
029900         GO TO 100-EXIT.
030000
030100     MOVE WS-HOUR-TXT TO WS-HOUR-NUM.
030200     MOVE WS-MIN-TXT  TO WS-MIN-NUM.
030300
030400*        RANGE-CHECK THE CLOCK VALUES THEMSELVES -- "31:99" PASSES
030500*        EVERY TEST ABOVE SINCE IT IS NUMERIC, BUT IT IS NOT A
030600*        TIME OF DAY.
030700     IF WS-HOUR-NUM < 0 OR WS-HOUR-NUM > 23
030800     OR WS-MIN-NUM  < 0 OR WS-MIN-NUM  > 59
030900         MOVE -1 TO TU-RETURN-CODE
031000         GO TO 100-EXIT.
031100
031200     COMPUTE TU-MINUTES = (WS-HOUR-NUM * 60) + WS-MIN-NUM.
031300 100-EXIT.
031400     EXIT.
031500
031600******************************************************************
031700* 150-FORMAT-MINUTES-TO-TIME -- MINUTES (MOD 1440) BACK TO A
031800* ZERO-PADDED HH:MM DISPLAY FIELD
031900******************************************************************
032000 150-FORMAT-MINUTES-TO-TIME.
032100*        CR-0310 -- TU-MINUTES CAN ARRIVE NEGATIVE (A SHIFT THAT
032200*        CROSSES MIDNIGHT GETS COMPUTED AS A NEGATIVE OFFSET
032300*        ELSEWHERE IN RSTRSOLV) SO WRAP IT INTO 0-1439 BY ADDING
032400*        A LARGE MULTIPLE OF 1440 BEFORE TAKING THE REMAINDER --
032500*        1440 * 1000 DAYS IS FAR MORE HEADROOM THAN ANY REALISTIC
032600*        NEGATIVE OFFSET WOULD EVER NEED.
032700     COMPUTE WS-Z-RAW = TU-MINUTES + (1440 * 1000).
032800     DIVIDE WS-Z-RAW BY 1440 GIVING WS-Z-QUOT
032900             REMAINDER TU-MINUTES.
033000
033100     DIVIDE TU-MINUTES BY 60 GIVING WS-HOUR-NUM
033200             REMAINDER WS-MIN-NUM.
033300
033400     MOVE WS-HOUR-NUM TO WS-HOUR-TXT.
033500     MOVE WS-MIN-NUM  TO WS-MIN-TXT.
033600     STRING WS-HOUR-TXT DELIMITED BY SIZE
033700            ":"         DELIMITED BY SIZE
033800            WS-MIN-TXT  DELIMITED BY SIZE
033900            INTO TU-TIME-TEXT.
034000 150-EXIT.
034100     EXIT.
034200
034300******************************************************************
034400* 200-VALIDATE-DATE -- ACCEPTS EITHER
034500* YYYY-MM-DD OR D.M.YYYY (1-2 DIGIT DAY/MONTH), RETURNS ISO FORM
034600* IN TU-DATE-OUT.  CALENDAR DATE MUST BE REAL, GREGORIAN LEAP
034700* YEAR RULE APPLIED.  ANYTHING ELSE IS AN ERROR.
034800******************************************************************
034900 200-VALIDATE-DATE.
035000     MOVE SPACES TO TU-DATE-OUT.
035100     MOVE ZERO   TO WS-DOT-COUNT, WS-DOT1-POS, WS-DOT2-POS.
035200
035300*        TRY THE ISO SHAPE FIRST.  TU-RETURN-CODE COMES BACK
035400*        EITHER WAY FROM 250, SO WHETHER THE CALENDAR CHECK PASSED
035500*        OR FAILED WE ARE DONE WITH THIS INPUT AND MUST NOT FALL
035600*        THROUGH TO THE EUROPEAN-FORM SCAN BELOW -- HENCE GO TO
035700*        200-EXIT ON BOTH LEGS OF THE INNER IF RATHER THAN A
035800*        SINGLE SHARED GO TO AFTER A SCOPE TERMINATOR.
035900     IF TU-DATE-IN (5 : 1) = "-" AND TU-DATE-IN (8 : 1) = "-"
036000        AND TU-DATE-IN (1 : 4) NUMERIC
036100        AND TU-DATE-IN (6 : 2) NUMERIC
036200        AND TU-DATE-IN (9 : 2) NUMERIC
036300         MOVE TU-DATE-IN TO WS-DATE-WORK-R
036400         PERFORM 250-CHECK-CALENDAR-DATE THRU 250-EXIT
036500         IF TU-RETURN-CODE = ZERO
036600             MOVE WS-DATE-WORK-R TO TU-DATE-OUT
036700             GO TO 200-EXIT
036800         ELSE
036900             GO TO 200-EXIT.
037000
037100*        NOT THE ISO SHAPE -- LOOK FOR THE FIRST TWO DOTS OF A
037200*        D.M.YYYY INPUT.  CR-0558: THIS WAS AN INLINE PERFORM
037300*        VARYING WITH THE TEST NESTED INSIDE IT; SHOP STANDARD
037400*        KEEPS THE VARYING CONTROL ON THE PERFORM STATEMENT AND
037500*        THE LOOP BODY IN ITS OWN OUT-OF-LINE PARAGRAPH.
037600     PERFORM 225-SCAN-FOR-DOTS THRU 225-EXIT
037700             VARYING WS-SCAN-IDX FROM 1 BY 1
037800             UNTIL WS-SCAN-IDX > 10.
037900
038000     IF WS-DOT-COUNT NOT = 2
038100     OR WS-DOT1-POS < 2 OR WS-DOT1-POS > 3
038200     OR WS-DOT2-POS < WS-DOT1-POS + 2
038300     OR WS-DOT2-POS > WS-DOT1-POS + 3
038400         MOVE -1 TO TU-RETURN-CODE
038500         GO TO 200-EXIT.
038600
038700     MOVE TU-DATE-IN (1 : WS-DOT1-POS - 1)      TO WS-EUR-DD.
038800     MOVE TU-DATE-IN (WS-DOT1-POS + 1 :
038900             WS-DOT2-POS - WS-DOT1-POS - 1)     TO WS-EUR-MM.
039000     MOVE TU-DATE-IN (WS-DOT2-POS + 1 : 4)      TO WS-EUR-YYYY.
039100
039200     IF WS-EUR-DD NOT NUMERIC OR WS-EUR-MM NOT NUMERIC
039300     OR WS-EUR-YYYY NOT NUMERIC
039400         MOVE -1 TO TU-RETURN-CODE
039500         GO TO 200-EXIT.
039600
039700     MOVE WS-EUR-YYYY TO WS-DATE-YYYY.
039800     MOVE WS-EUR-MM   TO WS-DATE-MM.
039900     MOVE WS-EUR-DD   TO WS-DATE-DD.
040000     MOVE "-" TO WS-DATE-DASH1, WS-DATE-DASH2.
040100
040200     PERFORM 250-CHECK-CALENDAR-DATE THRU 250-EXIT.
040300     IF TU-RETURN-CODE = ZERO
040400         MOVE WS-DATE-WORK-R TO TU-DATE-OUT.
040500 200-EXIT.
040600     EXIT.
040700
040800******************************************************************
040900* 225-SCAN-FOR-DOTS -- CR-0117/CR-0558 EUROPEAN-FORM DOT SCAN.
041000* BODY OF THE PERFORM VARYING IN 200 ABOVE, PULLED OUT TO ITS OWN
041100* PARAGRAPH SO THE LOOP STAYS OUT-OF-LINE.  COUNTS PERIOD
041200* CHARACTERS IN TU-DATE-IN AND REMEMBERS THE FIRST TWO POSITIONS;
041300* 200 VALIDATES THE COUNT AND SPACING AFTERWARD.
041400******************************************************************
041500 225-SCAN-FOR-DOTS.
041600     IF TU-DATE-IN (WS-SCAN-IDX : 1) = "."
041700         ADD 1 TO WS-DOT-COUNT
041800         IF WS-DOT-COUNT = 1
041900             MOVE WS-SCAN-IDX TO WS-DOT1-POS
042000         ELSE
042100             IF WS-DOT2-POS = ZERO
042200                 MOVE WS-SCAN-IDX TO WS-DOT2-POS.
042300 225-EXIT.
042400     EXIT.
042500
042600******************************************************************
042700* 250-CHECK-CALENDAR-DATE -- GREGORIAN LEAP-YEAR RULE: YEAR
042800* DIVISIBLE BY 4 IS LEAP UNLESS ALSO DIVISIBLE BY 100, EXCEPT
042900* CENTURIES DIVISIBLE BY 400 ARE LEAP AFTER ALL (Y2K-003)
043000******************************************************************
043100 250-CHECK-CALENDAR-DATE.
043200*        MONTH HAS TO BE IN RANGE BEFORE WS-DIM-TBL CAN BE
043300*        SUBSCRIPTED BY IT BELOW -- AN OUT-OF-RANGE SUBSCRIPT ON
043400*        AN OCCURS TABLE IS UNDEFINED ON THIS COMPILER, NOT A
043500*        CLEAN ABEND, SO THIS CHECK IS NOT OPTIONAL.
043600     MOVE WS-DATE-YYYY TO WS-WORK-YYYY.
043700     MOVE WS-DATE-MM   TO WS-WORK-MM.
043800     PERFORM 275-SET-LEAP-SWITCH THRU 275-EXIT.
043900
044000     IF WS-DATE-MM < 1 OR WS-DATE-MM > 12
044100         MOVE -1 TO TU-RETURN-CODE
044200         GO TO 250-EXIT.
044300
044400*        PULL THE NON-LEAP MONTH LENGTH OUT OF THE TABLE, THEN
044500*        BUMP FEBRUARY BY ONE DAY IN A LEAP YEAR.
044600     MOVE WS-DIM-TBL (WS-DATE-MM) TO WS-Z-DAY.
044700     IF WS-DATE-MM = 2 AND WS-YEAR-IS-LEAP
044800         ADD 1 TO WS-Z-DAY.
044900
045000     IF WS-DATE-DD < 1 OR WS-DATE-DD > WS-Z-DAY
045100         MOVE -1 TO TU-RETURN-CODE
045200     ELSE
045300         MOVE ZERO TO TU-RETURN-CODE.
045400 250-EXIT.
045500     EXIT.
045600
045700******************************************************************
045800* 275-SET-LEAP-SWITCH -- SETS WS-LEAP-SW FOR WS-WORK-YYYY.  SHARED
045900* BY 250 ABOVE AND BY 350/375 BELOW SO THE CENTURY RULE IS CODED
046000* EXACTLY ONCE IN THE PROGRAM (Y2K-003 -- THE ORIGINAL WRITE-UP
046100* HAD IT INLINE IN TWO PLACES AND ONLY ONE COPY GOT THE CENTURY
046200* EXCEPTION ADDED, WHICH IS HOW 1900 GOT TREATED AS LEAP FOR A
046300* WHILE -- SEE CR-0288).
046400******************************************************************
046500 275-SET-LEAP-SWITCH.
046600*        THREE DIVIDES, ONE EACH FOR THE 4/100/400 RULES.  MOD400
046700*        ZERO IS CHECKED FIRST AND WINS OUTRIGHT (A CENTURY YEAR
046800*        DIVISIBLE BY 400, LIKE 2000, IS LEAP); OTHERWISE MOD4
046900*        ZERO AND MOD100 NOT ZERO IS LEAP (LIKE 2024); ANYTHING
047000*        ELSE IS NOT.
047100     MOVE "N" TO WS-LEAP-SW.
047200     DIVIDE WS-WORK-YYYY BY 4   GIVING WS-QUOT-TEMP
047300             REMAINDER WS-MOD4.
047400     DIVIDE WS-WORK-YYYY BY 100 GIVING WS-QUOT-TEMP
047500             REMAINDER WS-MOD100.
047600     DIVIDE WS-WORK-YYYY BY 400 GIVING WS-QUOT-TEMP
047700             REMAINDER WS-MOD400.
047800
047900     IF WS-MOD400 = ZERO
048000         MOVE "Y" TO WS-LEAP-SW
048100     ELSE
048200         IF WS-MOD4 = ZERO AND WS-MOD100 NOT = ZERO
048300             MOVE "Y" TO WS-LEAP-SW.
048400 275-EXIT.
048500     EXIT.
048600
048700******************************************************************
048800* 300-COMPUTE-WEEK-START -- RETURNS THE MONDAY AND
048900* SUNDAY OF THE ISO WEEK CONTAINING TU-DATE-IN (ASSUMED ALREADY
049000* VALID ISO).  DAY-OF-WEEK VIA ZELLER'S CONGRUENCE, THEN STEP
049100* BACKWARD/FORWARD ONE DAY AT A TIME (AT MOST 6 STEPS EACH WAY).
049200******************************************************************
049300 300-COMPUTE-WEEK-START.
049400*        SAME ZELLER SHAPE AS WKNDHOL, DUPLICATED RATHER THAN
049500*        CALLED -- THIS PARAGRAPH NEEDS THE CENTURY/YEAR-OF-
049600*        CENTURY SPLIT AS A LOCAL DIVIDE, NOT A REDEFINES, SO IT
049700*        IS NOT A CLEAN SHARE WITH WKNDHOL'S COPY (SEE THE DATA
049800*        DIVISION REMARK ABOVE).
049900     MOVE TU-DATE-IN TO WS-DATE-WORK-R.
050000     MOVE WS-DATE-YYYY TO WS-Z-YEAR.
050100     MOVE WS-DATE-MM   TO WS-Z-MONTH.
050200     MOVE WS-DATE-DD   TO WS-Z-DAY.
050300
050400     IF WS-Z-MONTH < 3
050500         ADD 12 TO WS-Z-MONTH
050600         SUBTRACT 1 FROM WS-Z-YEAR.
050700
050800     DIVIDE WS-Z-YEAR BY 100 GIVING WS-Z-CENTURY
050900             REMAINDER WS-Z-YR-OF-CENT.
051000
051100     COMPUTE WS-Z-TERM1 = (13 * (WS-Z-MONTH + 1)) / 5.
051200     COMPUTE WS-Z-TERM2 = WS-Z-YR-OF-CENT / 4.
051300     COMPUTE WS-Z-TERM3 = WS-Z-CENTURY / 4.
051400
051500     COMPUTE WS-Z-RAW = WS-Z-DAY + WS-Z-TERM1 + WS-Z-YR-OF-CENT
051600             + WS-Z-TERM2 + WS-Z-TERM3 - (2 * WS-Z-CENTURY)
051700             + 700007.
051800     DIVIDE WS-Z-RAW BY 7 GIVING WS-Z-QUOT REMAINDER WS-Z-DOW.
051900
052000*** WS-Z-DOW: 0=SAT 1=SUN 2=MON 3=TUE 4=WED 5=THU 6=FRI
052100*        ISO NUMBERS THE WEEK MONDAY=1 THROUGH SUNDAY=7.  ADDING 5
052200*        AND TAKING MOD 7 RE-BASES ZELLER'S SAT=0 SCALE ONTO THE
052300*        ISO SCALE BEFORE THE +1 BELOW SHIFTS IT OFF ZERO.
052400     COMPUTE WS-ISO-DOW = WS-Z-DOW + 5.
052500     DIVIDE WS-ISO-DOW BY 7 GIVING WS-Z-QUOT
052600             REMAINDER WS-ISO-DOW.
052700     ADD 1 TO WS-ISO-DOW.
052800*** WS-ISO-DOW: 1=MON ... 7=SUN
052900
053000*        STEP BACKWARD (ISO-DOW - 1) DAYS TO REACH MONDAY --
053100*        IF TODAY IS ALREADY MONDAY THAT IS ZERO STEPS, IF TODAY
053200*        IS SUNDAY THAT IS SIX STEPS.
053300     MOVE WS-DATE-YYYY TO WS-WORK-YYYY.
053400     MOVE WS-DATE-MM   TO WS-WORK-MM.
053500     MOVE WS-DATE-DD   TO WS-WORK-DD.
053600     COMPUTE WS-STEP-COUNT = WS-ISO-DOW - 1.
053700     PERFORM 350-STEP-DATE-BACKWARD THRU 350-EXIT
053800             WS-STEP-COUNT TIMES.
053900     MOVE WS-WORK-YYYY TO WS-DATE-YYYY.
054000     MOVE WS-WORK-MM   TO WS-DATE-MM.
054100     MOVE WS-WORK-DD   TO WS-DATE-DD.
054200     MOVE "-" TO WS-DATE-DASH1, WS-DATE-DASH2.
054300     MOVE WS-DATE-WORK-R TO TU-WEEK-MONDAY.
054400
054500*        MONDAY PLUS SIX CIVIL DAYS IS ALWAYS SUNDAY.  WS-WORK-
054600*        YYYY/MM/DD STILL HOLDS THE MONDAY JUST COMPUTED ABOVE --
054700*        NOT RE-LOADED FROM TU-DATE-IN -- SO THIS STEPS FORWARD
054800*        FROM MONDAY RATHER THAN RE-DERIVING MONDAY A SECOND TIME.
054900     COMPUTE WS-STEP-COUNT = 6.
055000     PERFORM 375-STEP-DATE-FORWARD THRU 375-EXIT
055100             WS-STEP-COUNT TIMES.
055200     MOVE WS-WORK-YYYY TO WS-DATE-YYYY.
055300     MOVE WS-WORK-MM   TO WS-DATE-MM.
055400     MOVE WS-WORK-DD   TO WS-DATE-DD.
055500     MOVE "-" TO WS-DATE-DASH1, WS-DATE-DASH2.
055600     MOVE WS-DATE-WORK-R TO TU-WEEK-SUNDAY.
055700 300-EXIT.
055800     EXIT.
055900
056000******************************************************************
056100* 350-STEP-DATE-BACKWARD / 375-STEP-DATE-FORWARD -- MOVE
056200* WS-WORK-YYYY/MM/DD ONE CIVIL DAY AT A TIME, BORROWING OR
056300* CARRYING ACROSS MONTH AND YEAR BOUNDARIES AS NEEDED (CR-0460)
056400******************************************************************
056500*        THE COMMON CASE -- JUST SUBTRACT A DAY, NO BORROW -- IS
056600*        CHECKED FIRST AND EXITS IMMEDIATELY SO THE MONTH-ROLLOVER
056700*        LOGIC BELOW ONLY RUNS ON THE FIRST OF A MONTH.
056800 350-STEP-DATE-BACKWARD.
056900     IF WS-WORK-DD > 1
057000         SUBTRACT 1 FROM WS-WORK-DD
057100         GO TO 350-EXIT.
057200
057300*        BORROW A MONTH, AND A YEAR TOO IF WE WERE IN JANUARY.
057400     IF WS-WORK-MM > 1
057500         SUBTRACT 1 FROM WS-WORK-MM
057600     ELSE
057700         MOVE 12 TO WS-WORK-MM
057800         SUBTRACT 1 FROM WS-WORK-YYYY.
057900
058000*        LAND ON THE LAST DAY OF THE NEW (PRIOR) MONTH -- RE-CHECK
058100*        THE LEAP SWITCH SINCE A YEAR-ROLLOVER CHANGES WHICH YEAR
058200*        FEBRUARY 29TH BELONGS TO.
058300     PERFORM 275-SET-LEAP-SWITCH THRU 275-EXIT.
058400     MOVE WS-DIM-TBL (WS-WORK-MM) TO WS-WORK-DD.
058500     IF WS-WORK-MM = 2 AND WS-YEAR-IS-LEAP
058600         ADD 1 TO WS-WORK-DD.
058700 350-EXIT.
058800     EXIT.
058900
059000*        MIRROR IMAGE OF 350 ABOVE -- FIGURE OUT HOW LONG THE
059100*        CURRENT MONTH IS FIRST (LEAP-YEAR-AWARE), THEN EITHER
059200*        JUST ADD A DAY OR ROLL OVER TO THE 1ST OF NEXT MONTH.
059300 375-STEP-DATE-FORWARD.
059400     PERFORM 275-SET-LEAP-SWITCH THRU 275-EXIT.
059500     MOVE WS-DIM-TBL (WS-WORK-MM) TO WS-Z-DAY.
059600     IF WS-WORK-MM = 2 AND WS-YEAR-IS-LEAP
059700         ADD 1 TO WS-Z-DAY.
059800
059900     IF WS-WORK-DD < WS-Z-DAY
060000         ADD 1 TO WS-WORK-DD
060100         GO TO 375-EXIT.
060200
060300*        WAS THE LAST DAY OF THE MONTH -- ROLL TO THE 1ST, AND
060400*        CARRY INTO JANUARY OF THE NEXT YEAR IF WE WERE IN
060500*        DECEMBER.
060600     MOVE 1 TO WS-WORK-DD.
060700     IF WS-WORK-MM < 12
060800         ADD 1 TO WS-WORK-MM
060900     ELSE
061000         MOVE 1 TO WS-WORK-MM
061100         ADD 1 TO WS-WORK-YYYY.
061200 375-EXIT.
061300     EXIT.

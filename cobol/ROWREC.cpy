000100******************************************************************
000200* ROWREC  --  RECORD LAYOUT FOR THE WORKPLACE-ROWS MASTER FILE
000300*             ONE ROW PER RECORD, UP TO 3 EMBEDDED SUB-SHIFTS
000400*             215 BYTES
000500*             ROW-KIND "CLASS" ROWS ARE ASSIGNABLE WORK CENTERS
000600*             (MRI, CT, SONO, CONV, ONCALL..);  "POOL" ROWS ARE
000700*             NON-WORKING BUCKETS (VACATION, REST DAY..) AND
000800*             CARRY NO SUB-SHIFTS
000900******************************************************************
001000 01  ROW-RECORD.
001100     05  ROW-ID                      PIC X(20).
001200     05  ROW-NAME                    PIC X(30).
001300     05  ROW-KIND                    PIC X(05).
001400         88  ROW-IS-CLASS            VALUE "class".
001500         88  ROW-IS-POOL             VALUE "pool".
001600     05  ROW-LOCATION-ID             PIC X(20).
001700     05  ROW-SHIFT-COUNT             PIC 9(01).
001800     05  ROW-SUBSHIFT-TBL OCCURS 3 TIMES
001900                           INDEXED BY ROW-SS-IDX.
002000         10  SS-ID                   PIC X(10).
002100         10  SS-NAME                 PIC X(20).
002200         10  SS-ORDER                PIC 9(01).
002300         10  SS-START-TIME           PIC X(05).
002400         10  SS-END-TIME             PIC X(05).
002500         10  SS-END-DAY-OFFSET       PIC S9(01).
002600         10  SS-LEGACY-HOURS         PIC 9(02)V99.
002700     05  FILLER                      PIC X(01).

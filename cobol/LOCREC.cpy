000100******************************************************************
000200* LOCREC  --  RECORD LAYOUT FOR THE LOCATIONS MASTER FILE
000300*             ONE LOCATION PER RECORD -- 51 BYTES
000400*             REQUESTED BY:  DSETNORM
000500******************************************************************
000600 01  LOC-RECORD.
000700     05  LOC-ID                      PIC X(20).
000800     05  LOC-NAME                    PIC X(30).
000900     05  FILLER                      PIC X(01).

000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RANKCALC.
000400 AUTHOR. T. DELACROIX-GUPTA.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/09/89.
000700 DATE-COMPILED. 05/09/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          CALLED SUBPROGRAM -- THE TWO LITTLE SCORING FORMULAS
001400*          RSTRSOLV NEEDS WHEN IT PICKS WHO COVERS A SHIFT ROW:
001500*
001600*             FUNCTION 'O' -- SUB-SHIFT ORDER WEIGHT.  EARLIER
001700*                 SUB-SHIFTS IN A CLASS OUTWEIGH LATER ONES, AND
001800*                 WITHIN THAT, LOWER SS-ORDER OUTWEIGHS HIGHER.
001900*                 W = (GREATER OF 1 OR (N - I)) * 10 + (4 - O)
002000*
002100*             FUNCTION 'P' -- CLINICIAN PREFERENCE WEIGHT.  A
002200*                 CLINICIAN WHO DID NOT LIST THE ROW AT ALL
002300*                 SCORES ZERO; OTHERWISE THE EARLIER THE ROW
002400*                 APPEARS ON THEIR LIST THE HIGHER THE SCORE.
002500*                 W = ZERO IF NOT LISTED, ELSE GREATER OF 1 OR
002600*                     (LIST-LENGTH - RANK-POSITION)
002700*
002800*          KEPT AS ONE SMALL SUBPROGRAM, NOT TWO, BECAUSE THE
002900*          TWO FORMULAS SHARE THE SAME "GREATER OF 1 OR..."
003000*          SHAPE -- SEE STRLTH FOR THE ORIGINAL ONE-FORMULA
003100*          VERSION OF THIS COPY BOOK BEFORE CR-0240.
003200*
003300******************************************************************
003400* CHANGE LOG
003500*----------------------------------------------------------------
003600* DATE     BY   REQ#      DESCRIPTION
003700*----------------------------------------------------------------
003800* 050989   TGD  INIT      ORIGINAL WRITE-UP -- ORDER WEIGHT ONLY
003900* 061289   TGD  CR-0240   ADDED FUNCTION-CODE SWITCH, PREFERENCE
004000*                         WEIGHT FORMULA FOLDED IN AS FUNCTION P
004100* 021591   JS   CR-0266   "GREATER OF 1 OR..." WAS COMPUTED
004200*                         TWICE INLINE -- PULLED OUT TO ITS OWN
004300*                         PARAGRAPH, BOTH FORMULAS CALL IT NOW
004400* 082298   TGD  Y2K-003   NO DATE FIELDS IN THIS PROGRAM --
004500*                         REVIEWED FOR Y2K, NO CHANGE REQUIRED
004600* 043002   ROK  CR-0430   NOT-LISTED CASE NOW RETURNS ZERO
004700*                         EXPLICITLY RATHER THAN RELYING ON
004800*                         CALLER TO PRE-CLEAR RC-WEIGHT-OUT
004900* 091405   JS   CR-0498   WEIGHT-OUT WIDENED TO S9(05) -- ORDER
005000*                         WEIGHT ON A 90-CLINICIAN CLASS ROW WAS
005100*                         CLIPPING AT S9(03)
005200* 081409   ROK  CR-0558   FUNCTION-CODE DISPATCH HAD AN END-IF ON
005300*                         IT -- SHOP STANDARD IS PERIOD-TERMINATED
005400*                         NESTED IF.  REWORKED, NO LOGIC CHANGE.
005500*                         ADDED PARAGRAPH-LEVEL COMMENTARY WHILE
005600*                         IN HERE.
005700******************************************************************
005800
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER. IBM-390.
006200 OBJECT-COMPUTER. IBM-390.
006300 SPECIAL-NAMES.
006400     UPSI-0 ON STATUS IS UPSI-0-ON
006500            OFF STATUS IS UPSI-0-OFF.
006600
006700 DATA DIVISION.
006800 WORKING-STORAGE SECTION.
006900
007000*----------------------------------------------------------------
007100* STANDARD SHOP SWITCH BLOCK.  NOT TESTED IN THIS PROGRAM -- KEPT
007200* SO THE JCL OVERRIDE CARD LINES UP ACROSS THE WHOLE SCHEDULING
007300* SUITE WHETHER A GIVEN STEP USES UPSI-0 OR NOT.
007400*----------------------------------------------------------------
007500 01  WS-SWITCHES.
007600     05  UPSI-0-ON                   PIC X(01).
007700     05  UPSI-0-OFF                  PIC X(01).
007800
007900*----------------------------------------------------------------
008000* 77-LEVEL SCRATCH FOR 300-FLOOR-AT-ONE, THE SHARED "GREATER OF 1
008100* OR..." ROUTINE BOTH WEIGHT FORMULAS CALL (CR-0266).
008200*----------------------------------------------------------------
008300 77  WS-FLOOR-VALUE                  PIC S9(05) COMP.
008400 77  WS-RAW-DIFF                     PIC S9(05) COMP.
008500
008600*----------------------------------------------------------------
008700* DIGIT-BY-DIGIT REDEFINES OF THE FLOORED WEIGHT -- NOT USED BY
008800* EITHER FORMULA DIRECTLY, BUT LEFT WIRED UP FOR THE DAY SOMEBODY
008900* WANTS A ZERO-SUPPRESSED SYSOUT TRACE OF THE WEIGHT WITHOUT
009000* PULLING IN A SEPARATE EDIT PICTURE.
009100*----------------------------------------------------------------
009200 01  WS-WEIGHT-DISPLAY                PIC 9(05).
009300 01  WS-WEIGHT-DIGITS REDEFINES WS-WEIGHT-DISPLAY.
009400     05  WS-W-DIGIT OCCURS 5 TIMES    PIC 9(01).
009500
009600*----------------------------------------------------------------
009700* (N - I) FOR THE ORDER-WEIGHT FORMULA, WITH AN ALPHA REDEFINES
009800* SO 300-FLOOR-AT-ONE'S CALLER CAN LOG THE RAW DIFFERENCE AS
009900* TEXT WITHOUT A SEPARATE DISPLAY PICTURE.
010000*----------------------------------------------------------------
010100 01  WS-N-MINUS-I-GROUP               PIC S9(04).
010200 01  WS-N-MINUS-I-ALPHA REDEFINES WS-N-MINUS-I-GROUP
010300                                     PIC X(04).
010400
010500*----------------------------------------------------------------
010600* (LIST-LENGTH - RANK-POSITION) FOR THE PREFERENCE-WEIGHT
010700* FORMULA -- SAME SHAPE AS THE GROUP ABOVE, SEPARATE FIELD SO
010800* NEITHER FORMULA STEPS ON THE OTHER'S WORK AREA.
010900*----------------------------------------------------------------
011000 01  WS-RANK-GAP-GROUP                PIC S9(04).
011100 01  WS-RANK-GAP-ALPHA REDEFINES WS-RANK-GAP-GROUP
011200                                     PIC X(04).
011300
011400******************************************************************
011500* LINKAGE SECTION -- RC-FUNCTION PICKS WHICH FORMULA RUNS, THE
011600* REST ARE ITS INPUTS/OUTPUT.  SEE RSTRSOLV 360-BUILD-VISIT-ORDER
011700* AND 480-PICK-BEST-CANDIDATE FOR THE TWO CALL SITES.
011800******************************************************************
011900 LINKAGE SECTION.
012000 01  RC-FUNCTION                     PIC X(01).
012100     88  RC-ORDER-WEIGHT             VALUE "O".
012200     88  RC-PREFERENCE-WEIGHT        VALUE "P".
012300 01  RC-ROW-COUNT                    PIC S9(04) COMP.
012400 01  RC-ROW-POSITION                 PIC S9(04) COMP.
012500 01  RC-SUBSHIFT-ORDER               PIC S9(04) COMP.
012600 01  RC-LIST-LENGTH                  PIC S9(04) COMP.
012700 01  RC-RANK-POSITION                PIC S9(04) COMP.
012800 01  RC-LISTED-FLAG                  PIC X(01).
012900     88  RC-IS-LISTED                VALUE "Y".
013000     88  RC-NOT-LISTED                VALUE "N".
013100 01  RC-WEIGHT-OUT                   PIC S9(05) COMP.
013200
013300 PROCEDURE DIVISION USING RC-FUNCTION, RC-ROW-COUNT,
013400          RC-ROW-POSITION, RC-SUBSHIFT-ORDER, RC-LIST-LENGTH,
013500          RC-RANK-POSITION, RC-LISTED-FLAG, RC-WEIGHT-OUT.
013600
013700*----------------------------------------------------------------
013800* CR-0430 -- ZERO THE OUTPUT BEFORE EITHER FORMULA RUNS SO A BAD
013900* RC-FUNCTION VALUE (SHOULDN'T HAPPEN, RSTRSOLV ONLY EVER PASSES
014000* "O" OR "P") NEVER LEAVES THE CALLER'S WEIGHT FIELD HOLDING
014100* WHATEVER GARBAGE WAS IN IT BEFORE THE CALL.  CR-0558: THE
014200* DISPATCH BELOW USED TO END IN AN END-IF; THIS SHOP CLOSES
014300* NESTED IF'S WITH ONE TRAILING PERIOD, NOT A SCOPE TERMINATOR.
014400*----------------------------------------------------------------
014500 000-HOUSEKEEPING.
014600     MOVE ZERO TO RC-WEIGHT-OUT.
014700     IF RC-ORDER-WEIGHT
014800         PERFORM 100-COMPUTE-ORDER-WEIGHT THRU 100-EXIT
014900     ELSE
015000         IF RC-PREFERENCE-WEIGHT
015100             PERFORM 200-COMPUTE-PREFERENCE-WEIGHT THRU 200-EXIT.
015200
015300     GOBACK.
015400
015500******************************************************************
015600* 100-COMPUTE-ORDER-WEIGHT -- W = (GREATER OF 1 OR (N - I)) * 10
015700* + (4 - O).  N = ROWS IN THE CLASS GROUP, I = THIS ROW'S
015800* POSITION (0-BASED), O = THE SUB-SHIFT'S SS-ORDER (0-3).
015900******************************************************************
016000*        RC-ROW-POSITION IS 0-BASED (FIRST ROW IN THE CLASS GROUP
016100*        IS POSITION 0), SO N - I IS LARGEST FOR THE FIRST ROW
016200*        AND SHRINKS AS YOU WALK DOWN THE CLASS -- THAT'S WHAT
016300*        MAKES EARLIER ROWS OUTWEIGH LATER ONES.
016400 100-COMPUTE-ORDER-WEIGHT.
016500     COMPUTE WS-N-MINUS-I-GROUP =
016600             RC-ROW-COUNT - RC-ROW-POSITION.
016700     MOVE WS-N-MINUS-I-GROUP TO WS-RAW-DIFF.
016800     PERFORM 300-FLOOR-AT-ONE THRU 300-EXIT.
016900
017000*        (4 - SS-ORDER) BREAKS TIES WITHIN THE SAME N-I BAND --
017100*        SS-ORDER RUNS 0-3, SO LOWER ORDER ADDS MORE.
017200     COMPUTE RC-WEIGHT-OUT =
017300             (WS-FLOOR-VALUE * 10) + (4 - RC-SUBSHIFT-ORDER).
017400 100-EXIT.
017500     EXIT.
017600
017700******************************************************************
017800* 200-COMPUTE-PREFERENCE-WEIGHT -- ZERO IF THE CLINICIAN NEVER
017900* LISTED THE ROW, ELSE THE GREATER OF 1 OR (LIST-LENGTH - RANK)
018000******************************************************************
018100*        CR-0430 -- A CLINICIAN WHO NEVER PUT THE ROW ON THEIR
018200*        PREFERENCE LIST SCORES ZERO, FULL STOP.  EXIT EARLY
018300*        RATHER THAN LET THE RANK-GAP ARITHMETIC BELOW RUN ON
018400*        WHATEVER GARBAGE IS SITTING IN RC-RANK-POSITION FOR A
018500*        ROW THAT WAS NEVER RANKED.
018600 200-COMPUTE-PREFERENCE-WEIGHT.
018700     IF RC-NOT-LISTED
018800         MOVE ZERO TO RC-WEIGHT-OUT
018900         GO TO 200-EXIT.
019000
019100*        RC-RANK-POSITION IS 0-BASED LIKE RC-ROW-POSITION ABOVE --
019200*        RANK 0 (THEIR TOP CHOICE) SCORES HIGHEST.
019300     COMPUTE WS-RANK-GAP-GROUP =
019400             RC-LIST-LENGTH - RC-RANK-POSITION.
019500     MOVE WS-RANK-GAP-GROUP TO WS-RAW-DIFF.
019600     PERFORM 300-FLOOR-AT-ONE THRU 300-EXIT.
019700     MOVE WS-FLOOR-VALUE TO RC-WEIGHT-OUT.
019800 200-EXIT.
019900     EXIT.
020000
020100******************************************************************
020200* 300-FLOOR-AT-ONE -- WS-FLOOR-VALUE = GREATER OF 1 OR
020300* WS-RAW-DIFF (CR-0266 -- SHARED BY BOTH FORMULAS ABOVE)
020400******************************************************************
020500*        BOTH FORMULAS CAN PRODUCE A ZERO OR NEGATIVE DIFFERENCE
020600*        (THE LAST ROW IN A CLASS, OR THE LAST-RANKED PREFERENCE)
020700*        -- FLOOR IT AT 1 SO A LISTED/VALID ROW NEVER TIES WITH
020800*        THE EXPLICIT "NOT LISTED" ZERO IN 200 ABOVE.
020900 300-FLOOR-AT-ONE.
021000     IF WS-RAW-DIFF < 1
021100         MOVE 1 TO WS-FLOOR-VALUE
021200     ELSE
021300         MOVE WS-RAW-DIFF TO WS-FLOOR-VALUE.
021400     MOVE WS-FLOOR-VALUE TO WS-WEIGHT-DISPLAY.
021500 300-EXIT.
021600     EXIT.

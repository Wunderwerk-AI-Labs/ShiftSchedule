000100******************************************************************
000200* SETREC  --  RECORD LAYOUT FOR THE SETTINGS FILE (SINGLE RECORD)
000300*             SOLVER-WIDE SWITCHES AND ON-CALL REST RULE -- 28
000400*             BYTES
000500******************************************************************
000600 01  SET-RECORD.
000700     05  SET-MULTI-SHIFT-FLAG        PIC X(01).
000800         88  SET-MULTI-SHIFT-YES     VALUE "Y".
000900         88  SET-MULTI-SHIFT-NO      VALUE "N".
001000     05  SET-SAME-LOC-FLAG           PIC X(01).
001100         88  SET-SAME-LOC-YES        VALUE "Y".
001200         88  SET-SAME-LOC-NO         VALUE "N".
001300     05  SET-ONCALL-REST-FLAG        PIC X(01).
001400         88  SET-ONCALL-REST-YES     VALUE "Y".
001500         88  SET-ONCALL-REST-NO      VALUE "N".
001600     05  SET-ONCALL-CLASS-ID         PIC X(20).
001700     05  SET-REST-DAYS-BEFORE        PIC 9(01).
001800     05  SET-REST-DAYS-AFTER         PIC 9(01).
001900     05  FILLER                      PIC X(03).

000100******************************************************************
000200* OVRREC  --  RECORD LAYOUT FOR THE OVERRIDES FILE
000300*             ONE PER-DATE STAFFING DELTA -- 47 BYTES
000400*             STORED KEY FORM IN THE SOURCE SYSTEM IS
000500*             <ROWID>__<DATEISO> -- THIS LAYOUT SPLITS THE KEY
000600*             INTO OVR-ROW-ID AND OVR-DATE
000700******************************************************************
000800 01  OVR-RECORD.
000900     05  OVR-ROW-ID                  PIC X(32).
001000     05  OVR-DATE                    PIC X(10).
001100     05  OVR-DELTA                   PIC S9(03).
001200     05  FILLER                      PIC X(02).

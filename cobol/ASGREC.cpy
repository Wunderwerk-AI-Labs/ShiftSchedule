000100******************************************************************
000200* ASGREC  --  RECORD LAYOUT FOR THE ASSIGNMENTS FILE
000300*             ONE DUTY ASSIGNMENT PER RECORD -- 104 BYTES
000400*             ALSO USED, UNCHANGED, FOR THE NEW-ASSIGNMENTS
000500*             OUTPUT FILE PRODUCED BY RSTRSOLV
000600******************************************************************
000700 01  ASG-RECORD.
000800     05  ASG-ID                      PIC X(40).
000900     05  ASG-ROW-ID                  PIC X(32).
001000     05  ASG-DATE                    PIC X(10).
001100     05  ASG-CLINICIAN-ID            PIC X(20).
001200     05  FILLER                      PIC X(02).

000100******************************************************************
000200* ABENDREC  --  SHOP-STANDARD ABEND TRAILER, COMMON TO ALL
000300*               BATCH PROGRAMS.  WRITTEN TO SYSOUT WHEN A JOB
000400*               CANNOT CONTINUE, THEN FORCED TO ABEND VIA THE
000500*               ZERO-VAL/ONE-VAL DIVIDE SO THE STEP CONDITION
000600*               CODE SHOWS UP IN THE JOB LOG
000700******************************************************************
000800 01  ABEND-REC.
000900     05  ABEND-IND                   PIC X(03) VALUE "***".
001000     05  FILLER                      PIC X(01).
001100     05  PARA-NAME                   PIC X(30).
001200     05  FILLER                      PIC X(01).
001300     05  ABEND-REASON                PIC X(35).
001400     05  FILLER                      PIC X(01).
001500     05  EXPECTED-VAL                PIC X(10).
001600     05  FILLER                      PIC X(01).
001700     05  ACTUAL-VAL                  PIC X(10).
001800
001900 77  ZERO-VAL                        PIC S9(04) COMP VALUE ZERO.
002000 77  ONE-VAL                         PIC S9(04) COMP VALUE 1.

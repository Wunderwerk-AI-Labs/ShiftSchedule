000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  WKNDHOL.
000400 AUTHOR. R. OKONKWO.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/18/89.
000700 DATE-COMPILED. 04/18/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          CALLED SUBPROGRAM -- TELLS RSTRSOLV WHETHER A GIVEN
001400*          DUTY DATE COUNTS AS A WEEKEND OR A PUBLIC HOLIDAY FOR
001500*          STAFFING-TARGET PURPOSES.  SATURDAY/SUNDAY IS TESTED
001600*          FIRST BY CIVIL-CALENDAR ARITHMETIC (NO TABLE LOOKUP
001700*          NEEDED); IF THE DATE FALLS ON A WEEKDAY THE CALLER'S
001800*          HOLIDAY TABLE (LOADED ONCE, PASSED BY REFERENCE) IS
001900*          SCANNED FOR A MATCH.
002000*
002100*          REPLACES THE OLD DB2 HOLIDAY-TABLE LOOKUP THAT USED
002200*          TO RUN AGAINST THE SCHEDULING DATABASE -- THIS SHOP
002300*          NO LONGER KEEPS HOLIDAYS IN A TABLE, THEY COME IN ON
002400*          THE HOLIDAYS FLAT FILE NOW (SEE DSETNORM).
002500*
002600******************************************************************
002700* CHANGE LOG
002800*----------------------------------------------------------------
002900* DATE     BY   REQ#      DESCRIPTION
003000*----------------------------------------------------------------
003100* 041889   ROK  INIT      ORIGINAL WRITE-UP
003200* 050289   ROK  INIT      ZELLER CONGRUENCE DAY-OF-WEEK ADDED
003300* 082390   JS   CR-0220   HOLIDAY TABLE NOW PASSED BY REFERENCE
003400*                         RATHER THAN RE-READ EVERY CALL --
003500*                         SOLVER WAS CALLING THIS ONCE PER ROW
003600*                         PER DAY AND THE DB2 ROUND TRIP SHOWED
003700*                         UP IN THE STEP TIMING REPORT
003800* 011592   JS   CR-0310   CENTURY/YEAR-OF-CENTURY SPLIT PULLED
003900*                         OUT TO A REDEFINES, DIVIDE REMOVED
004000* 082298   TGD  Y2K-003   YEAR FIELDS WIDENED TO 9(04)
004100* 012599   TGD  Y2K-003   REGRESSION RUN, 1999/2000 BOUNDARY OK
004200* 091403   ROK  CR-0465   HOLIDAY SCAN NOW EXITS EARLY ON FIRST
004300*                         MATCH -- TABLE CAN RUN TO 366 ROWS
004400* 031607   JS   CR-0520   DROPPED THE LAST DB2 EXEC SQL CALL --
004500*                         SCHEDULING DATABASE RETIRED THIS
004600*                         CYCLE, HOLIDAYS COME FROM THE FLAT FILE
004700* 081409   ROK  CR-0558   AUDITOR DINGED US FOR AN END-IF ON THE
004800*                         WEEKEND/HOLIDAY TEST AND THE FUNCTION-
004900*                         SWITCH TEST -- SHOP STANDARD IS PERIOD-
005000*                         TERMINATED NESTED IF, NOT COBOL-85 SCOPE
005100*                         TERMINATORS.  REWORKED BOTH, NO LOGIC
005200*                         CHANGE.  ALSO FATTENED UP THE PARAGRAPH
005300*                         COMMENTARY WHILE IN HERE -- THIS ONE WAS
005400*                         THIN COMPARED TO THE REST OF THE SUITE.
005500******************************************************************
005600
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-390.
006000 OBJECT-COMPUTER. IBM-390.
006100 SPECIAL-NAMES.
006200     UPSI-0 ON STATUS IS UPSI-0-ON
006300            OFF STATUS IS UPSI-0-OFF.
006400
006500 DATA DIVISION.
006600 WORKING-STORAGE SECTION.
006700
006800*----------------------------------------------------------------
006900* UPSI-0 IS NOT TESTED ANYWHERE IN THIS PROGRAM TODAY -- IT IS
007000* CARRIED FORWARD FROM THE SHOP'S STANDARD SWITCH BLOCK SO THE
007100* JCL OVERRIDE CARD STAYS THE SAME ACROSS EVERY STEP IN THE
007200* NIGHTLY SCHEDULE STREAM, USED OR NOT.
007300*----------------------------------------------------------------
007400 01  WS-SWITCHES.
007500     05  UPSI-0-ON                   PIC X(01).
007600     05  UPSI-0-OFF                  PIC X(01).
007700
007800*----------------------------------------------------------------
007900* WH-DATE-IN COMES IN AS A PLAIN YYYY-MM-DD PICTURE STRING.  THIS
008000* GROUP/REDEFINES PAIR LETS 000-HOUSEKEEPING MOVE IT IN ONE SHOT
008100* AND STILL GET AT THE NUMERIC YEAR/MONTH/DAY PIECES BELOW FOR
008200* THE ZELLER ARITHMETIC.
008300*----------------------------------------------------------------
008400 01  WS-DATE-WORK.
008500     05  WS-DATE-YYYY                PIC 9(04).
008600     05  WS-DATE-DASH1               PIC X(01).
008700     05  WS-DATE-MM                  PIC 9(02).
008800     05  WS-DATE-DASH2               PIC X(01).
008900     05  WS-DATE-DD                  PIC 9(02).
009000 01  WS-DATE-WORK-R REDEFINES WS-DATE-WORK
009100                                     PIC X(10).
009200
009300*----------------------------------------------------------------
009400* WORK FIELDS FOR 100-COMPUTE-DAY-OF-WEEK.  ALL THE INTERMEDIATE
009500* ZELLER TERMS ARE COMP SO THE DIVIDE/REMAINDER ARITHMETIC STAYS
009600* IN A BINARY REGISTER THROUGHOUT -- NO DISPLAY NUMERIC SHOULD ON
009700* AN IBM-390 SHOP BENCH FOR HOT ARITHMETIC LIKE THIS.
009800*----------------------------------------------------------------
009900 01  WS-ZELLER-FIELDS.
010000     05  WS-Z-YEAR                   PIC S9(06) COMP.
010100     05  WS-Z-MONTH                  PIC S9(04) COMP.
010200     05  WS-Z-DAY                    PIC S9(04) COMP.
010300     05  WS-Z-YEAR-FULL              PIC 9(04).
010400     05  WS-Z-TERM1                  PIC S9(06) COMP.
010500     05  WS-Z-TERM2                  PIC S9(06) COMP.
010600     05  WS-Z-TERM3                  PIC S9(06) COMP.
010700     05  WS-Z-RAW                    PIC S9(08) COMP.
010800     05  WS-Z-QUOT                   PIC S9(08) COMP.
010900     05  WS-Z-DOW                    PIC S9(04) COMP.
011000*----------------------------------------------------------------
011100* CR-0310 -- CENTURY/YEAR-OF-CENTURY SPLIT USED TO BE A DIVIDE BY
011200* 100 EVERY CALL.  REDEFINING THE 4-DIGIT YEAR INTO ITS TWO
011300* 2-DIGIT HALVES LETS THE ZELLER TERMS BELOW JUST REFERENCE THE
011400* PARTS DIRECTLY -- ONE LESS DIVIDE PER CALL, AND THIS ROUTINE
011500* GETS CALLED ONCE PER SHIFT ROW PER DAY OUT OF RSTRSOLV.
011600*----------------------------------------------------------------
011700 01  WS-Z-YEAR-PARTS REDEFINES WS-Z-YEAR-FULL.
011800     05  WS-Z-CENT-PART              PIC 9(02).
011900     05  WS-Z-YY-PART                PIC 9(02).
012000
012100*----------------------------------------------------------------
012200* DAY-OF-WEEK RESULT, KEPT AS BOTH A ONE-DIGIT NUMERIC CODE AND
012300* AN ALPHANUMERIC REDEFINES SO A SYSOUT DUMP PARAGRAPH (IF ONE IS
012400* EVER ADDED) CAN DISPLAY IT WITHOUT A SEPARATE EDIT FIELD.
012500*----------------------------------------------------------------
012600 01  WS-DOW-RESULT-GROUP.
012700     05  WS-DOW-CODE                 PIC 9(01).
012800 01  WS-DOW-RESULT-ALPHA REDEFINES WS-DOW-RESULT-GROUP
012900                                     PIC X(01).
013000
013100*----------------------------------------------------------------
013200* 200-SCAN-HOLIDAY-TABLE'S FOUND/NOT-FOUND SWITCH.
013300*----------------------------------------------------------------
013400 01  WS-SCAN-FOUND-SW                PIC X(01).
013500     88  WS-HOLIDAY-FOUND            VALUE "Y".
013600     88  WS-HOLIDAY-NOT-FOUND        VALUE "N".
013700
013800******************************************************************
013900* LINKAGE SECTION -- THE DUTY DATE, THE HOLIDAY TABLE RSTRSOLV
014000* BUILT ONCE AT THE TOP OF ITS RUN (SEE DSETNORM), AND THE ONE
014100* FLAG BYTE THIS PROGRAM HANDS BACK.
014200******************************************************************
014300 LINKAGE SECTION.
014400 01  WH-DATE-IN                      PIC X(10).
014500 01  WH-HOLIDAY-COUNT                PIC S9(04) COMP.
014600 01  WH-HOLIDAY-TABLE.
014700     05  WH-HOLIDAY-ENTRY OCCURS 1 TO 366 TIMES
014800             DEPENDING ON WH-HOLIDAY-COUNT
014900             INDEXED BY WH-HOL-IDX.
015000         10  WH-HOL-DATE              PIC X(10).
015100         10  WH-HOL-NAME               PIC X(30).
015200         10  FILLER                    PIC X(02).
015300 01  WH-WEEKEND-OR-HOLIDAY-FLAG      PIC X(01).
015400     88  WH-IS-WEEKEND-OR-HOLIDAY    VALUE "Y".
015500     88  WH-IS-WEEKDAY                VALUE "N".
015600
015700 PROCEDURE DIVISION USING WH-DATE-IN, WH-HOLIDAY-COUNT,
015800          WH-HOLIDAY-TABLE, WH-WEEKEND-OR-HOLIDAY-FLAG.
015900
016000*----------------------------------------------------------------
016100* ONE CALL IN, ONE FLAG OUT.  DEFAULT THE ANSWER TO "NOT A
016200* WEEKEND OR HOLIDAY" BEFORE ANYTHING ELSE RUNS, SO A CALLER WHO
016300* SOMEHOW SKIPS BOTH BRANCHES BELOW (IT CAN'T, BUT DEFENSIVE
016400* HOUSEKEEPING IS THE SHOP HABIT) NEVER SEES A LEFTOVER "Y" FROM
016500* A PRIOR CALL ON THE SAME LINKAGE AREA.
016600*----------------------------------------------------------------
016700 000-HOUSEKEEPING.
016800     MOVE "N" TO WH-WEEKEND-OR-HOLIDAY-FLAG.
016900     MOVE WH-DATE-IN TO WS-DATE-WORK-R.
017000
017100     PERFORM 100-COMPUTE-DAY-OF-WEEK THRU 100-EXIT.
017200
017300*        SATURDAY/SUNDAY SHORT-CIRCUITS THE HOLIDAY TABLE SCAN --
017400*        NO SENSE SEARCHING UP TO 366 ENTRIES WHEN THE CALENDAR
017500*        ARITHMETIC ALREADY ANSWERED THE QUESTION.  CR-0558: THIS
017600*        NESTED TEST USED TO CLOSE WITH A PAIR OF END-IF'S; SHOP
017700*        STANDARD IS ONE TRAILING PERIOD CLOSING BOTH LEVELS.
017800     IF WS-Z-DOW = 0 OR WS-Z-DOW = 1
017900*****       0=SATURDAY  1=SUNDAY
018000         MOVE "Y" TO WH-WEEKEND-OR-HOLIDAY-FLAG
018100     ELSE
018200         PERFORM 200-SCAN-HOLIDAY-TABLE THRU 200-EXIT
018300         IF WS-HOLIDAY-FOUND
018400             MOVE "Y" TO WH-WEEKEND-OR-HOLIDAY-FLAG
018500         ELSE
018600             MOVE "N" TO WH-WEEKEND-OR-HOLIDAY-FLAG.
018700
018800     GOBACK.
018900
019000******************************************************************
019100* 100-COMPUTE-DAY-OF-WEEK -- ZELLER'S CONGRUENCE, GREGORIAN
019200* CALENDAR.  RESULT IN WS-Z-DOW: 0=SAT 1=SUN 2=MON 3=TUE 4=WED
019300* 5=THU 6=FRI.  NO INTRINSIC FUNCTIONS -- DIVIDE/REMAINDER ONLY.
019400******************************************************************
019500 100-COMPUTE-DAY-OF-WEEK.
019600*        LOAD THE THREE ZELLER INPUTS OUT OF THE PICTURE-STRING
019700*        DATE.  WS-Z-YEAR-FULL TRACKS WS-Z-YEAR THROUGH THE
019800*        JAN/FEB ADJUSTMENT BELOW SO THE CENTURY/YEAR-OF-CENTURY
019900*        REDEFINES STAYS IN SYNC WITH THE ADJUSTED YEAR.
020000     MOVE WS-DATE-YYYY TO WS-Z-YEAR, WS-Z-YEAR-FULL.
020100     MOVE WS-DATE-MM   TO WS-Z-MONTH.
020200     MOVE WS-DATE-DD   TO WS-Z-DAY.
020300
020400*        ZELLER TREATS JANUARY AND FEBRUARY AS MONTHS 13 AND 14
020500*        OF THE PRIOR YEAR -- STANDARD TEXTBOOK ADJUSTMENT, NOT A
020600*        SHOP INVENTION.  WS-Z-YEAR-FULL HAS TO BE RECOMPUTED
020700*        HERE TOO OR THE CENTURY SPLIT BELOW WOULD STILL POINT AT
020800*        THE UN-ADJUSTED YEAR.
020900     IF WS-Z-MONTH < 3
021000         ADD 12 TO WS-Z-MONTH
021100         SUBTRACT 1 FROM WS-Z-YEAR
021200         COMPUTE WS-Z-YEAR-FULL = WS-Z-YEAR.
021300
021400*        THE THREE ZELLER TERMS.  INTEGER DIVISION (TRUNCATING)
021500*        IS THE WHOLE POINT HERE -- DO NOT "FIX" THESE TO ROUND.
021600     COMPUTE WS-Z-TERM1 = (13 * (WS-Z-MONTH + 1)) / 5.
021700     COMPUTE WS-Z-TERM2 = WS-Z-YY-PART / 4.
021800     COMPUTE WS-Z-TERM3 = WS-Z-CENT-PART / 4.
021900
022000*        700007 IS 7 * 100001 -- A MULTIPLE OF 7 LARGE ENOUGH
022100*        THAT WS-Z-RAW NEVER GOES NEGATIVE FOR ANY DATE IN THE
022200*        SUPPORTED RANGE, WHICH KEEPS THE REMAINDER BELOW WELL
022300*        DEFINED ON AN IBM-390 WITHOUT A SIGNED-REMAINDER CHECK.
022400     COMPUTE WS-Z-RAW = WS-Z-DAY + WS-Z-TERM1 + WS-Z-YY-PART
022500             + WS-Z-TERM2 + WS-Z-TERM3 - (2 * WS-Z-CENT-PART)
022600             + 700007.
022700     DIVIDE WS-Z-RAW BY 7 GIVING WS-Z-QUOT REMAINDER WS-Z-DOW.
022800     MOVE WS-Z-DOW TO WS-DOW-CODE.
022900 100-EXIT.
023000     EXIT.
023100
023200******************************************************************
023300* 200-SCAN-HOLIDAY-TABLE -- SEQUENTIAL SEARCH OF THE CALLER'S
023400* HOLIDAY TABLE FOR WH-DATE-IN, EXIT EARLY ON FIRST HIT (CR-0465)
023500******************************************************************
023600*        CR-0465 -- SEARCH STOPS AT THE FIRST MATCH, IT DOES NOT
023700*        WALK THE REST OF THE TABLE.  THE TABLE IS LOADED ONCE
023800*        PER RUN BY THE CALLER (SEE DSETNORM'S HOLIDAY-FILE LOAD
023900*        PARAGRAPH) AND HANDED IN BY REFERENCE, SO THIS PARAGRAPH
024000*        NEVER TOUCHES THE HOLIDAYS FLAT FILE ITSELF.
024100 200-SCAN-HOLIDAY-TABLE.
024200     MOVE "N" TO WS-SCAN-FOUND-SW.
024300     SET WH-HOL-IDX TO 1.
024400     SEARCH WH-HOLIDAY-ENTRY
024500         AT END
024600             MOVE "N" TO WS-SCAN-FOUND-SW
024700         WHEN WH-HOL-DATE (WH-HOL-IDX) = WH-DATE-IN
024800             MOVE "Y" TO WS-SCAN-FOUND-SW.
024900 200-EXIT.
025000     EXIT.

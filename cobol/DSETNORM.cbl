000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DSETNORM.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV CENTER.
000600 DATE-WRITTEN. 02/11/88.
000700 DATE-COMPILED. 02/11/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM EDITS AND REPAIRS THE CLINIC DUTY-ROSTER
001400*          MASTER DATASET PRODUCED AND MAINTAINED BY THE STAFFING
001500*          OFFICE.  IT READS THE WORKPLACE ROWS, CLINICIANS,
001600*          ASSIGNMENTS, MINIMUM-STAFFING, OVERRIDE, SETTINGS AND
001700*          RULE FILES IN FULL, NORMALIZES EVERY RECORD AGAINST
001800*          THE CURRENT SCHEMA, AND REWRITES THE WHOLE DATASET.
001900*
002000*          THIS IS ALWAYS RUN BEFORE RSTRSOLV OR HLTHCHEK -- THE
002100*          SOLVER AND THE HEALTH CHECK BOTH ASSUME THE DATASET IS
002200*          ALREADY IN CANONICAL FORM.
002300*
002400******************************************************************
002500         INPUT FILES             -   LOCATIONS, ROWS, CLINICIANS,
002600                                      ASSIGNMENTS, MINSLOTS,
002700                                      OVERRIDES, SETTINGS, RULES
002800
002900         OUTPUT FILES PRODUCED   -   LOCATSO, ROWSOUT, CLNSOUT,
003000                                      ASGOUT, MINSOUT, OVROUT,
003100                                      SETOUT, RULOUT
003200
003300         DUMP FILE               -   SYSOUT
003400******************************************************************
003500* CHANGE LOG
003600*----------------------------------------------------------------
003700* DATE     BY   REQ#      DESCRIPTION
003800*----------------------------------------------------------------
003900* 021188   JS   INIT      ORIGINAL WRITE-UP -- LOCATION AND
004000*                         SUB-SHIFT NORMALIZATION ONLY
004100* 040188   JS   INIT      ADDED ASSIGNMENT ROW-ID MIGRATION
004200* 091289   JS   CR-0133   ADDED MINIMUM-SLOT MIGRATION (BARE
004300*                         CLASS-ID RECORDS WERE CAUSING DOUBLE
004400*                         COUNTING IN THE OLD SOLVER)
004500* 031590   TGD  CR-0151   ADDED OVERRIDE-KEY MIGRATION, DELTAS
004600*                         NOW SUMMED ON COLLISION RATHER THAN
004700*                         THE LAST RECORD WINNING
004800* 082290   TGD  CR-0164   SOLVER-SETTINGS DEFAULTING/CLAMPING
004900*                         SPLIT OUT OF RSTRSOLV INTO THIS STEP
005000* 061291   JS   CR-0201   SOLVER-RULE VALIDATION ADDED -- RULES
005100*                         REFERENCING DEAD SHIFT ROWS WERE
005200*                         LEFT ENABLED AND CRASHING THE SOLVER
005300* 021592   JS   CR-0218   CHANGED-FLAG NOW REFLECTS ALL SEVEN
005400*                         REPAIR STEPS, NOT JUST SUB-SHIFTS
005500* 082298   TGD  Y2K-003   ALL DATE FIELDS REVIEWED -- STORED AS
005600*                         FULL 4-DIGIT-YEAR ISO TEXT THROUGHOUT,
005700*                         NO 2-DIGIT YEAR ARITHMETIC IN THIS
005800*                         PROGRAM
005900* 012599   TGD  Y2K-003   REGRESSION RUN AGAINST 1999/2000
006000*                         BOUNDARY DATASET -- CLEAN
006100* 051603   ROK  CR-0449   LEGACY-HOURS-TO-MINUTES CONVERSION WAS
006200*                         NOT FLOORING NEGATIVE HOURS TO ZERO
006300* 092207   JS   CR-0505   ON-CALL CLASS DEFAULTING NOW FALLS
006400*                         BACK TO THE FIRST CLASS ROW WHEN THE
006500*                         SETTINGS RECORD NAMES A DEAD CLASS
006600* 061808   ROK  CR-0512   SUB-SHIFT SORT SWAP WAS BORROWING THE
006700*                         32-BYTE ROW-ID PARSE AREA AS SCRATCH --
006800*                         A FULL SUB-SHIFT ENTRY IS 47 BYTES AND
006900*                         THE TAIL WAS GETTING CLIPPED ON EVERY
007000*                         SWAP.  GAVE IT ITS OWN SWAP AREA.
007100******************************************************************
007200
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SOURCE-COMPUTER. IBM-390.
007600 OBJECT-COMPUTER. IBM-390.
007700 SPECIAL-NAMES.
007800     UPSI-0 ON STATUS IS UPSI-0-ON
007900            OFF STATUS IS UPSI-0-OFF.
008000
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300     SELECT SYSOUT
008400     ASSIGN TO UT-S-SYSOUT
008500       ORGANIZATION IS SEQUENTIAL.
008600
008700     SELECT LOCATIONS
008800     ASSIGN TO UT-S-LOCATS
008900       ACCESS MODE IS SEQUENTIAL
009000       FILE STATUS IS LOCATIONS-STATUS.
009100
009200     SELECT LOCATSO
009300     ASSIGN TO UT-S-LOCATSO
009400       ACCESS MODE IS SEQUENTIAL
009500       FILE STATUS IS LOCATSO-STATUS.
009600
009700     SELECT ROWS-FILE
009800     ASSIGN TO UT-S-ROWS
009900       ACCESS MODE IS SEQUENTIAL
010000       FILE STATUS IS ROWS-STATUS.
010100
010200     SELECT ROWSOUT
010300     ASSIGN TO UT-S-ROWSOUT
010400       ACCESS MODE IS SEQUENTIAL
010500       FILE STATUS IS ROWSOUT-STATUS.
010600
010700     SELECT CLINICIANS
010800     ASSIGN TO UT-S-CLNS
010900       ACCESS MODE IS SEQUENTIAL
011000       FILE STATUS IS CLNS-STATUS.
011100
011200     SELECT CLNSOUT
011300     ASSIGN TO UT-S-CLNSOUT
011400       ACCESS MODE IS SEQUENTIAL
011500       FILE STATUS IS CLNSOUT-STATUS.
011600
011700     SELECT ASSIGNMTS
011800     ASSIGN TO UT-S-ASGN
011900       ACCESS MODE IS SEQUENTIAL
012000       FILE STATUS IS ASGN-STATUS.
012100
012200     SELECT ASGNOUT
012300     ASSIGN TO UT-S-ASGNOUT
012400       ACCESS MODE IS SEQUENTIAL
012500       FILE STATUS IS ASGNOUT-STATUS.
012600
012700     SELECT MINSLOTS
012800     ASSIGN TO UT-S-MINSLT
012900       ACCESS MODE IS SEQUENTIAL
013000       FILE STATUS IS MINSLT-STATUS.
013100
013200     SELECT MINSOUT
013300     ASSIGN TO UT-S-MINSOUT
013400       ACCESS MODE IS SEQUENTIAL
013500       FILE STATUS IS MINSOUT-STATUS.
013600
013700     SELECT OVERRIDES
013800     ASSIGN TO UT-S-OVERRD
013900       ACCESS MODE IS SEQUENTIAL
014000       FILE STATUS IS OVERRD-STATUS.
014100
014200     SELECT OVEROUT
014300     ASSIGN TO UT-S-OVEROUT
014400       ACCESS MODE IS SEQUENTIAL
014500       FILE STATUS IS OVEROUT-STATUS.
014600
014700     SELECT SETTINGS
014800     ASSIGN TO UT-S-SETNGS
014900       ACCESS MODE IS SEQUENTIAL
015000       FILE STATUS IS SETNGS-STATUS.
015100
015200     SELECT SETOUT
015300     ASSIGN TO UT-S-SETOUT
015400       ACCESS MODE IS SEQUENTIAL
015500       FILE STATUS IS SETOUT-STATUS.
015600
015700     SELECT RULES-FILE
015800     ASSIGN TO UT-S-RULES
015900       ACCESS MODE IS SEQUENTIAL
016000       FILE STATUS IS RULES-STATUS.
016100
016200     SELECT RULOUT
016300     ASSIGN TO UT-S-RULOUT
016400       ACCESS MODE IS SEQUENTIAL
016500       FILE STATUS IS RULOUT-STATUS.
016600
016700 DATA DIVISION.
016800 FILE SECTION.
016900 FD  SYSOUT
017000     RECORDING MODE IS F
017100     LABEL RECORDS ARE STANDARD
017200     RECORD CONTAINS 130 CHARACTERS
017300     BLOCK CONTAINS 0 RECORDS
017400     DATA RECORD IS SYSOUT-REC.
017500 01  SYSOUT-REC  PIC X(130).
017600
017700 FD  LOCATIONS
017800     RECORDING MODE IS F
017900     LABEL RECORDS ARE STANDARD
018000     BLOCK CONTAINS 0 RECORDS
018100     DATA RECORD IS FDL-RECORD.
018200     COPY LOCREC REPLACING LEADING ==LOC-== BY ==FDL-==.
018300
018400 FD  LOCATSO
018500     RECORDING MODE IS F
018600     LABEL RECORDS ARE STANDARD
018700     BLOCK CONTAINS 0 RECORDS
018800     DATA RECORD IS FDLO-RECORD.
018900     COPY LOCREC REPLACING LEADING ==LOC-== BY ==FDLO-==.
019000
019100 FD  ROWS-FILE
019200     RECORDING MODE IS F
019300     LABEL RECORDS ARE STANDARD
019400     BLOCK CONTAINS 0 RECORDS
019500     DATA RECORD IS FDR-RECORD.
019600     COPY ROWREC REPLACING LEADING ==ROW-== BY ==FDR-==
019700                  LEADING ==SS-== BY ==FDRS-==.
019800
019900 FD  ROWSOUT
020000     RECORDING MODE IS F
020100     LABEL RECORDS ARE STANDARD
020200     BLOCK CONTAINS 0 RECORDS
020300     DATA RECORD IS FDRO-RECORD.
020400     COPY ROWREC REPLACING LEADING ==ROW-== BY ==FDRO-==
020500                  LEADING ==SS-== BY ==FDROS-==.
020600
020700****** CLINICIANS CARRY NO NORMALIZATION RULE OF THEIR OWN --
020800****** THE RECORD IS COPIED THROUGH AS-IS (SEE 249-COPY-CLNS)
020900 FD  CLINICIANS
021000     RECORDING MODE IS F
021100     LABEL RECORDS ARE STANDARD
021200     BLOCK CONTAINS 0 RECORDS
021300     DATA RECORD IS FD-CLN-RECORD.
021400 01  FD-CLN-RECORD                 PIC X(860).
021500
021600 FD  CLNSOUT
021700     RECORDING MODE IS F
021800     LABEL RECORDS ARE STANDARD
021900     BLOCK CONTAINS 0 RECORDS
022000     DATA RECORD IS FD-CLN-OUT-RECORD.
022100 01  FD-CLN-OUT-RECORD             PIC X(860).
022200
022300 FD  ASSIGNMTS
022400     RECORDING MODE IS F
022500     LABEL RECORDS ARE STANDARD
022600     BLOCK CONTAINS 0 RECORDS
022700     DATA RECORD IS FDA-RECORD.
022800     COPY ASGREC REPLACING LEADING ==ASG-== BY ==FDA-==.
022900
023000 FD  ASGNOUT
023100     RECORDING MODE IS F
023200     LABEL RECORDS ARE STANDARD
023300     BLOCK CONTAINS 0 RECORDS
023400     DATA RECORD IS FDAO-RECORD.
023500     COPY ASGREC REPLACING LEADING ==ASG-== BY ==FDAO-==.
023600
023700 FD  MINSLOTS
023800     RECORDING MODE IS F
023900     LABEL RECORDS ARE STANDARD
024000     BLOCK CONTAINS 0 RECORDS
024100     DATA RECORD IS FDM-RECORD.
024200     COPY MINREC REPLACING LEADING ==MIN-== BY ==FDM-==.
024300
024400 FD  MINSOUT
024500     RECORDING MODE IS F
024600     LABEL RECORDS ARE STANDARD
024700     BLOCK CONTAINS 0 RECORDS
024800     DATA RECORD IS FDMO-RECORD.
024900     COPY MINREC REPLACING LEADING ==MIN-== BY ==FDMO-==.
025000
025100 FD  OVERRIDES
025200     RECORDING MODE IS F
025300     LABEL RECORDS ARE STANDARD
025400     BLOCK CONTAINS 0 RECORDS
025500     DATA RECORD IS FDV-RECORD.
025600     COPY OVRREC REPLACING LEADING ==OVR-== BY ==FDV-==.
025700
025800 FD  OVEROUT
025900     RECORDING MODE IS F
026000     LABEL RECORDS ARE STANDARD
026100     BLOCK CONTAINS 0 RECORDS
026200     DATA RECORD IS FDVO-RECORD.
026300     COPY OVRREC REPLACING LEADING ==OVR-== BY ==FDVO-==.
026400
026500 FD  SETTINGS
026600     RECORDING MODE IS F
026700     LABEL RECORDS ARE STANDARD
026800     BLOCK CONTAINS 0 RECORDS
026900     DATA RECORD IS FDS-RECORD.
027000     COPY SETREC REPLACING LEADING ==SET-== BY ==FDS-==.
027100
027200 FD  SETOUT
027300     RECORDING MODE IS F
027400     LABEL RECORDS ARE STANDARD
027500     BLOCK CONTAINS 0 RECORDS
027600     DATA RECORD IS FDSO-RECORD.
027700     COPY SETREC REPLACING LEADING ==SET-== BY ==FDSO-==.
027800
027900 FD  RULES-FILE
028000     RECORDING MODE IS F
028100     LABEL RECORDS ARE STANDARD
028200     BLOCK CONTAINS 0 RECORDS
028300     DATA RECORD IS FDU-RECORD.
028400     COPY RULREC REPLACING LEADING ==RUL-== BY ==FDU-==.
028500
028600 FD  RULOUT
028700     RECORDING MODE IS F
028800     LABEL RECORDS ARE STANDARD
028900     BLOCK CONTAINS 0 RECORDS
029000     DATA RECORD IS FDUO-RECORD.
029100     COPY RULREC REPLACING LEADING ==RUL-== BY ==FDUO-==.
029200
029300 WORKING-STORAGE SECTION.
029400
029500 01  WS-SWITCHES.
029600     05  UPSI-0-ON                   PIC X(01).
029700     05  UPSI-0-OFF                  PIC X(01).
029800
029900 01  FILE-STATUS-CODES.
030000     05  LOCATIONS-STATUS            PIC X(02).
030100         88  LOCATIONS-EOF           VALUE "10".
030200     05  LOCATSO-STATUS              PIC X(02).
030300     05  ROWS-STATUS                 PIC X(02).
030400         88  ROWS-EOF                VALUE "10".
030500     05  ROWSOUT-STATUS              PIC X(02).
030600     05  CLNS-STATUS                 PIC X(02).
030700         88  CLNS-EOF                VALUE "10".
030800     05  CLNSOUT-STATUS              PIC X(02).
030900     05  ASGN-STATUS                 PIC X(02).
031000         88  ASGN-EOF                VALUE "10".
031100     05  ASGNOUT-STATUS              PIC X(02).
031200     05  MINSLT-STATUS               PIC X(02).
031300         88  MINSLT-EOF              VALUE "10".
031400     05  MINSOUT-STATUS              PIC X(02).
031500     05  OVERRD-STATUS               PIC X(02).
031600         88  OVERRD-EOF              VALUE "10".
031700     05  OVEROUT-STATUS              PIC X(02).
031800     05  SETNGS-STATUS               PIC X(02).
031900     05  SETOUT-STATUS               PIC X(02).
032000     05  RULES-STATUS                PIC X(02).
032100         88  RULES-EOF               VALUE "10".
032200     05  RULOUT-STATUS               PIC X(02).
032300
032400 COPY ABENDREC.
032500
032600 77  WS-DATE                        PIC 9(06).
032700 77  WS-LOC-COUNT                   PIC S9(04) COMP VALUE ZERO.
032800 77  WS-ROW-COUNT                   PIC S9(04) COMP VALUE ZERO.
032900 77  WS-ASG-COUNT                   PIC S9(04) COMP VALUE ZERO.
033000 77  WS-MIN-COUNT                   PIC S9(04) COMP VALUE ZERO.
033100 77  WS-OVR-COUNT                   PIC S9(04) COMP VALUE ZERO.
033200 77  WS-RUL-COUNT                   PIC S9(04) COMP VALUE ZERO.
033300 77  WS-CLASS-COUNT                 PIC S9(04) COMP VALUE ZERO.
033400 77  WS-RECS-READ                   PIC S9(07) COMP VALUE ZERO.
033500 77  WS-RECS-WRITTEN                PIC S9(07) COMP VALUE ZERO.
033600 77  WS-ASG-DROPPED                 PIC S9(05) COMP VALUE ZERO.
033700 77  WS-MIN-DROPPED                 PIC S9(05) COMP VALUE ZERO.
033800 77  WS-OVR-DROPPED                 PIC S9(05) COMP VALUE ZERO.
033900 77  WS-RUL-DROPPED                 PIC S9(05) COMP VALUE ZERO.
034000
034100 01  WS-CHANGED-SW                  PIC X(01) VALUE "N".
034200     88  DATASET-CHANGED            VALUE "Y".
034300
034400 01  WS-TIMEUTIL-LINKAGE.
034500     05  WS-TU-FUNCTION             PIC X(01).
034600     05  WS-TU-TIME-TEXT            PIC X(05).
034700     05  WS-TU-MINUTES              PIC S9(05) COMP.
034800     05  WS-TU-DATE-IN              PIC X(10).
034900     05  WS-TU-DATE-OUT             PIC X(10).
035000     05  WS-TU-WEEK-MONDAY          PIC X(10).
035100     05  WS-TU-WEEK-SUNDAY          PIC X(10).
035200     05  WS-TU-RETURN-CODE          PIC S9(04) COMP.
035300
035400******************************************************************
035500* ROW-ID PARSE AREA -- MANY MIGRATION RULES NEED THE CLASS-ID
035600* AND SUB-SHIFT-ID HALVES OF A "CLASS::SUBSHIFT" SHIFT-ROW ID
035700******************************************************************
035800 01  WS-ROWID-PARSE-AREA            PIC X(32).
035900 01  WS-ROWID-PARSE-SPLIT REDEFINES WS-ROWID-PARSE-AREA.
036000     05  WS-RIP-CLASS-PART          PIC X(20).
036100     05  WS-RIP-SEPARATOR           PIC X(02).
036200     05  WS-RIP-SUBSHIFT-PART       PIC X(10).
036300
036400******************************************************************
036500* SUB-SHIFT SWAP AREA -- CR-0512 -- 376-SORT-SUBSHIFTS-BY-ORDER
036600* PARKS ONE WS-SUBSHIFT-ENTRY HERE WHILE IT SWAPS TWO TABLE
036700* ENTRIES.  MUST STAY SIZED TO THE FULL SUB-SHIFT ENTRY, NOT
036800* SHARE THE 32-BYTE ROW-ID PARSE AREA ABOVE (THAT ONE IS ONLY
036900* SIZED FOR A CLASS-ID/SUB-SHIFT-ID PAIR AND WOULD TRUNCATE THE
037000* TAIL OF THE ENTRY ON EVERY SWAP).
037100******************************************************************
037200 01  WS-SUBSHIFT-SWAP-AREA          PIC X(47).
037300
037400******************************************************************
037500* DATE PARSE AREA -- USED WHEREVER A FIELD NEEDS ITS YEAR/MONTH
037600* /DAY PIECES PULLED APART (FOR DISPLAY OR RANGE CHECKS)
037700******************************************************************
037800 01  WS-DATE-PARSE-AREA             PIC X(10).
037900 01  WS-DATE-PARSE-SPLIT REDEFINES WS-DATE-PARSE-AREA.
038000     05  WS-DP-YYYY                 PIC X(04).
038100     05  WS-DP-DASH1                PIC X(01).
038200     05  WS-DP-MM                   PIC X(02).
038300     05  WS-DP-DASH2                PIC X(01).
038400     05  WS-DP-DD                   PIC X(02).
038500
038600******************************************************************
038700* RUN-STATISTICS DISPLAY AREA -- DIGIT-TABLE VIEW USED BY THE
038800* END-OF-JOB SYSOUT SUMMARY (850-CLOSE-FILES)
038900******************************************************************
039000 01  WS-RUN-STATS-GROUP             PIC 9(07).
039100 01  WS-RUN-STATS-DIGITS REDEFINES WS-RUN-STATS-GROUP.
039200     05  WS-RSD-DIGIT OCCURS 7 TIMES
039300                                     PIC 9(01).
039400
039500******************************************************************
039600* LOCATION TABLE -- STEPS 1-2
039700******************************************************************
039800 01  WS-LOCATION-TABLE.
039900     05  WS-LOC-ENTRY OCCURS 50 TIMES INDEXED BY LOC-IDX.
040000         10  WS-LOC-ID              PIC X(20).
040100         10  WS-LOC-NAME            PIC X(30).
040200
040300******************************************************************
040400* WORKPLACE-ROW TABLE -- STEP 3 AND THE SUB-SHIFT NORMALIZATION
040500* RULE.  WS-SS-SEEN-SW REMEMBERS WHICH OF {1,2,3} HAVE ALREADY
040600* BEEN CLAIMED WHILE ASSIGNING ORDERS; WS-SS-LIVE-SW MARKS A
040700* SLOT AS SURVIVING THE PASS.
040800******************************************************************
040900 01  WS-ROW-TABLE.
041000     05  WS-ROW-ENTRY OCCURS 60 TIMES INDEXED BY ROW-IDX.
041100         10  WS-ROW-ID              PIC X(20).
041200         10  WS-ROW-NAME            PIC X(30).
041300         10  WS-ROW-KIND            PIC X(05).
041400             88  WS-ROW-IS-CLASS    VALUE "class".
041500             88  WS-ROW-IS-POOL     VALUE "pool".
041600         10  WS-ROW-LOCATION-ID     PIC X(20).
041700         10  WS-ROW-SHIFT-COUNT     PIC 9(01).
041800         10  WS-ROW-CLASS-POSITION  PIC S9(04) COMP.
041900         10  WS-SUBSHIFT-ENTRY OCCURS 3 TIMES
042000                               INDEXED BY SS-IDX.
042100             15  WS-SS-ID             PIC X(10).
042200             15  WS-SS-NAME           PIC X(20).
042300             15  WS-SS-ORDER          PIC 9(01).
042400             15  WS-SS-START-TIME     PIC X(05).
042500             15  WS-SS-END-TIME       PIC X(05).
042600             15  WS-SS-END-DAY-OFFSET PIC S9(01).
042700             15  WS-SS-LEGACY-HOURS   PIC 9(02)V99.
042800             15  WS-SS-LIVE-SW        PIC X(01).
042900                 88  WS-SS-IS-LIVE    VALUE "Y".
043000
043100 01  WS-ORDER-SEEN-TABLE.
043200     05  WS-ORDER-SEEN-SW OCCURS 3 TIMES PIC X(01).
043300         88  WS-ORDER-IS-TAKEN       VALUE "Y".
043400
043500******************************************************************
043600* ASSIGNMENT TABLE -- STEP 4
043700******************************************************************
043800 01  WS-ASSIGNMENT-TABLE.
043900     05  WS-ASG-ENTRY OCCURS 3000 TIMES INDEXED BY ASG-IDX.
044000         10  WS-ASG-ID               PIC X(40).
044100         10  WS-ASG-ROW-ID           PIC X(32).
044200         10  WS-ASG-DATE             PIC X(10).
044300         10  WS-ASG-CLINICIAN-ID     PIC X(20).
044400         10  WS-ASG-DROP-SW          PIC X(01).
044500             88  WS-ASG-IS-DROPPED   VALUE "Y".
044600
044700******************************************************************
044800* MIN-SLOTS TABLE -- STEP 5
044900******************************************************************
045000 01  WS-MINSLOT-TABLE.
045100     05  WS-MIN-ENTRY OCCURS 400 TIMES INDEXED BY MIN-IDX.
045200         10  WS-MIN-ROW-ID           PIC X(32).
045300         10  WS-MIN-WEEKDAY          PIC 9(02).
045400         10  WS-MIN-WEEKEND          PIC 9(02).
045500         10  WS-MIN-DROP-SW          PIC X(01).
045600             88  WS-MIN-IS-DROPPED   VALUE "Y".
045700
045800******************************************************************
045900* SLOT-OVERRIDE TABLE -- STEP 6
046000******************************************************************
046100 01  WS-OVERRIDE-TABLE.
046200     05  WS-OVR-ENTRY OCCURS 500 TIMES INDEXED BY OVR-IDX.
046300         10  WS-OVR-ROW-ID           PIC X(32).
046400         10  WS-OVR-DATE             PIC X(10).
046500         10  WS-OVR-DELTA            PIC S9(03).
046600         10  WS-OVR-DROP-SW          PIC X(01).
046700             88  WS-OVR-IS-DROPPED   VALUE "Y".
046800
046900******************************************************************
047000* SOLVER-SETTINGS AREA (SINGLE RECORD) -- STEP 7
047100******************************************************************
047200 01  WS-SETTINGS-AREA.
047300     05  WS-SET-MULTI-SHIFT-FLAG     PIC X(01).
047400     05  WS-SET-SAME-LOC-FLAG        PIC X(01).
047500     05  WS-SET-ONCALL-REST-FLAG     PIC X(01).
047600     05  WS-SET-ONCALL-CLASS-ID      PIC X(20).
047700     05  WS-SET-REST-DAYS-BEFORE     PIC 9(01).
047800     05  WS-SET-REST-DAYS-AFTER      PIC 9(01).
047900
048000******************************************************************
048100* SOLVER-RULE TABLE -- STEP 8
048200******************************************************************
048300 01  WS-RULE-TABLE.
048400     05  WS-RUL-ENTRY OCCURS 100 TIMES INDEXED BY RUL-IDX.
048500         10  WS-RUL-ID               PIC X(20).
048600         10  WS-RUL-NAME             PIC X(30).
048700         10  WS-RUL-ENABLED          PIC X(01).
048800             88  WS-RUL-IS-ENABLED   VALUE "Y".
048900         10  WS-RUL-IF-ROW-ID        PIC X(32).
049000         10  WS-RUL-DAY-DELTA        PIC S9(01).
049100         10  WS-RUL-THEN-TYPE        PIC X(08).
049200             88  WS-RUL-THEN-SHIFTROW VALUE "shiftRow".
049300             88  WS-RUL-THEN-OFF     VALUE "off".
049400         10  WS-RUL-THEN-ROW-ID      PIC X(32).
049500         10  WS-RUL-DROP-SW          PIC X(01).
049600             88  WS-RUL-IS-DROPPED   VALUE "Y".
049700
049800 01  WS-MISC-SWITCHES.
049900     05  WS-FOUND-SW                 PIC X(01).
050000         88  WS-WAS-FOUND            VALUE "Y".
050100     05  WS-SAW-DEFAULT-LOC-SW       PIC X(01) VALUE "N".
050200         88  WS-SAW-DEFAULT-LOC      VALUE "Y".
050300     05  WS-LOCATIONS-ENABLED-SW     PIC X(01) VALUE "Y".
050400         88  WS-LOCATIONS-ARE-ON     VALUE "Y".
050500     05  WS-BASE-CAPTURED-SW         PIC X(01).
050600         88  WS-BASE-WAS-CAPTURED    VALUE "Y".
050700
050800 01  WS-WORK-FIELDS.
050900     05  WS-SCAN-IDX                 PIC S9(04) COMP.
051000     05  WS-SCAN2-IDX                PIC S9(04) COMP.
051100     05  WS-LOOKUP-ID                PIC X(32).
051200     05  WS-BASE-WEEKDAY             PIC 9(02).
051300     05  WS-BASE-WEEKEND             PIC 9(02).
051400     05  WS-LOWEST-FREE-ORDER        PIC 9(01).
051500     05  WS-DUR-MINUTES              PIC S9(05) COMP.
051600     05  WS-END-MINUTES              PIC S9(05) COMP.
051700
051800 PROCEDURE DIVISION.
051900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
052000     PERFORM 200-LOAD-MASTER-FILES THRU 200-EXIT.
052100     PERFORM 300-NORMALIZE-LOCATIONS THRU 300-EXIT.
052200     PERFORM 350-NORMALIZE-CLASS-ROWS THRU 350-EXIT.
052300     PERFORM 400-MIGRATE-ASSIGNMENTS THRU 400-EXIT.
052400     PERFORM 450-MIGRATE-MINSLOTS THRU 450-EXIT.
052500     PERFORM 500-MIGRATE-OVERRIDES THRU 500-EXIT.
052600     PERFORM 550-DEFAULT-SOLVER-SETTINGS THRU 550-EXIT.
052700     PERFORM 600-VALIDATE-SOLVER-RULES THRU 600-EXIT.
052800     PERFORM 800-WRITE-MASTER-FILES THRU 800-EXIT.
052900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
053000     MOVE ZERO TO RETURN-CODE.
053100     GOBACK.
053200
053300 000-HOUSEKEEPING.
053400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
053500     DISPLAY "******** BEGIN JOB DSETNORM ********".
053600     ACCEPT WS-DATE FROM DATE.
053700     PERFORM 010-OPEN-FILES THRU 010-EXIT.
053800 000-EXIT.
053900     EXIT.
054000
054100 010-OPEN-FILES.
054200     MOVE "010-OPEN-FILES" TO PARA-NAME.
054300     OPEN INPUT LOCATIONS, ROWS-FILE, CLINICIANS, ASSIGNMTS,
054400                MINSLOTS, OVERRIDES, SETTINGS, RULES-FILE.
054500     OPEN OUTPUT LOCATSO, ROWSOUT, CLNSOUT, ASGNOUT, MINSOUT,
054600                 OVEROUT, SETOUT, RULOUT, SYSOUT.
054700 010-EXIT.
054800     EXIT.
054900
055000******************************************************************
055100* 200-LOAD-MASTER-FILES -- READS EVERY INPUT FILE INTO ITS
055200* WORKING-STORAGE TABLE BEFORE ANY REPAIR STEP BELOW MAY RUN --
055300* EVERY ONE OF THEM WORKS AGAINST THE IN-MEMORY TABLES, NOT THE
055400* FILES THEMSELVES
055500******************************************************************
055600 200-LOAD-MASTER-FILES.
055700     MOVE "200-LOAD-MASTER-FILES" TO PARA-NAME.
055800     PERFORM 210-LOAD-LOCATIONS THRU 210-EXIT.
055900     PERFORM 220-LOAD-ROWS THRU 220-EXIT.
056000     PERFORM 230-LOAD-ASSIGNMENTS THRU 230-EXIT.
056100     PERFORM 240-LOAD-MINSLOTS THRU 240-EXIT.
056200     PERFORM 245-LOAD-OVERRIDES THRU 245-EXIT.
056300     PERFORM 247-LOAD-RULES THRU 247-EXIT.
056400     PERFORM 248-LOAD-SETTINGS THRU 248-EXIT.
056500 200-EXIT.
056600     EXIT.
056700
056800 210-LOAD-LOCATIONS.
056900     READ LOCATIONS
057000         AT END
057100             GO TO 210-EXIT.
057200     ADD 1 TO WS-RECS-READ.
057300     ADD 1 TO WS-LOC-COUNT.
057400     SET LOC-IDX TO WS-LOC-COUNT.
057500     MOVE FDL-ID   TO WS-LOC-ID (LOC-IDX).
057600     MOVE FDL-NAME TO WS-LOC-NAME (LOC-IDX).
057700     GO TO 210-LOAD-LOCATIONS.
057800 210-EXIT.
057900     EXIT.
058000
058100 220-LOAD-ROWS.
058200     READ ROWS-FILE
058300         AT END
058400             GO TO 220-EXIT.
058500     ADD 1 TO WS-RECS-READ.
058600     ADD 1 TO WS-ROW-COUNT.
058700     SET ROW-IDX TO WS-ROW-COUNT.
058800     MOVE FDR-ID            TO WS-ROW-ID (ROW-IDX).
058900     MOVE FDR-NAME          TO WS-ROW-NAME (ROW-IDX).
059000     MOVE FDR-KIND          TO WS-ROW-KIND (ROW-IDX).
059100     MOVE FDR-LOCATION-ID   TO WS-ROW-LOCATION-ID (ROW-IDX).
059200     MOVE FDR-SHIFT-COUNT   TO WS-ROW-SHIFT-COUNT (ROW-IDX).
059300     MOVE ZERO              TO WS-ROW-CLASS-POSITION (ROW-IDX).
059400*** CARRY THE RAW SUB-SHIFT TABLE ACROSS AS-IS -- 370-NORMALIZE-
059500*** SUBSHIFTS DOES THE ACTUAL CLEANUP LATER IN THE RUN
059600     PERFORM 222-LOAD-ONE-SUBSHIFT THRU 222-EXIT
059700             VARYING SS-IDX FROM 1 BY 1 UNTIL SS-IDX > 3.
059800     IF WS-ROW-IS-CLASS (ROW-IDX)
059900         ADD 1 TO WS-CLASS-COUNT
060000         MOVE WS-CLASS-COUNT
060100                     TO WS-ROW-CLASS-POSITION (ROW-IDX).
060200     GO TO 220-LOAD-ROWS.
060300 220-EXIT.
060400     EXIT.
060500
060600******************************************************************
060700* 222-LOAD-ONE-SUBSHIFT -- BODY OF THE SUB-SHIFT COPY LOOP ABOVE,
060800* PULLED OUT SO THE LOOP ITSELF STAYS OUT-OF-LINE PER SHOP STYLE.
060900* WS-SS-LIVE-SW STARTS "N" HERE ON PURPOSE -- 370-NORMALIZE-
061000* SUBSHIFTS IS THE ONLY PLACE THAT TURNS A SLOT "LIVE"
061100******************************************************************
061200 222-LOAD-ONE-SUBSHIFT.
061300     MOVE FDRS-ID (SS-IDX)
061400                 TO WS-SS-ID (ROW-IDX, SS-IDX).
061500     MOVE FDRS-NAME (SS-IDX)
061600                 TO WS-SS-NAME (ROW-IDX, SS-IDX).
061700     MOVE FDRS-ORDER (SS-IDX)
061800                 TO WS-SS-ORDER (ROW-IDX, SS-IDX).
061900     MOVE FDRS-START-TIME (SS-IDX)
062000                 TO WS-SS-START-TIME (ROW-IDX, SS-IDX).
062100     MOVE FDRS-END-TIME (SS-IDX)
062200                 TO WS-SS-END-TIME (ROW-IDX, SS-IDX).
062300     MOVE FDRS-END-DAY-OFFSET (SS-IDX)
062400                 TO WS-SS-END-DAY-OFFSET (ROW-IDX, SS-IDX).
062500     MOVE FDRS-LEGACY-HOURS (SS-IDX)
062600                 TO WS-SS-LEGACY-HOURS (ROW-IDX, SS-IDX).
062700     MOVE "N"    TO WS-SS-LIVE-SW (ROW-IDX, SS-IDX).
062800 222-EXIT.
062900     EXIT.
063000
063100 230-LOAD-ASSIGNMENTS.
063200     READ ASSIGNMTS
063300         AT END
063400             GO TO 230-EXIT.
063500     ADD 1 TO WS-RECS-READ.
063600     ADD 1 TO WS-ASG-COUNT.
063700     SET ASG-IDX TO WS-ASG-COUNT.
063800     MOVE FDA-ID           TO WS-ASG-ID (ASG-IDX).
063900     MOVE FDA-ROW-ID       TO WS-ASG-ROW-ID (ASG-IDX).
064000     MOVE FDA-DATE         TO WS-ASG-DATE (ASG-IDX).
064100     MOVE FDA-CLINICIAN-ID TO WS-ASG-CLINICIAN-ID (ASG-IDX).
064200     MOVE "N"              TO WS-ASG-DROP-SW (ASG-IDX).
064300     GO TO 230-LOAD-ASSIGNMENTS.
064400 230-EXIT.
064500     EXIT.
064600
064700 240-LOAD-MINSLOTS.
064800     READ MINSLOTS
064900         AT END
065000             GO TO 240-EXIT.
065100     ADD 1 TO WS-RECS-READ.
065200     ADD 1 TO WS-MIN-COUNT.
065300     SET MIN-IDX TO WS-MIN-COUNT.
065400     MOVE FDM-ROW-ID  TO WS-MIN-ROW-ID (MIN-IDX).
065500     MOVE FDM-WEEKDAY TO WS-MIN-WEEKDAY (MIN-IDX).
065600     MOVE FDM-WEEKEND TO WS-MIN-WEEKEND (MIN-IDX).
065700     MOVE "N"         TO WS-MIN-DROP-SW (MIN-IDX).
065800     GO TO 240-LOAD-MINSLOTS.
065900 240-EXIT.
066000     EXIT.
066100
066200 245-LOAD-OVERRIDES.
066300     READ OVERRIDES
066400         AT END
066500             GO TO 245-EXIT.
066600     ADD 1 TO WS-RECS-READ.
066700     ADD 1 TO WS-OVR-COUNT.
066800     SET OVR-IDX TO WS-OVR-COUNT.
066900     MOVE FDV-ROW-ID TO WS-OVR-ROW-ID (OVR-IDX).
067000     MOVE FDV-DATE   TO WS-OVR-DATE (OVR-IDX).
067100     MOVE FDV-DELTA  TO WS-OVR-DELTA (OVR-IDX).
067200     MOVE "N"        TO WS-OVR-DROP-SW (OVR-IDX).
067300     GO TO 245-LOAD-OVERRIDES.
067400 245-EXIT.
067500     EXIT.
067600
067700 247-LOAD-RULES.
067800     READ RULES-FILE
067900         AT END
068000             GO TO 247-EXIT.
068100     ADD 1 TO WS-RECS-READ.
068200     ADD 1 TO WS-RUL-COUNT.
068300     SET RUL-IDX TO WS-RUL-COUNT.
068400     MOVE FDU-ID           TO WS-RUL-ID (RUL-IDX).
068500     MOVE FDU-NAME         TO WS-RUL-NAME (RUL-IDX).
068600     MOVE FDU-ENABLED      TO WS-RUL-ENABLED (RUL-IDX).
068700     MOVE FDU-IF-ROW-ID    TO WS-RUL-IF-ROW-ID (RUL-IDX).
068800     MOVE FDU-DAY-DELTA    TO WS-RUL-DAY-DELTA (RUL-IDX).
068900     MOVE FDU-THEN-TYPE    TO WS-RUL-THEN-TYPE (RUL-IDX).
069000     MOVE FDU-THEN-ROW-ID  TO WS-RUL-THEN-ROW-ID (RUL-IDX).
069100     MOVE "N"              TO WS-RUL-DROP-SW (RUL-IDX).
069200     GO TO 247-LOAD-RULES.
069300 247-EXIT.
069400     EXIT.
069500
069600 248-LOAD-SETTINGS.
069700     READ SETTINGS
069800         AT END
069900             MOVE SPACES TO WS-SETTINGS-AREA
070000             GO TO 248-EXIT.
070100     ADD 1 TO WS-RECS-READ.
070200     MOVE FDS-MULTI-SHIFT-FLAG TO WS-SET-MULTI-SHIFT-FLAG.
070300     MOVE FDS-SAME-LOC-FLAG    TO WS-SET-SAME-LOC-FLAG.
070400     MOVE FDS-ONCALL-REST-FLAG TO WS-SET-ONCALL-REST-FLAG.
070500     MOVE FDS-ONCALL-CLASS-ID  TO WS-SET-ONCALL-CLASS-ID.
070600     MOVE FDS-REST-DAYS-BEFORE TO WS-SET-REST-DAYS-BEFORE.
070700     MOVE FDS-REST-DAYS-AFTER  TO WS-SET-REST-DAYS-AFTER.
070800 248-EXIT.
070900     EXIT.
071000
071100******************************************************************
071200* 300-NORMALIZE-LOCATIONS -- STEPS 1-2: FORCE LOCATIONS-ENABLED
071300* UNLESS EXPLICITLY FALSE (THIS SLICE CARRIES NO EXPLICIT-FALSE
071400* INPUT, SO THE FLAG STAYS "Y"); ENSURE LOC-DEFAULT EXISTS; KEEP
071500* ONE LOCATION PER DISTINCT NON-BLANK ID, FIRST OCCURRENCE WINS.
071600******************************************************************
071700 300-NORMALIZE-LOCATIONS.
071800     MOVE "300-NORMALIZE-LOCATIONS" TO PARA-NAME.
071900     MOVE "Y" TO WS-LOCATIONS-ENABLED-SW.
072000
072100     PERFORM 310-TEST-ONE-LOC-FOR-DEFAULT THRU 310-EXIT
072200             VARYING LOC-IDX FROM 1 BY 1
072300             UNTIL LOC-IDX > WS-LOC-COUNT.
072400
072500     IF NOT WS-SAW-DEFAULT-LOC
072600         ADD 1 TO WS-LOC-COUNT
072700         SET LOC-IDX TO WS-LOC-COUNT
072800         MOVE "loc-default" TO WS-LOC-ID (LOC-IDX)
072900         MOVE "Default"     TO WS-LOC-NAME (LOC-IDX)
073000         SET DATASET-CHANGED TO TRUE.
073100
073200     PERFORM 320-DEDUP-LOCATIONS THRU 320-EXIT.
073300 300-EXIT.
073400     EXIT.
073500
073600******************************************************************
073700* 310-TEST-ONE-LOC-FOR-DEFAULT -- BODY OF THE SCAN-FOR-DEFAULT
073800* LOOP ABOVE, OUT-OF-LINE PER SHOP STYLE
073900******************************************************************
074000 310-TEST-ONE-LOC-FOR-DEFAULT.
074100     IF WS-LOC-ID (LOC-IDX) = "loc-default"
074200         SET WS-SAW-DEFAULT-LOC TO TRUE.
074300 310-EXIT.
074400     EXIT.
074500
074600******************************************************************
074700* 320-DEDUP-LOCATIONS -- KEEP THE FIRST OCCURRENCE OF EACH
074800* NON-BLANK LOCATION ID, DROP LATER DUPLICATES BY COLLAPSING THE
074900* TABLE DOWNWARD (SMALL TABLE, STRAIGHT SHUFFLE IS FINE HERE)
075000******************************************************************
075100 320-DEDUP-LOCATIONS.
075200     PERFORM 325-DEDUP-ONE-LOCATION THRU 325-EXIT
075300             VARYING LOC-IDX FROM 1 BY 1
075400             UNTIL LOC-IDX > WS-LOC-COUNT.
075500 320-EXIT.
075600     EXIT.
075700
075800******************************************************************
075900* 325-DEDUP-ONE-LOCATION -- OUTER-LOOP BODY OF 320 ABOVE.  SKIPS
076000* SLOTS ALREADY BLANKED BY AN EARLIER PASS, ELSE SCANS EVERYTHING
076100* AFTER LOC-IDX FOR A MATCHING ID AND BLANKS THE DUPLICATE
076200******************************************************************
076300 325-DEDUP-ONE-LOCATION.
076400     IF WS-LOC-ID (LOC-IDX) NOT = SPACES
076500         PERFORM 327-COMPARE-ONE-DUP THRU 327-EXIT
076600                 VARYING WS-SCAN-IDX FROM LOC-IDX BY 1
076700                 UNTIL WS-SCAN-IDX >= WS-LOC-COUNT.
076800 325-EXIT.
076900     EXIT.
077000
077100******************************************************************
077200* 327-COMPARE-ONE-DUP -- INNER-LOOP BODY OF 325 ABOVE.  WS-SCAN2-
077300* IDX IS ALWAYS ONE PAST WS-SCAN-IDX -- THE TABLE ENTRY BEING
077400* TESTED AGAINST THE ANCHOR AT LOC-IDX
077500******************************************************************
077600 327-COMPARE-ONE-DUP.
077700     SET WS-SCAN2-IDX TO WS-SCAN-IDX.
077800     ADD 1 TO WS-SCAN2-IDX.
077900     IF WS-LOC-ID (WS-SCAN2-IDX)
078000             = WS-LOC-ID (LOC-IDX)
078100         MOVE SPACES TO WS-LOC-ID (WS-SCAN2-IDX)
078200         SET DATASET-CHANGED TO TRUE.
078300 327-EXIT.
078400     EXIT.
078500
078600******************************************************************
078700* 350-NORMALIZE-CLASS-ROWS -- STEP 3: FOR EVERY CLASS ROW, FIX
078800* UP ITS LOCATION, THEN NORMALIZE ITS SUB-SHIFTS
078900******************************************************************
079000 350-NORMALIZE-CLASS-ROWS.
079100     MOVE "350-NORMALIZE-CLASS-ROWS" TO PARA-NAME.
079200     PERFORM 355-NORMALIZE-IF-CLASS THRU 355-EXIT
079300             VARYING ROW-IDX FROM 1 BY 1
079400             UNTIL ROW-IDX > WS-ROW-COUNT.
079500 350-EXIT.
079600     EXIT.
079700
079800******************************************************************
079900* 355-NORMALIZE-IF-CLASS -- LOOP BODY FOR 350 ABOVE.  NON-CLASS
080000* ROWS (POOL ROWS) ARE LEFT ALONE -- THEY CARRY NO SUB-SHIFTS
080100******************************************************************
080200 355-NORMALIZE-IF-CLASS.
080300     IF WS-ROW-IS-CLASS (ROW-IDX)
080400         PERFORM 360-FIX-ROW-LOCATION THRU 360-EXIT
080500         PERFORM 370-NORMALIZE-SUBSHIFTS THRU 370-EXIT.
080600 355-EXIT.
080700     EXIT.
080800
080900 360-FIX-ROW-LOCATION.
081000     MOVE "N" TO WS-FOUND-SW.
081100     IF WS-ROW-LOCATION-ID (ROW-IDX) NOT = SPACES
081200         PERFORM 365-TEST-ONE-LOC-MATCH THRU 365-EXIT
081300                 VARYING LOC-IDX FROM 1 BY 1
081400                 UNTIL LOC-IDX > WS-LOC-COUNT.
081500
081600     IF NOT WS-WAS-FOUND
081700     OR (NOT WS-LOCATIONS-ARE-ON AND
081800         WS-ROW-LOCATION-ID (ROW-IDX) NOT = "loc-default")
081900         IF WS-ROW-LOCATION-ID (ROW-IDX) NOT = "loc-default"
082000             MOVE "loc-default" TO WS-ROW-LOCATION-ID (ROW-IDX)
082100             SET DATASET-CHANGED TO TRUE.
082200 360-EXIT.
082300     EXIT.
082400
082500******************************************************************
082600* 365-TEST-ONE-LOC-MATCH -- LOOP BODY FOR 360 ABOVE
082700******************************************************************
082800 365-TEST-ONE-LOC-MATCH.
082900     IF WS-LOC-ID (LOC-IDX)
083000             = WS-ROW-LOCATION-ID (ROW-IDX)
083100         MOVE "Y" TO WS-FOUND-SW.
083200 365-EXIT.
083300     EXIT.
083400
083500******************************************************************
083600* 370-NORMALIZE-SUBSHIFTS -- THE SUB-SHIFT NORMALIZATION RULE.
083700* NO SUB-SHIFTS PRESENT -> MANUFACTURE THE SINGLE DEFAULT
083800* SUB-SHIFT; OTHERWISE WALK EACH IN ORDER OF APPEARANCE, FIX UP
083900* ORDER/ID/NAME/TIMES, THEN SORT SURVIVORS BY ORDER.
084000******************************************************************
084100 370-NORMALIZE-SUBSHIFTS.
084200     MOVE SPACES TO WS-ORDER-SEEN-TABLE.
084300
084400     IF WS-ROW-SHIFT-COUNT (ROW-IDX) = ZERO
084500         PERFORM 372-MAKE-DEFAULT-SUBSHIFT THRU 372-EXIT
084600         SET DATASET-CHANGED TO TRUE
084700         GO TO 370-EXIT.
084800
084900     PERFORM 373-FIX-OR-DROP-SUBSHIFT THRU 373-EXIT
085000             VARYING SS-IDX FROM 1 BY 1 UNTIL SS-IDX > 3.
085100
085200     MOVE ZERO TO WS-ROW-SHIFT-COUNT (ROW-IDX).
085300     PERFORM 375-COUNT-ONE-LIVE-SUBSHIFT THRU 375-EXIT
085400             VARYING SS-IDX FROM 1 BY 1 UNTIL SS-IDX > 3.
085500
085600     IF WS-ROW-SHIFT-COUNT (ROW-IDX) = ZERO
085700         PERFORM 372-MAKE-DEFAULT-SUBSHIFT THRU 372-EXIT
085800         SET DATASET-CHANGED TO TRUE
085900     ELSE
086000         PERFORM 376-SORT-SUBSHIFTS-BY-ORDER THRU 376-EXIT.
086100 370-EXIT.
086200     EXIT.
086300
086400******************************************************************
086500* 372-MAKE-DEFAULT-SUBSHIFT -- ID S1, NAME "SHIFT 1", ORDER 1,
086600* START 08:00 (480 MIN), DURATION 480 MIN, END-DAY-OFFSET 0
086700******************************************************************
086800 372-MAKE-DEFAULT-SUBSHIFT.
086900     MOVE 1          TO WS-ROW-SHIFT-COUNT (ROW-IDX).
087000     SET SS-IDX TO 1.
087100     MOVE "s1"       TO WS-SS-ID (ROW-IDX, SS-IDX).
087200     MOVE "Shift 1"  TO WS-SS-NAME (ROW-IDX, SS-IDX).
087300     MOVE 1          TO WS-SS-ORDER (ROW-IDX, SS-IDX).
087400     MOVE "08:00"    TO WS-SS-START-TIME (ROW-IDX, SS-IDX).
087500     MOVE "16:00"    TO WS-SS-END-TIME (ROW-IDX, SS-IDX).
087600     MOVE ZERO       TO WS-SS-END-DAY-OFFSET (ROW-IDX, SS-IDX).
087700     MOVE ZERO       TO WS-SS-LEGACY-HOURS (ROW-IDX, SS-IDX).
087800     MOVE "Y"        TO WS-SS-LIVE-SW (ROW-IDX, SS-IDX).
087900 372-EXIT.
088000     EXIT.
088100
088200******************************************************************
088300* 373-FIX-OR-DROP-SUBSHIFT -- LOOP BODY, FIRST PASS OF 370 ABOVE.
088400* A SLOT NUMBERED HIGHER THAN THE RECORD'S OWN SHIFT COUNT NEVER
088500* HAD DATA TO BEGIN WITH -- MARK IT DEAD AND MOVE ON, OTHERWISE
088600* RUN IT THROUGH THE ORDER/ID/NAME/TIME FIXUP
088700******************************************************************
088800 373-FIX-OR-DROP-SUBSHIFT.
088900     IF SS-IDX > WS-ROW-SHIFT-COUNT (ROW-IDX)
089000         MOVE "N" TO WS-SS-LIVE-SW (ROW-IDX, SS-IDX)
089100     ELSE
089200         PERFORM 374-FIX-ONE-SUBSHIFT THRU 374-EXIT.
089300 373-EXIT.
089400     EXIT.
089500
089600******************************************************************
089700* 375-COUNT-ONE-LIVE-SUBSHIFT -- LOOP BODY, SECOND PASS OF 370
089800* ABOVE.  RECOUNTS WS-ROW-SHIFT-COUNT AFTER THE FIXUP PASS MAY
089900* HAVE DROPPED ONE OR MORE SLOTS
090000******************************************************************
090100 375-COUNT-ONE-LIVE-SUBSHIFT.
090200     IF WS-SS-IS-LIVE (ROW-IDX, SS-IDX)
090300         ADD 1 TO WS-ROW-SHIFT-COUNT (ROW-IDX).
090400 375-EXIT.
090500     EXIT.
090600
090700******************************************************************
090800* 374-FIX-ONE-SUBSHIFT -- ORDER/ID/NAME/TIMES FOR SS-IDX
090900******************************************************************
091000 374-FIX-ONE-SUBSHIFT.
091100     MOVE "Y" TO WS-SS-LIVE-SW (ROW-IDX, SS-IDX).
091200
091300*** KEEP THE STATED ORDER IF IT IS 1-3 AND UNUSED, ELSE ASSIGN
091400*** THE LOWEST UNUSED ORDER, ELSE DROP THE SUB-SHIFT
091500     IF WS-SS-ORDER (ROW-IDX, SS-IDX) >= 1
091600        AND WS-SS-ORDER (ROW-IDX, SS-IDX) <= 3
091700        AND NOT WS-ORDER-IS-TAKEN
091800                (WS-SS-ORDER (ROW-IDX, SS-IDX))
091900         SET WS-ORDER-IS-TAKEN
092000                (WS-SS-ORDER (ROW-IDX, SS-IDX)) TO TRUE
092100     ELSE
092200         MOVE ZERO TO WS-LOWEST-FREE-ORDER
092300         PERFORM 379-TEST-ORDER-SLOT-FREE THRU 379-EXIT
092400                 VARYING WS-SCAN-IDX FROM 1 BY 1
092500                 UNTIL WS-SCAN-IDX > 3
092600         IF WS-LOWEST-FREE-ORDER = ZERO
092700             MOVE "N" TO WS-SS-LIVE-SW (ROW-IDX, SS-IDX)
092800             SET DATASET-CHANGED TO TRUE
092900             GO TO 374-EXIT
093000         ELSE
093100             MOVE WS-LOWEST-FREE-ORDER
093200                         TO WS-SS-ORDER (ROW-IDX, SS-IDX)
093300             SET WS-ORDER-IS-TAKEN (WS-LOWEST-FREE-ORDER) TO TRUE
093400             SET DATASET-CHANGED TO TRUE.
093500
093600     IF WS-SS-ID (ROW-IDX, SS-IDX) = SPACES
093700         STRING "s" DELIMITED BY SIZE
093800                WS-SS-ORDER (ROW-IDX, SS-IDX)
093900                             DELIMITED BY SIZE
094000                INTO WS-SS-ID (ROW-IDX, SS-IDX)
094100         SET DATASET-CHANGED TO TRUE.
094200
094300     IF WS-SS-NAME (ROW-IDX, SS-IDX) = SPACES
094400         STRING "Shift " DELIMITED BY SIZE
094500                WS-SS-ORDER (ROW-IDX, SS-IDX)
094600                             DELIMITED BY SIZE
094700                INTO WS-SS-NAME (ROW-IDX, SS-IDX)
094800         SET DATASET-CHANGED TO TRUE.
094900
095000     IF WS-SS-END-DAY-OFFSET (ROW-IDX, SS-IDX) < 0
095100     OR WS-SS-END-DAY-OFFSET (ROW-IDX, SS-IDX) > 3
095200         MOVE ZERO TO WS-SS-END-DAY-OFFSET (ROW-IDX, SS-IDX)
095300         SET DATASET-CHANGED TO TRUE.
095400
095500     PERFORM 378-FIX-SUBSHIFT-TIMES THRU 378-EXIT.
095600 374-EXIT.
095700     EXIT.
095800
095900******************************************************************
096000* 378-FIX-SUBSHIFT-TIMES -- DEFAULT START 08:00 + 480 MIN *
096100* (ORDER-1); DURATION FROM LEGACY HOURS (NEGATIVE FLOORED TO 0)
096200* WHEN PRESENT, ELSE 480 MIN; END = START + DURATION MOD 24H
096300******************************************************************
096400 378-FIX-SUBSHIFT-TIMES.
096500     MOVE "T" TO WS-TU-FUNCTION.
096600     MOVE WS-SS-START-TIME (ROW-IDX, SS-IDX) TO WS-TU-TIME-TEXT.
096700     CALL "TIMEUTIL" USING WS-TU-FUNCTION, WS-TU-TIME-TEXT,
096800             WS-TU-MINUTES, WS-TU-DATE-IN, WS-TU-DATE-OUT,
096900             WS-TU-WEEK-MONDAY, WS-TU-WEEK-SUNDAY,
097000             WS-TU-RETURN-CODE.
097100
097200     IF WS-TU-RETURN-CODE < 0
097300         COMPUTE WS-TU-MINUTES =
097400                 480 + (480 * (WS-SS-ORDER (ROW-IDX, SS-IDX) - 1))
097500         MOVE "F" TO WS-TU-FUNCTION
097600         CALL "TIMEUTIL" USING WS-TU-FUNCTION, WS-TU-TIME-TEXT,
097700                 WS-TU-MINUTES, WS-TU-DATE-IN, WS-TU-DATE-OUT,
097800                 WS-TU-WEEK-MONDAY, WS-TU-WEEK-SUNDAY,
097900                 WS-TU-RETURN-CODE
098000         MOVE WS-TU-TIME-TEXT
098100                     TO WS-SS-START-TIME (ROW-IDX, SS-IDX)
098200         SET DATASET-CHANGED TO TRUE.
098300
098400     IF WS-SS-LEGACY-HOURS (ROW-IDX, SS-IDX) > ZERO
098500         COMPUTE WS-DUR-MINUTES =
098600                 WS-SS-LEGACY-HOURS (ROW-IDX, SS-IDX) * 60
098700     ELSE
098800         MOVE 480 TO WS-DUR-MINUTES.
098900
099000     MOVE "T" TO WS-TU-FUNCTION.
099100     MOVE WS-SS-END-TIME (ROW-IDX, SS-IDX) TO WS-TU-TIME-TEXT.
099200     CALL "TIMEUTIL" USING WS-TU-FUNCTION, WS-TU-TIME-TEXT,
099300             WS-TU-MINUTES, WS-TU-DATE-IN, WS-TU-DATE-OUT,
099400             WS-TU-WEEK-MONDAY, WS-TU-WEEK-SUNDAY,
099500             WS-TU-RETURN-CODE.
099600
099700     IF WS-TU-RETURN-CODE < 0
099800         MOVE "T" TO WS-TU-FUNCTION
099900         MOVE WS-SS-START-TIME (ROW-IDX, SS-IDX)
100000                     TO WS-TU-TIME-TEXT
100100         CALL "TIMEUTIL" USING WS-TU-FUNCTION, WS-TU-TIME-TEXT,
100200                 WS-TU-MINUTES, WS-TU-DATE-IN, WS-TU-DATE-OUT,
100300                 WS-TU-WEEK-MONDAY, WS-TU-WEEK-SUNDAY,
100400                 WS-TU-RETURN-CODE
100500         COMPUTE WS-END-MINUTES = WS-TU-MINUTES + WS-DUR-MINUTES
100600         MOVE WS-END-MINUTES TO WS-TU-MINUTES
100700         MOVE "F" TO WS-TU-FUNCTION
100800         CALL "TIMEUTIL" USING WS-TU-FUNCTION, WS-TU-TIME-TEXT,
100900                 WS-TU-MINUTES, WS-TU-DATE-IN, WS-TU-DATE-OUT,
101000                 WS-TU-WEEK-MONDAY, WS-TU-WEEK-SUNDAY,
101100                 WS-TU-RETURN-CODE
101200         MOVE WS-TU-TIME-TEXT
101300                     TO WS-SS-END-TIME (ROW-IDX, SS-IDX)
101400         SET DATASET-CHANGED TO TRUE.
101500 378-EXIT.
101600     EXIT.
101700
101800******************************************************************
101900* 379-TEST-ORDER-SLOT-FREE -- LOOP BODY FOR THE LOWEST-UNUSED-
102000* ORDER SCAN IN 374 ABOVE.  ONCE WS-LOWEST-FREE-ORDER IS SET THE
102100* REMAINING ITERATIONS FALL THROUGH WITHOUT RESETTING IT
102200******************************************************************
102300 379-TEST-ORDER-SLOT-FREE.
102400     IF WS-LOWEST-FREE-ORDER = ZERO
102500        AND NOT WS-ORDER-IS-TAKEN (WS-SCAN-IDX)
102600         MOVE WS-SCAN-IDX TO WS-LOWEST-FREE-ORDER.
102700 379-EXIT.
102800     EXIT.
102900
103000******************************************************************
103100* 376-SORT-SUBSHIFTS-BY-ORDER -- AT MOST 3 ENTRIES, A BUBBLE
103200* PASS IS PLENTY.  LIVE ENTRIES SORT BEFORE DROPPED ONES.
103300******************************************************************
103400 376-SORT-SUBSHIFTS-BY-ORDER.
103500     PERFORM 376A-BUBBLE-ONE-PASS THRU 376A-EXIT
103600             VARYING WS-SCAN-IDX FROM 1 BY 1 UNTIL
103700             WS-SCAN-IDX > 2.
103800 376-EXIT.
103900     EXIT.
104000
104100******************************************************************
104200* 376A-BUBBLE-ONE-PASS -- OUTER-LOOP BODY FOR 376 ABOVE.  SETS UP
104300* THE ANCHOR (SS-IDX) AND STARTING COMPARE POSITION BEFORE
104400* HANDING OFF TO 377 FOR THE ACTUAL INNER SWEEP
104500******************************************************************
104600 376A-BUBBLE-ONE-PASS.
104700     SET SS-IDX TO WS-SCAN-IDX.
104800     SET WS-SCAN2-IDX TO WS-SCAN-IDX.
104900     ADD 1 TO WS-SCAN2-IDX.
105000     PERFORM 377-COMPARE-AND-SWAP THRU 377-EXIT
105100             VARYING WS-SCAN2-IDX FROM WS-SCAN2-IDX BY 1
105200             UNTIL WS-SCAN2-IDX > 3.
105300 376A-EXIT.
105400     EXIT.
105500
105600 377-COMPARE-AND-SWAP.
105700     SET SS-IDX TO WS-SCAN-IDX.
105800     IF WS-SS-ORDER (ROW-IDX, WS-SCAN2-IDX) <
105900             WS-SS-ORDER (ROW-IDX, WS-SCAN-IDX)
106000     OR (WS-SS-LIVE-SW (ROW-IDX, WS-SCAN2-IDX) = "Y"
106100         AND WS-SS-LIVE-SW (ROW-IDX, WS-SCAN-IDX) = "N")
106200         MOVE WS-SUBSHIFT-ENTRY (ROW-IDX, WS-SCAN-IDX)
106300                 TO WS-SUBSHIFT-SWAP-AREA
106400         MOVE WS-SUBSHIFT-ENTRY (ROW-IDX, WS-SCAN2-IDX)
106500                 TO WS-SUBSHIFT-ENTRY (ROW-IDX, WS-SCAN-IDX)
106600         MOVE WS-SUBSHIFT-SWAP-AREA
106700                 TO WS-SUBSHIFT-ENTRY (ROW-IDX, WS-SCAN2-IDX).
106800 377-EXIT.
106900     EXIT.
107000
107100******************************************************************
107200* 400-MIGRATE-ASSIGNMENTS -- STEP 4, ASSIGNMENT MIGRATION RULE
107300******************************************************************
107400 400-MIGRATE-ASSIGNMENTS.
107500     MOVE "400-MIGRATE-ASSIGNMENTS" TO PARA-NAME.
107600     PERFORM 410-MIGRATE-ONE-ASSIGNMENT THRU 410-EXIT
107700             VARYING ASG-IDX FROM 1 BY 1
107800             UNTIL ASG-IDX > WS-ASG-COUNT.
107900 400-EXIT.
108000     EXIT.
108100
108200 410-MIGRATE-ONE-ASSIGNMENT.
108300     MOVE SPACES TO WS-ROWID-PARSE-AREA.
108400     MOVE WS-ASG-ROW-ID (ASG-IDX) TO WS-ROWID-PARSE-AREA.
108500
108600     IF WS-RIP-SEPARATOR NOT = "::"
108700*** BARE ID -- EITHER A CLASS ROW, A "pool-" ID, OR A KNOWN ROW
108800         MOVE WS-ASG-ROW-ID (ASG-IDX) TO WS-LOOKUP-ID
108900         PERFORM 420-FIND-CLASS-ROW THRU 420-EXIT
109000         IF WS-WAS-FOUND
109100             PERFORM 430-FIRST-SUBSHIFT-ID THRU 430-EXIT
109200             STRING WS-ASG-ROW-ID (ASG-IDX) DELIMITED BY SIZE
109300                    "::" DELIMITED BY SIZE
109400                    WS-ROWID-PARSE-AREA DELIMITED BY SPACE
109500                    INTO WS-ASG-ROW-ID (ASG-IDX)
109600             SET DATASET-CHANGED TO TRUE
109700         ELSE
109800             PERFORM 415-HANDLE-BARE-NON-CLASS THRU 415-EXIT
109900     ELSE
110000*** "::" FORM -- CHECK THE CLASS PART, THEN THE SUB-SHIFT PART
110100         MOVE WS-RIP-CLASS-PART TO WS-LOOKUP-ID
110200         PERFORM 420-FIND-CLASS-ROW THRU 420-EXIT
110300         IF NOT WS-WAS-FOUND
110400             MOVE "Y" TO WS-ASG-DROP-SW (ASG-IDX)
110500             ADD 1 TO WS-ASG-DROPPED
110600             SET DATASET-CHANGED TO TRUE
110700         ELSE
110800             PERFORM 457-KNOWN-SUBSHIFT THRU 457-EXIT
110900             PERFORM 417-STAMP-ASG-SUBSHIFT THRU 417-EXIT.
111000 410-EXIT.
111100     EXIT.
111200
111300******************************************************************
111400* 415-HANDLE-BARE-NON-CLASS -- BARE-ID BRANCH OF 410 ABOVE WHEN
111500* THE ID DOES NOT NAME A CLASS ROW.  "pool-" IDS ARE LEFT ALONE
111600* (POOL ASSIGNMENTS CARRY NO ROW OF THEIR OWN); ANYTHING ELSE
111700* MUST NAME A REAL ROW OR IT IS DROPPED
111800******************************************************************
111900 415-HANDLE-BARE-NON-CLASS.
112000     IF WS-ASG-ROW-ID (ASG-IDX) (1:5) = "pool-"
112100         CONTINUE
112200     ELSE
112300         PERFORM 440-FIND-ANY-ROW THRU 440-EXIT
112400         IF NOT WS-WAS-FOUND
112500             MOVE "Y" TO WS-ASG-DROP-SW (ASG-IDX)
112600             ADD 1 TO WS-ASG-DROPPED
112700             SET DATASET-CHANGED TO TRUE.
112800 415-EXIT.
112900     EXIT.
113000
113100******************************************************************
113200* 417-STAMP-ASG-SUBSHIFT -- "::" BRANCH OF 410 ABOVE WHEN THE
113300* CLASS PART IS KNOWN.  AN UNKNOWN OR BLANK SUB-SHIFT PART IS
113400* REWRITTEN TO THE CLASS'S FIRST SUB-SHIFT ID
113500******************************************************************
113600 417-STAMP-ASG-SUBSHIFT.
113700     IF WS-RIP-SUBSHIFT-PART = SPACES OR NOT WS-WAS-FOUND
113800         PERFORM 430-FIRST-SUBSHIFT-ID THRU 430-EXIT
113900         STRING WS-RIP-CLASS-PART DELIMITED BY SPACE
114000                "::" DELIMITED BY SIZE
114100                WS-ROWID-PARSE-AREA DELIMITED BY SPACE
114200                INTO WS-ASG-ROW-ID (ASG-IDX)
114300         SET DATASET-CHANGED TO TRUE.
114400 417-EXIT.
114500     EXIT.
114600
114700******************************************************************
114800* 420-FIND-CLASS-ROW -- SETS ROW-IDX AND WS-FOUND-SW="Y" WHEN
114900* WS-LOOKUP-ID NAMES AN EXISTING "class" ROW
115000******************************************************************
115100 420-FIND-CLASS-ROW.
115200     MOVE "N" TO WS-FOUND-SW.
115300     PERFORM 425-TEST-ONE-CLASS-ROW THRU 425-EXIT
115400             VARYING WS-SCAN-IDX FROM 1 BY 1
115500             UNTIL WS-SCAN-IDX > WS-ROW-COUNT.
115600 420-EXIT.
115700     EXIT.
115800
115900******************************************************************
116000* 425-TEST-ONE-CLASS-ROW -- LOOP BODY FOR 420 ABOVE.  LAST
116100* MATCHING CLASS ROW IN TABLE ORDER WINS, SAME AS THE ORIGINAL
116200* SCAN -- THERE SHOULD NEVER BE MORE THAN ONE "class" ID ANYWAY
116300******************************************************************
116400 425-TEST-ONE-CLASS-ROW.
116500     IF WS-ROW-IS-CLASS (WS-SCAN-IDX)
116600        AND WS-ROW-ID (WS-SCAN-IDX) = WS-LOOKUP-ID
116700         MOVE "Y" TO WS-FOUND-SW
116800         SET ROW-IDX TO WS-SCAN-IDX.
116900 425-EXIT.
117000     EXIT.
117100
117200******************************************************************
117300* 430-FIRST-SUBSHIFT-ID -- LEAVES THE CLASS'S FIRST SUB-SHIFT
117400* ID (FALLBACK "s1") IN WS-ROWID-PARSE-AREA, USING THE ROW-IDX
117500* SET BY 420-FIND-CLASS-ROW
117600******************************************************************
117700 430-FIRST-SUBSHIFT-ID.
117800     MOVE SPACES TO WS-ROWID-PARSE-AREA.
117900     IF WS-ROW-SHIFT-COUNT (ROW-IDX) > ZERO
118000         SET SS-IDX TO 1
118100         MOVE WS-SS-ID (ROW-IDX, SS-IDX)
118200                     TO WS-ROWID-PARSE-AREA
118300     ELSE
118400         MOVE "s1" TO WS-ROWID-PARSE-AREA.
118500 430-EXIT.
118600     EXIT.
118700
118800 440-FIND-ANY-ROW.
118900     MOVE "N" TO WS-FOUND-SW.
119000     PERFORM 445-TEST-ONE-ANY-ROW THRU 445-EXIT
119100             VARYING WS-SCAN-IDX FROM 1 BY 1
119200             UNTIL WS-SCAN-IDX > WS-ROW-COUNT.
119300 440-EXIT.
119400     EXIT.
119500
119600******************************************************************
119700* 445-TEST-ONE-ANY-ROW -- LOOP BODY FOR 440 ABOVE
119800******************************************************************
119900 445-TEST-ONE-ANY-ROW.
120000     IF WS-ROW-ID (WS-SCAN-IDX) = WS-ASG-ROW-ID (ASG-IDX)
120100         MOVE "Y" TO WS-FOUND-SW.
120200 445-EXIT.
120300     EXIT.
120400
120500******************************************************************
120600* 457-KNOWN-SUBSHIFT -- TRUE WHEN WS-RIP-SUBSHIFT-PART IS ONE
120700* OF THE CLASS (ROW-IDX) SUB-SHIFT IDS
120800******************************************************************
120900 457-KNOWN-SUBSHIFT.
121000     MOVE "N" TO WS-FOUND-SW.
121100     PERFORM 455-TEST-ONE-SUBSHIFT-ID THRU 455-EXIT
121200             VARYING SS-IDX FROM 1 BY 1
121300             UNTIL SS-IDX > WS-ROW-SHIFT-COUNT (ROW-IDX).
121400 457-EXIT.
121500     EXIT.
121600
121700******************************************************************
121800* 455-TEST-ONE-SUBSHIFT-ID -- LOOP BODY FOR 457-KNOWN-SUBSHIFT
121900* ABOVE (NOT TO BE CONFUSED WITH 450-MIGRATE-MINSLOTS FURTHER
122000* DOWN -- TWO DIFFERENT PARAGRAPHS HAPPEN TO SHARE THE PREFIX)
122100******************************************************************
122200 455-TEST-ONE-SUBSHIFT-ID.
122300     IF WS-SS-ID (ROW-IDX, SS-IDX) =
122400             WS-RIP-SUBSHIFT-PART
122500         MOVE "Y" TO WS-FOUND-SW.
122600 455-EXIT.
122700     EXIT.
122800
122900******************************************************************
123000* 450-MIGRATE-MINSLOTS -- STEP 5, MINIMUM-SLOT MIGRATION RULE.
123100* PASS 1: FOR EVERY CLASS ROW, LIFT OUT ANY BARE-ID RECORD AS
123200* THE "BASE" AND ENSURE EACH SUB-SHIFT HAS A RECORD.  PASS 2:
123300* DROP "::" RECORDS THAT NO LONGER NAME A REAL SUB-SHIFT.
123400******************************************************************
123500 450-MIGRATE-MINSLOTS.
123600     MOVE "450-MIGRATE-MINSLOTS" TO PARA-NAME.
123700     PERFORM 452-MIGRATE-IF-CLASS THRU 452-EXIT
123800             VARYING ROW-IDX FROM 1 BY 1
123900             UNTIL ROW-IDX > WS-ROW-COUNT.
124000     PERFORM 480-DROP-DEAD-MINSLOTS THRU 480-EXIT.
124100 450-EXIT.
124200     EXIT.
124300
124400******************************************************************
124500* 452-MIGRATE-IF-CLASS -- LOOP BODY FOR 450-MIGRATE-MINSLOTS
124600* ABOVE.  POOL ROWS NEVER HAD MIN-SLOT RECORDS OF THEIR OWN
124700******************************************************************
124800 452-MIGRATE-IF-CLASS.
124900     IF WS-ROW-IS-CLASS (ROW-IDX)
125000         PERFORM 460-LIFT-BASE-RECORD THRU 460-EXIT
125100         PERFORM 470-ENSURE-SUBSHIFT-RECORDS THRU 470-EXIT.
125200 452-EXIT.
125300     EXIT.
125400
125500 460-LIFT-BASE-RECORD.
125600     MOVE "N" TO WS-BASE-CAPTURED-SW.
125700     PERFORM 465-TEST-ONE-BASE-CANDIDATE THRU 465-EXIT
125800             VARYING MIN-IDX FROM 1 BY 1
125900             UNTIL MIN-IDX > WS-MIN-COUNT.
126000 460-EXIT.
126100     EXIT.
126200
126300******************************************************************
126400* 465-TEST-ONE-BASE-CANDIDATE -- LOOP BODY FOR 460 ABOVE.  A
126500* BARE-ID MIN-SLOT RECORD IS THE PRE-SUB-SHIFT "BASE" SCHEDULE --
126600* ONCE LIFTED INTO WS-BASE-WEEKDAY/WEEKEND IT IS DROPPED
126700******************************************************************
126800 465-TEST-ONE-BASE-CANDIDATE.
126900     IF WS-MIN-ROW-ID (MIN-IDX) = WS-ROW-ID (ROW-IDX)
127000         MOVE WS-MIN-WEEKDAY (MIN-IDX) TO WS-BASE-WEEKDAY
127100         MOVE WS-MIN-WEEKEND (MIN-IDX) TO WS-BASE-WEEKEND
127200         MOVE "Y" TO WS-BASE-CAPTURED-SW
127300         MOVE "Y" TO WS-MIN-DROP-SW (MIN-IDX)
127400         ADD 1 TO WS-MIN-DROPPED
127500         SET DATASET-CHANGED TO TRUE.
127600 465-EXIT.
127700     EXIT.
127800
127900 470-ENSURE-SUBSHIFT-RECORDS.
128000     PERFORM 472-ENSURE-ONE-SUBSHIFT-REC THRU 472-EXIT
128100             VARYING SS-IDX FROM 1 BY 1
128200             UNTIL SS-IDX > WS-ROW-SHIFT-COUNT (ROW-IDX).
128300 470-EXIT.
128400     EXIT.
128500
128600******************************************************************
128700* 472-ENSURE-ONE-SUBSHIFT-REC -- OUTER-LOOP BODY FOR 470 ABOVE.
128800* BUILDS THE "row::subshift" KEY, CHECKS WHETHER A MIN-SLOT
128900* RECORD ALREADY CARRIES IT, AND MANUFACTURES ONE IF NOT --
129000* ORDER-1 SUB-SHIFTS INHERIT THE LIFTED BASE SCHEDULE, THE REST
129100* START AT ZERO/ZERO
129200******************************************************************
129300 472-ENSURE-ONE-SUBSHIFT-REC.
129400     STRING WS-ROW-ID (ROW-IDX) DELIMITED BY SPACE
129500            "::" DELIMITED BY SIZE
129600            WS-SS-ID (ROW-IDX, SS-IDX) DELIMITED BY SPACE
129700            INTO WS-ROWID-PARSE-AREA.
129800     MOVE "N" TO WS-FOUND-SW.
129900     PERFORM 474-TEST-ONE-MIN-FOR-KEY THRU 474-EXIT
130000             VARYING WS-SCAN-IDX FROM 1 BY 1
130100             UNTIL WS-SCAN-IDX > WS-MIN-COUNT.
130200     IF NOT WS-WAS-FOUND
130300         ADD 1 TO WS-MIN-COUNT
130400         SET MIN-IDX TO WS-MIN-COUNT
130500         MOVE WS-ROWID-PARSE-AREA TO WS-MIN-ROW-ID (MIN-IDX)
130600         IF WS-BASE-WAS-CAPTURED AND SS-IDX = 1
130700             MOVE WS-BASE-WEEKDAY TO WS-MIN-WEEKDAY (MIN-IDX)
130800             MOVE WS-BASE-WEEKEND TO WS-MIN-WEEKEND (MIN-IDX)
130900             MOVE "N" TO WS-MIN-DROP-SW (MIN-IDX)
131000             SET DATASET-CHANGED TO TRUE
131100         ELSE
131200             MOVE ZERO TO WS-MIN-WEEKDAY (MIN-IDX)
131300             MOVE ZERO TO WS-MIN-WEEKEND (MIN-IDX)
131400             MOVE "N" TO WS-MIN-DROP-SW (MIN-IDX)
131500             SET DATASET-CHANGED TO TRUE.
131600 472-EXIT.
131700     EXIT.
131800
131900******************************************************************
132000* 474-TEST-ONE-MIN-FOR-KEY -- INNER-LOOP BODY FOR 472 ABOVE
132100******************************************************************
132200 474-TEST-ONE-MIN-FOR-KEY.
132300     IF NOT WS-MIN-IS-DROPPED (WS-SCAN-IDX)
132400        AND WS-MIN-ROW-ID (WS-SCAN-IDX)
132500                = WS-ROWID-PARSE-AREA
132600         MOVE "Y" TO WS-FOUND-SW.
132700 474-EXIT.
132800     EXIT.
132900
133000******************************************************************
133100* 480-DROP-DEAD-MINSLOTS -- DELETE "::"-KEYED RECORDS WHOSE
133200* SUB-SHIFT PART IS BLANK, OR WHOSE CLASS HAS NO SUB-SHIFTS, OR
133300* WHOSE SUB-SHIFT ID ISN'T ONE OF THE CLASS'S OWN
133400******************************************************************
133500 480-DROP-DEAD-MINSLOTS.
133600     PERFORM 485-DROP-IF-DEAD THRU 485-EXIT
133700             VARYING MIN-IDX FROM 1 BY 1
133800             UNTIL MIN-IDX > WS-MIN-COUNT.
133900 480-EXIT.
134000     EXIT.
134100
134200******************************************************************
134300* 485-DROP-IF-DEAD -- LOOP BODY FOR 480-DROP-DEAD-MINSLOTS ABOVE
134400******************************************************************
134500 485-DROP-IF-DEAD.
134600     IF NOT WS-MIN-IS-DROPPED (MIN-IDX)
134700         MOVE WS-MIN-ROW-ID (MIN-IDX) TO WS-ROWID-PARSE-AREA
134800         IF WS-RIP-SEPARATOR = "::"
134900             MOVE WS-RIP-CLASS-PART TO WS-LOOKUP-ID
135000             PERFORM 420-FIND-CLASS-ROW THRU 420-EXIT
135100             IF WS-RIP-SUBSHIFT-PART = SPACES
135200             OR NOT WS-WAS-FOUND
135300             OR WS-ROW-SHIFT-COUNT (ROW-IDX) = ZERO
135400                 MOVE "Y" TO WS-MIN-DROP-SW (MIN-IDX)
135500                 ADD 1 TO WS-MIN-DROPPED
135600                 SET DATASET-CHANGED TO TRUE
135700             ELSE
135800                 PERFORM 457-KNOWN-SUBSHIFT THRU 457-EXIT
135900                 IF NOT WS-WAS-FOUND
136000                     MOVE "Y" TO WS-MIN-DROP-SW (MIN-IDX)
136100                     ADD 1 TO WS-MIN-DROPPED
136200                     SET DATASET-CHANGED TO TRUE.
136300 485-EXIT.
136400     EXIT.
136500
136600******************************************************************
136700* 500-MIGRATE-OVERRIDES -- STEP 6, SLOT-OVERRIDE MIGRATION RULE
136800******************************************************************
136900 500-MIGRATE-OVERRIDES.
137000     MOVE "500-MIGRATE-OVERRIDES" TO PARA-NAME.
137100     PERFORM 510-MIGRATE-ONE-OVERRIDE THRU 510-EXIT
137200             VARYING OVR-IDX FROM 1 BY 1
137300             UNTIL OVR-IDX > WS-OVR-COUNT.
137400     PERFORM 520-SUM-OVERRIDE-COLLISIONS THRU 520-EXIT.
137500 500-EXIT.
137600     EXIT.
137700
137800 510-MIGRATE-ONE-OVERRIDE.
137900     IF WS-OVR-ROW-ID (OVR-IDX) = SPACES
138000     OR WS-OVR-DATE (OVR-IDX) = SPACES
138100         MOVE "Y" TO WS-OVR-DROP-SW (OVR-IDX)
138200         ADD 1 TO WS-OVR-DROPPED
138300         SET DATASET-CHANGED TO TRUE
138400         GO TO 510-EXIT.
138500
138600     MOVE SPACES TO WS-ROWID-PARSE-AREA.
138700     MOVE WS-OVR-ROW-ID (OVR-IDX) TO WS-ROWID-PARSE-AREA.
138800
138900     IF WS-RIP-SEPARATOR NOT = "::"
139000         MOVE WS-OVR-ROW-ID (OVR-IDX) TO WS-LOOKUP-ID
139100         PERFORM 420-FIND-CLASS-ROW THRU 420-EXIT
139200         PERFORM 512-STAMP-DEFAULT-SUBSHIFT THRU 512-EXIT
139300     ELSE
139400         MOVE WS-RIP-CLASS-PART TO WS-LOOKUP-ID
139500         PERFORM 420-FIND-CLASS-ROW THRU 420-EXIT
139600         IF WS-RIP-SUBSHIFT-PART = SPACES OR NOT WS-WAS-FOUND
139700             MOVE "Y" TO WS-OVR-DROP-SW (OVR-IDX)
139800             ADD 1 TO WS-OVR-DROPPED
139900             SET DATASET-CHANGED TO TRUE
140000         ELSE
140100             PERFORM 457-KNOWN-SUBSHIFT THRU 457-EXIT
140200             PERFORM 514-STAMP-FIRST-SUBSHIFT THRU 514-EXIT.
140300 510-EXIT.
140400     EXIT.
140500
140600******************************************************************
140700* 512-STAMP-DEFAULT-SUBSHIFT -- BARE-ID BRANCH OF 510 ABOVE, SPLIT
140800* OUT SO THE SURROUNDING IF/ELSE STAYS PERIOD-STYLE.  A BARE ID
140900* THAT RESOLVES TO A KNOWN CLASS PICKS UP THE "::s1" SUFFIX
141000******************************************************************
141100 512-STAMP-DEFAULT-SUBSHIFT.
141200     IF WS-WAS-FOUND
141300         STRING WS-OVR-ROW-ID (OVR-IDX) DELIMITED BY SPACE
141400                "::s1" DELIMITED BY SIZE
141500                INTO WS-OVR-ROW-ID (OVR-IDX)
141600         SET DATASET-CHANGED TO TRUE.
141700 512-EXIT.
141800     EXIT.
141900
142000******************************************************************
142100* 514-STAMP-FIRST-SUBSHIFT -- "::" BRANCH OF 510 ABOVE, SPLIT OUT
142200* THE SAME WAY.  AN UNKNOWN SUB-SHIFT PART GETS REWRITTEN TO THE
142300* CLASS'S FIRST SUB-SHIFT ID
142400******************************************************************
142500 514-STAMP-FIRST-SUBSHIFT.
142600     IF NOT WS-WAS-FOUND
142700         PERFORM 430-FIRST-SUBSHIFT-ID THRU 430-EXIT
142800         STRING WS-RIP-CLASS-PART DELIMITED BY SPACE
142900                "::" DELIMITED BY SIZE
143000                WS-ROWID-PARSE-AREA DELIMITED BY SPACE
143100                INTO WS-OVR-ROW-ID (OVR-IDX).
143200 514-EXIT.
143300     EXIT.
143400
143500******************************************************************
143600* 520-SUM-OVERRIDE-COLLISIONS -- RECORDS THAT NOW SHARE THE
143700* SAME (ROW-ID, DATE) HAVE THEIR DELTAS SUMMED INTO THE FIRST,
143800* LATER DUPLICATES ARE DROPPED
143900******************************************************************
144000 520-SUM-OVERRIDE-COLLISIONS.
144100     PERFORM 525-COLLAPSE-ONE-OVERRIDE THRU 525-EXIT
144200             VARYING OVR-IDX FROM 1 BY 1
144300             UNTIL OVR-IDX > WS-OVR-COUNT.
144400 520-EXIT.
144500     EXIT.
144600
144700******************************************************************
144800* 525-COLLAPSE-ONE-OVERRIDE -- OUTER-LOOP BODY FOR 520 ABOVE.
144900* SKIPS AN ANCHOR THAT HAS ALREADY BEEN FOLDED INTO AN EARLIER
145000* OVERRIDE, ELSE SWEEPS EVERYTHING AFTER IT FOR A (ROW-ID, DATE)
145100* MATCH
145200******************************************************************
145300 525-COLLAPSE-ONE-OVERRIDE.
145400     IF NOT WS-OVR-IS-DROPPED (OVR-IDX)
145500         PERFORM 527-FOLD-ONE-COLLISION THRU 527-EXIT
145600                 VARYING WS-SCAN-IDX FROM OVR-IDX BY 1
145700                 UNTIL WS-SCAN-IDX >= WS-OVR-COUNT.
145800 525-EXIT.
145900     EXIT.
146000
146100******************************************************************
146200* 527-FOLD-ONE-COLLISION -- INNER-LOOP BODY FOR 525 ABOVE.  WHEN
146300* THE SLOT ONE PAST WS-SCAN-IDX SHARES THE SAME ROW-ID AND DATE
146400* AS THE ANCHOR, ITS DELTA IS FOLDED IN AND IT IS DROPPED
146500******************************************************************
146600 527-FOLD-ONE-COLLISION.
146700     SET WS-SCAN2-IDX TO WS-SCAN-IDX.
146800     ADD 1 TO WS-SCAN2-IDX.
146900     IF NOT WS-OVR-IS-DROPPED (WS-SCAN2-IDX)
147000        AND WS-OVR-ROW-ID (WS-SCAN2-IDX)
147100                = WS-OVR-ROW-ID (OVR-IDX)
147200        AND WS-OVR-DATE (WS-SCAN2-IDX)
147300                = WS-OVR-DATE (OVR-IDX)
147400         ADD WS-OVR-DELTA (WS-SCAN2-IDX)
147500                 TO WS-OVR-DELTA (OVR-IDX)
147600         MOVE "Y" TO WS-OVR-DROP-SW (WS-SCAN2-IDX)
147700         ADD 1 TO WS-OVR-DROPPED
147800         SET DATASET-CHANGED TO TRUE.
147900 527-EXIT.
148000     EXIT.
148100
148200******************************************************************
148300* 550-DEFAULT-SOLVER-SETTINGS -- STEP 7
148400******************************************************************
148500 550-DEFAULT-SOLVER-SETTINGS.
148600     MOVE "550-DEFAULT-SOLVER-SETTINGS" TO PARA-NAME.
148700     IF WS-SET-MULTI-SHIFT-FLAG NOT = "Y"
148800         MOVE "N" TO WS-SET-MULTI-SHIFT-FLAG.
148900     IF WS-SET-SAME-LOC-FLAG NOT = "Y"
149000         MOVE "N" TO WS-SET-SAME-LOC-FLAG.
149100     IF WS-SET-ONCALL-REST-FLAG NOT = "Y"
149200         MOVE "N" TO WS-SET-ONCALL-REST-FLAG.
149300
149400     MOVE "N" TO WS-FOUND-SW.
149500     IF WS-SET-ONCALL-CLASS-ID NOT = SPACES
149600         MOVE WS-SET-ONCALL-CLASS-ID TO WS-LOOKUP-ID
149700         PERFORM 420-FIND-CLASS-ROW THRU 420-EXIT.
149800     IF NOT WS-WAS-FOUND
149900         MOVE SPACES TO WS-SET-ONCALL-CLASS-ID
150000         PERFORM 555-PICK-ONCALL-IF-FIRST THRU 555-EXIT
150100                 VARYING ROW-IDX FROM 1 BY 1
150200                 UNTIL ROW-IDX > WS-ROW-COUNT
150300         SET DATASET-CHANGED TO TRUE.
150400
150500     IF WS-SET-REST-DAYS-BEFORE NOT NUMERIC
150600         MOVE 1 TO WS-SET-REST-DAYS-BEFORE
150700         SET DATASET-CHANGED TO TRUE.
150800     IF WS-SET-REST-DAYS-BEFORE > 7
150900         MOVE 7 TO WS-SET-REST-DAYS-BEFORE
151000         SET DATASET-CHANGED TO TRUE.
151100
151200     IF WS-SET-REST-DAYS-AFTER NOT NUMERIC
151300         MOVE 1 TO WS-SET-REST-DAYS-AFTER
151400         SET DATASET-CHANGED TO TRUE.
151500     IF WS-SET-REST-DAYS-AFTER > 7
151600         MOVE 7 TO WS-SET-REST-DAYS-AFTER
151700         SET DATASET-CHANGED TO TRUE.
151800 550-EXIT.
151900     EXIT.
152000
152100******************************************************************
152200* 555-PICK-ONCALL-IF-FIRST -- LOOP BODY FOR 550 ABOVE.  FIRST
152300* CLASS ROW IN TABLE ORDER BECOMES THE FALLBACK ON-CALL CLASS
152400* WHEN THE SETTINGS RECORD DIDN'T NAME A VALID ONE
152500******************************************************************
152600 555-PICK-ONCALL-IF-FIRST.
152700     IF WS-ROW-IS-CLASS (ROW-IDX)
152800        AND WS-SET-ONCALL-CLASS-ID = SPACES
152900         MOVE WS-ROW-ID (ROW-IDX)
153000                     TO WS-SET-ONCALL-CLASS-ID.
153100 555-EXIT.
153200     EXIT.
153300
153400******************************************************************
153500* 600-VALIDATE-SOLVER-RULES -- STEP 8
153600******************************************************************
153700 600-VALIDATE-SOLVER-RULES.
153800     MOVE "600-VALIDATE-SOLVER-RULES" TO PARA-NAME.
153900     PERFORM 610-VALIDATE-ONE-RULE THRU 610-EXIT
154000             VARYING RUL-IDX FROM 1 BY 1
154100             UNTIL RUL-IDX > WS-RUL-COUNT.
154200 600-EXIT.
154300     EXIT.
154400
154500 610-VALIDATE-ONE-RULE.
154600*** STRUCTURALLY INVALID -- BAD DAY DELTA, BAD THEN-TYPE, OR A
154700*** MISSING REQUIRED ID -- THE RULE IS DROPPED OUTRIGHT
154800     IF (WS-RUL-DAY-DELTA (RUL-IDX) NOT = -1
154900         AND WS-RUL-DAY-DELTA (RUL-IDX) NOT = 1)
155000     OR (NOT WS-RUL-THEN-SHIFTROW (RUL-IDX)
155100         AND NOT WS-RUL-THEN-OFF (RUL-IDX))
155200     OR WS-RUL-IF-ROW-ID (RUL-IDX) = SPACES
155300     OR (WS-RUL-THEN-SHIFTROW (RUL-IDX)
155400         AND WS-RUL-THEN-ROW-ID (RUL-IDX) = SPACES)
155500         MOVE "Y" TO WS-RUL-DROP-SW (RUL-IDX)
155600         ADD 1 TO WS-RUL-DROPPED
155700         SET DATASET-CHANGED TO TRUE
155800         GO TO 610-EXIT.
155900
156000*** STRUCTURALLY VALID -- FORCE-DISABLE IF EITHER ROW-ID IS NOT
156100*** A CURRENTLY VALID SHIFT-ROW ID, ELSE LEAVE THE FLAG ALONE
156200     MOVE WS-RUL-IF-ROW-ID (RUL-IDX) TO WS-LOOKUP-ID.
156300     PERFORM 620-VALID-SHIFTROW-ID THRU 620-EXIT.
156400     IF NOT WS-WAS-FOUND
156500         IF WS-RUL-IS-ENABLED (RUL-IDX)
156600             MOVE "N" TO WS-RUL-ENABLED (RUL-IDX)
156700             SET DATASET-CHANGED TO TRUE
156800             GO TO 610-EXIT
156900         ELSE
157000             GO TO 610-EXIT.
157100
157200     IF WS-RUL-THEN-SHIFTROW (RUL-IDX)
157300         MOVE WS-RUL-THEN-ROW-ID (RUL-IDX) TO WS-LOOKUP-ID
157400         PERFORM 620-VALID-SHIFTROW-ID THRU 620-EXIT
157500         IF NOT WS-WAS-FOUND AND WS-RUL-IS-ENABLED (RUL-IDX)
157600             MOVE "N" TO WS-RUL-ENABLED (RUL-IDX)
157700             SET DATASET-CHANGED TO TRUE.
157800 610-EXIT.
157900     EXIT.
158000
158100******************************************************************
158200* 620-VALID-SHIFTROW-ID -- TRUE WHEN WS-LOOKUP-ID IS
158300* "class::subshift" FOR A CURRENTLY LIVE SUB-SHIFT
158400******************************************************************
158500 620-VALID-SHIFTROW-ID.
158600     MOVE "N" TO WS-FOUND-SW.
158700     MOVE WS-LOOKUP-ID TO WS-ROWID-PARSE-AREA.
158800     IF WS-RIP-SEPARATOR = "::"
158900         MOVE WS-RIP-CLASS-PART TO WS-LOOKUP-ID
159000         PERFORM 420-FIND-CLASS-ROW THRU 420-EXIT
159100         IF WS-WAS-FOUND
159200             PERFORM 457-KNOWN-SUBSHIFT THRU 457-EXIT.
159300 620-EXIT.
159400     EXIT.
159500
159600******************************************************************
159700* 800-WRITE-MASTER-FILES -- WRITE THE REPAIRED TABLES BACK OUT,
159800* DROPPED ENTRIES ARE SKIPPED
159900******************************************************************
160000 800-WRITE-MASTER-FILES.
160100     MOVE "800-WRITE-MASTER-FILES" TO PARA-NAME.
160200     PERFORM 805-WRITE-ONE-LOCATION THRU 805-EXIT
160300             VARYING LOC-IDX FROM 1 BY 1
160400             UNTIL LOC-IDX > WS-LOC-COUNT.
160500
160600     PERFORM 810-WRITE-ONE-ROW THRU 810-EXIT
160700             VARYING ROW-IDX FROM 1 BY 1
160800             UNTIL ROW-IDX > WS-ROW-COUNT.
160900
161000     PERFORM 249-COPY-CLINICIANS THRU 249-EXIT.
161100
161200     PERFORM 815-WRITE-ONE-ASSIGNMENT THRU 815-EXIT
161300             VARYING ASG-IDX FROM 1 BY 1
161400             UNTIL ASG-IDX > WS-ASG-COUNT.
161500
161600     PERFORM 820-WRITE-ONE-MINSLOT THRU 820-EXIT
161700             VARYING MIN-IDX FROM 1 BY 1
161800             UNTIL MIN-IDX > WS-MIN-COUNT.
161900
162000     PERFORM 825-WRITE-ONE-OVERRIDE THRU 825-EXIT
162100             VARYING OVR-IDX FROM 1 BY 1
162200             UNTIL OVR-IDX > WS-OVR-COUNT.
162300
162400     MOVE WS-SET-MULTI-SHIFT-FLAG TO FDSO-MULTI-SHIFT-FLAG.
162500     MOVE WS-SET-SAME-LOC-FLAG    TO FDSO-SAME-LOC-FLAG.
162600     MOVE WS-SET-ONCALL-REST-FLAG TO FDSO-ONCALL-REST-FLAG.
162700     MOVE WS-SET-ONCALL-CLASS-ID  TO FDSO-ONCALL-CLASS-ID.
162800     MOVE WS-SET-REST-DAYS-BEFORE TO FDSO-REST-DAYS-BEFORE.
162900     MOVE WS-SET-REST-DAYS-AFTER  TO FDSO-REST-DAYS-AFTER.
163000     WRITE FDSO-RECORD.
163100     ADD 1 TO WS-RECS-WRITTEN.
163200
163300     PERFORM 830-WRITE-ONE-RULE THRU 830-EXIT
163400             VARYING RUL-IDX FROM 1 BY 1
163500             UNTIL RUL-IDX > WS-RUL-COUNT.
163600 800-EXIT.
163700     EXIT.
163800
163900******************************************************************
164000* 805-WRITE-ONE-LOCATION -- LOOP BODY, LOCATIONS OUTPUT FILE.
164100* BLANK IDS ARE DEDUP CASUALTIES FROM 320-DEDUP-LOCATIONS AND
164200* ARE SIMPLY SKIPPED, NOT WRITTEN AS EMPTY RECORDS
164300******************************************************************
164400 805-WRITE-ONE-LOCATION.
164500     IF WS-LOC-ID (LOC-IDX) NOT = SPACES
164600         MOVE WS-LOC-ID (LOC-IDX)   TO FDLO-ID
164700         MOVE WS-LOC-NAME (LOC-IDX) TO FDLO-NAME
164800         WRITE FDLO-RECORD
164900         ADD 1 TO WS-RECS-WRITTEN.
165000 805-EXIT.
165100     EXIT.
165200
165300******************************************************************
165400* 810-WRITE-ONE-ROW -- LOOP BODY, ROWS OUTPUT FILE.  EVERY ROW
165500* (CLASS OR POOL) IS WRITTEN BACK -- NONE ARE EVER DROPPED BY
165600* THIS PROGRAM
165700******************************************************************
165800 810-WRITE-ONE-ROW.
165900     MOVE WS-ROW-ID (ROW-IDX)           TO FDRO-ID.
166000     MOVE WS-ROW-NAME (ROW-IDX)         TO FDRO-NAME.
166100     MOVE WS-ROW-KIND (ROW-IDX)         TO FDRO-KIND.
166200     MOVE WS-ROW-LOCATION-ID (ROW-IDX)  TO FDRO-LOCATION-ID.
166300     MOVE WS-ROW-SHIFT-COUNT (ROW-IDX)  TO FDRO-SHIFT-COUNT.
166400     PERFORM 812-WRITE-ONE-SUBSHIFT THRU 812-EXIT
166500             VARYING SS-IDX FROM 1 BY 1 UNTIL SS-IDX > 3.
166600     WRITE FDRO-RECORD.
166700     ADD 1 TO WS-RECS-WRITTEN.
166800 810-EXIT.
166900     EXIT.
167000
167100******************************************************************
167200* 812-WRITE-ONE-SUBSHIFT -- INNER-LOOP BODY FOR 810 ABOVE, FILLS
167300* THE ROW RECORD'S OCCURS-3 SUB-SHIFT TABLE
167400******************************************************************
167500 812-WRITE-ONE-SUBSHIFT.
167600     MOVE WS-SS-ID (ROW-IDX, SS-IDX)
167700                 TO FDROS-ID (SS-IDX).
167800     MOVE WS-SS-NAME (ROW-IDX, SS-IDX)
167900                 TO FDROS-NAME (SS-IDX).
168000     MOVE WS-SS-ORDER (ROW-IDX, SS-IDX)
168100                 TO FDROS-ORDER (SS-IDX).
168200     MOVE WS-SS-START-TIME (ROW-IDX, SS-IDX)
168300                 TO FDROS-START-TIME (SS-IDX).
168400     MOVE WS-SS-END-TIME (ROW-IDX, SS-IDX)
168500                 TO FDROS-END-TIME (SS-IDX).
168600     MOVE WS-SS-END-DAY-OFFSET (ROW-IDX, SS-IDX)
168700                 TO FDROS-END-DAY-OFFSET (SS-IDX).
168800     MOVE WS-SS-LEGACY-HOURS (ROW-IDX, SS-IDX)
168900                 TO FDROS-LEGACY-HOURS (SS-IDX).
169000 812-EXIT.
169100     EXIT.
169200
169300******************************************************************
169400* 815-WRITE-ONE-ASSIGNMENT -- LOOP BODY, ASSIGNMENTS OUTPUT FILE.
169500* DROPPED ASSIGNMENTS (ORPHANED ROW-ID REFERENCES) ARE PURGED
169600* HERE, NOT CARRIED FORWARD
169700******************************************************************
169800 815-WRITE-ONE-ASSIGNMENT.
169900     IF NOT WS-ASG-IS-DROPPED (ASG-IDX)
170000         MOVE WS-ASG-ID (ASG-IDX) TO FDAO-ID
170100         MOVE WS-ASG-ROW-ID (ASG-IDX) TO FDAO-ROW-ID
170200         MOVE WS-ASG-DATE (ASG-IDX) TO FDAO-DATE
170300         MOVE WS-ASG-CLINICIAN-ID (ASG-IDX)
170400                     TO FDAO-CLINICIAN-ID
170500         WRITE FDAO-RECORD
170600         ADD 1 TO WS-RECS-WRITTEN.
170700 815-EXIT.
170800     EXIT.
170900
171000******************************************************************
171100* 820-WRITE-ONE-MINSLOT -- LOOP BODY, MIN-SLOTS OUTPUT FILE
171200******************************************************************
171300 820-WRITE-ONE-MINSLOT.
171400     IF NOT WS-MIN-IS-DROPPED (MIN-IDX)
171500         MOVE WS-MIN-ROW-ID (MIN-IDX) TO FDMO-ROW-ID
171600         MOVE WS-MIN-WEEKDAY (MIN-IDX) TO FDMO-WEEKDAY
171700         MOVE WS-MIN-WEEKEND (MIN-IDX) TO FDMO-WEEKEND
171800         WRITE FDMO-RECORD
171900         ADD 1 TO WS-RECS-WRITTEN.
172000 820-EXIT.
172100     EXIT.
172200
172300******************************************************************
172400* 825-WRITE-ONE-OVERRIDE -- LOOP BODY, OVERRIDES OUTPUT FILE
172500******************************************************************
172600 825-WRITE-ONE-OVERRIDE.
172700     IF NOT WS-OVR-IS-DROPPED (OVR-IDX)
172800         MOVE WS-OVR-ROW-ID (OVR-IDX) TO FDVO-ROW-ID
172900         MOVE WS-OVR-DATE (OVR-IDX) TO FDVO-DATE
173000         MOVE WS-OVR-DELTA (OVR-IDX) TO FDVO-DELTA
173100         WRITE FDVO-RECORD
173200         ADD 1 TO WS-RECS-WRITTEN.
173300 825-EXIT.
173400     EXIT.
173500
173600******************************************************************
173700* 830-WRITE-ONE-RULE -- LOOP BODY, RULES OUTPUT FILE
173800******************************************************************
173900 830-WRITE-ONE-RULE.
174000     IF NOT WS-RUL-IS-DROPPED (RUL-IDX)
174100         MOVE WS-RUL-ID (RUL-IDX) TO FDUO-ID
174200         MOVE WS-RUL-NAME (RUL-IDX) TO FDUO-NAME
174300         MOVE WS-RUL-ENABLED (RUL-IDX) TO FDUO-ENABLED
174400         MOVE WS-RUL-IF-ROW-ID (RUL-IDX) TO FDUO-IF-ROW-ID
174500         MOVE WS-RUL-DAY-DELTA (RUL-IDX) TO FDUO-DAY-DELTA
174600         MOVE WS-RUL-THEN-TYPE (RUL-IDX) TO FDUO-THEN-TYPE
174700         MOVE WS-RUL-THEN-ROW-ID (RUL-IDX)
174800                     TO FDUO-THEN-ROW-ID
174900         WRITE FDUO-RECORD
175000         ADD 1 TO WS-RECS-WRITTEN.
175100 830-EXIT.
175200     EXIT.
175300
175400******************************************************************
175500* 249-COPY-CLINICIANS -- NO NORMALIZATION RULE TOUCHES THE
175600* CLINICIAN ROSTER, SO IT IS COPIED THROUGH RECORD FOR RECORD
175700******************************************************************
175800 249-COPY-CLINICIANS.
175900     READ CLINICIANS
176000         AT END
176100             GO TO 249-EXIT.
176200     ADD 1 TO WS-RECS-READ.
176300     WRITE FD-CLN-OUT-RECORD FROM FD-CLN-RECORD.
176400     ADD 1 TO WS-RECS-WRITTEN.
176500     GO TO 249-COPY-CLINICIANS.
176600 249-EXIT.
176700     EXIT.
176800
176900 850-CLOSE-FILES.
177000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
177100     CLOSE LOCATIONS, LOCATSO, ROWS-FILE, ROWSOUT, CLINICIANS,
177200           CLNSOUT, ASSIGNMTS, ASGNOUT, MINSLOTS, MINSOUT,
177300           OVERRIDES, OVEROUT, SETTINGS, SETOUT, RULES-FILE,
177400           RULOUT.
177500
177600     MOVE WS-RECS-READ TO WS-RUN-STATS-GROUP.
177700     DISPLAY "** RECORDS READ **".
177800     DISPLAY WS-RUN-STATS-GROUP.
177900     MOVE WS-RECS-WRITTEN TO WS-RUN-STATS-GROUP.
178000     DISPLAY "** RECORDS WRITTEN **".
178100     DISPLAY WS-RUN-STATS-GROUP.
178200     DISPLAY "** ASSIGNMENTS DROPPED **".
178300     DISPLAY WS-ASG-DROPPED.
178400     DISPLAY "** MINSLOT RECORDS DROPPED **".
178500     DISPLAY WS-MIN-DROPPED.
178600     DISPLAY "** OVERRIDE RECORDS DROPPED/MERGED **".
178700     DISPLAY WS-OVR-DROPPED.
178800     DISPLAY "** RULES DROPPED **".
178900     DISPLAY WS-RUL-DROPPED.
179000
179100     IF DATASET-CHANGED
179200         DISPLAY "** DATASET-CHANGED: Y **"
179300     ELSE
179400         DISPLAY "** DATASET-CHANGED: N **".
179500
179600     CLOSE SYSOUT.
179700     DISPLAY "******** NORMAL END OF JOB DSETNORM ********".
179800 850-EXIT.
179900     EXIT.
